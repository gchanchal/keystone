000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KSTNHDF.
000300 AUTHOR. H TANAKA.
000400 INSTALLATION. KEYSTONE STATEMENT BATCH - AS/400 PROD.
000500 DATE-WRITTEN. 18 JUL 1995.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - BANK OPERATIONS USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : HDFCPRS.  PARSES RAW HDFC STATEMENT TEXT LINES
001100*              (HDFC-TEXT-IN) DIRECTLY - NO EXTRACTED ROW TABLE
001200*              IS AVAILABLE FOR THIS BANK'S LAYOUT.  A
001300*              TRANSACTION LINE IS RECOGNISED BY ITS OWN SHAPE:
001400*              A DD/MM/YY DATE, A NARRATION, A REFERENCE NUMBER
001500*              OF AT LEAST 10 DIGITS, A VALUE DATE, THEN 1-3
001600*              AMOUNTS.  TRANSACTIONS ARE SORTED BY DATE, THEIR
001700*              TYPE REPAIRED FROM BALANCE CONTINUITY (NEVER THE
001800*              AMOUNT), AND ACCOUNT METADATA IS DERIVED FROM THE
001900*              SORTED RESULT.
002000*
002100*=================================================================
002200*
002300* HISTORY OF AMENDMENT :
002400*=================================================================
002500*
002600* K013   - HTANAKA  - 18/07/1995 - INITIAL VERSION.               K013    
002700* K2K 03 - HTANAKA  - 28/11/1998 - YEAR 2000 REVIEW.  KSTNDTN     K2K 03  
002800*                     RETURNS A 4-DIGIT-CENTURY ISO DATE FOR
002900*                     "DD/MM/YY" ALREADY - NO CHANGE HERE, BUT
003000*                     NOTE THE SORT IN D000 COMPARES THE ISO
003100*                     TEXT, NOT THE 2-DIGIT SOURCE, SO THE
003200*                     CENTURY WINDOW IS HANDLED ONCE, IN KSTNDTN.
003300* K029   - KBALASU  - 11/03/2000 - THE REFERENCE-NUMBER SCAN      K029    
003400*                     (C300) WAS STOPPING THE DIGIT RUN ONE
003500*                     CHARACTER SHORT WHEN THE RUN REACHED
003600*                     COLUMN 200 - ADDED THE END-OF-LINE CHECK
003700*                     AFTER THE SCAN LOOP.
003710* K055   - KBALASU  - 19/05/2005 - META-OUT WAS A RAW DUMP OF     K055
003720*                     ACCT-META-REC - THE TWO BALANCE FIELDS ARE
003730*                     COMP-3, SO THE "REPORT" CAME OUT AS BINARY
003740*                     NOISE.  H000 NOW WRITES SIX LABELLED LINES,
003750*                     EDITING EACH BALANCE THROUGH WK-N-AMT-EDIT
003760*                     FIRST, SAME SHAPE AS TOTALS-OUT.
003770* K058   - KBALASU  - 11/08/2005 - ADD WK-N-RUN-COUNT AND A REAL  K058
003780*                     Y900-ABNORMAL-TERMINATION/Z000 CLOSE-DOWN
003790*                     PAIR - NEITHER EXISTED BEFORE, SO AN OPEN
003795*                     FAILURE ON HDFC-TEXT-IN/TXN-OUT/META-OUT
003797*                     HAD NOWHERE SAFE TO GO.
003800*=================================================================
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004600        UPSI-0 ON STATUS IS WK-C-TRACE-ON
004700               OFF STATUS IS WK-C-TRACE-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000        SELECT HDFC-TEXT-IN ASSIGN TO HDFCTXTI
005100        ORGANIZATION IS LINE SEQUENTIAL
005200 FILE STATUS IS WK-C-FILE-STATUS.
005300
005400        SELECT TXN-OUT ASSIGN TO TXNOUT
005500        ORGANIZATION IS LINE SEQUENTIAL
005600 FILE STATUS IS WK-C-FILE-STATUS.
005700
005800        SELECT META-OUT ASSIGN TO METAOUT
005900        ORGANIZATION IS LINE SEQUENTIAL
006000 FILE STATUS IS WK-C-FILE-STATUS.
006100
006200        SELECT TOTALS-OUT ASSIGN TO TOTALSOT
006300        ORGANIZATION IS LINE SEQUENTIAL
006400 FILE STATUS IS WK-C-FILE-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800***************
006900 FD  HDFC-TEXT-IN
007000        LABEL RECORDS ARE OMITTED
007100 DATA RECORD IS TL-TEXT-LINE-REC.
007200 01  TL-TEXT-LINE-REC.
007300        COPY KSTNTXL.
007400
007500 FD  TXN-OUT
007600        LABEL RECORDS ARE OMITTED
007700 DATA RECORD IS TXN-REC.
007800 01  TXN-REC.
007900        COPY KSTNTXN.
008000
008100*-----------------------------------------------------------------
008120* META-OUT IS A REPORT, NOT THE RAW ACCT-META-REC - ONE
008140* LABEL/VALUE LINE PER FIELD, SAME SHAPE AS TOTALS-OUT BELOW.
008160*-----------------------------------------------------------------
008200 FD  META-OUT
008220        LABEL RECORDS ARE OMITTED
008240 DATA RECORD IS WK-META-LINE.
008260 01  WK-META-LINE                    PIC X(40).
008280 01  WK-META-LINE-PARTS REDEFINES WK-META-LINE.
008300     05  AML-LABEL                   PIC X(17).
008320     05  AML-VALUE                   PIC X(20).
008340     05  FILLER                      PIC X(03).
008600
008700 FD  TOTALS-OUT
008800        LABEL RECORDS ARE OMITTED
008900 DATA RECORD IS WK-TOTALS-LINE.
009000 01  WK-TOTALS-LINE                  PIC X(40).
009100 01  WK-TOTALS-LINE-PARTS REDEFINES WK-TOTALS-LINE.
009200     05  TL-LABEL                    PIC X(17).
009300     05  TL-VALUE                    PIC X(05).
009400     05  FILLER                      PIC X(18).
009500
009600 WORKING-STORAGE SECTION.
009700***********************
009800 01  FILLER                      PIC X(24) VALUE
009900        "** PROGRAM KSTNHDF **".
010000
010020 77  WK-N-RUN-COUNT                  PIC 9(04) COMP VALUE ZERO.
010040*                        TIMES THIS PROGRAM HAS RUN THIS JOB STEP.
010100 01  WK-C-COMMON.
010200        COPY KSTNWRK.
010300
010400 01  WK-C-DTN-LINK.
010500        COPY DTN.
010600
010700 01  WK-C-AMT-LINK.
010800        COPY AMT.
010900
011000 01  CONTROL-TOTALS.
011100        COPY KSTNCTL.
011150
011160*-----------------------------------------------------------------
011170* ACCOUNT-METADATA WORKING RECORD - BUILT BY F000, FLATTENED INTO
011180* WK-META-LINE REPORT LINES BY H000 BELOW.
011190*-----------------------------------------------------------------
011195     COPY KSTNAMR.
011200
011300*-----------------------------------------------------------------
011400* RAW LINE TABLE - UP TO 1000 STATEMENT TEXT LINES.
011500*-----------------------------------------------------------------
011600 01  WK-LINE-TABLE.
011700     05  WK-LINE-ENTRY OCCURS 1000 TIMES INDEXED BY WK-LINE-IDX.
011800         10  WK-LN-TEXT               PIC X(200).
011850         10  FILLER                   PIC X(01).
011900 01  WK-N-LINE-COUNT               PIC 9(04) COMP VALUE ZERO.
012000
012100*-----------------------------------------------------------------
012200* NORMALIZED TRANSACTION TABLE - BUILT BY C000, SORTED BY D000,
012300* TYPE-REPAIRED BY E000, WRITTEN AS TXN-RECS BY G000.
012400*-----------------------------------------------------------------
012500 01  WK-TXN-TABLE.
012600     05  WK-TXN-ENTRY OCCURS 500 TIMES INDEXED BY WK-TXN-IDX.
012700         10  WT-DATE-ISO              PIC X(10).
012800         10  WT-DATE-VALID            PIC X(01).
012900         10  WT-VALUE-DATE-ISO        PIC X(10).
013000         10  WT-NARRATION             PIC X(60).
013100         10  WT-REFERENCE             PIC X(20).
013200         10  WT-AMOUNT     PIC S9(11)V99 COMP-3.
013300         10  WT-TYPE                  PIC X(06).
013400         10  WT-BALANCE    PIC S9(11)V99 COMP-3.
013500         10  WT-BAL-PRESENT           PIC X(01).
013550         10  FILLER                   PIC X(01).
013600 01  WK-HOLD-ENTRY.
013700         10  WH-DATE-ISO              PIC X(10).
013800         10  WH-DATE-VALID            PIC X(01).
013900         10  WH-VALUE-DATE-ISO        PIC X(10).
014000         10  WH-NARRATION             PIC X(60).
014100         10  WH-REFERENCE             PIC X(20).
014200         10  WH-AMOUNT     PIC S9(11)V99 COMP-3.
014300         10  WH-TYPE                  PIC X(06).
014400         10  WH-BALANCE    PIC S9(11)V99 COMP-3.
014500         10  WH-BAL-PRESENT           PIC X(01).
014550         10  FILLER                   PIC X(01).
014600 01  WK-N-TXN-COUNT               PIC 9(03) COMP VALUE ZERO.
014700
014800*-----------------------------------------------------------------
014900* LINE-SCAN WORK AREA - C000'S CHARACTER-BY-CHARACTER TESTS.
015000*-----------------------------------------------------------------
015100 01  WK-C-LINE-SCAN                   PIC X(200) VALUE SPACES.
015200 01  WK-C-LINE-CHARS REDEFINES WK-C-LINE-SCAN
015300                                       PIC X(01) OCCURS 200.
015400 01  WK-C-WORK-AREA.
015500     05  WK-N-POS                     PIC 9(03) COMP VALUE ZERO.
015600     05  WK-N-I                       PIC 9(03) COMP VALUE ZERO.
015700     05  WK-N-RUN-LEN                 PIC 9(03) COMP VALUE ZERO.
015800     05  WK-N-RUN-START               PIC 9(03) COMP VALUE ZERO.
015900     05  WK-N-REF-START               PIC 9(03) COMP VALUE ZERO.
016000     05  WK-N-REF-END                 PIC 9(03) COMP VALUE ZERO.
016100     05  WK-N-REF-LEN                 PIC 9(02) COMP VALUE ZERO.
016200     05  WK-N-NARR-LEN                PIC 9(03) COMP VALUE ZERO.
016300     05  WK-SW-VDATE-FOUND            PIC X(01) VALUE "N".
016400     05  WK-N-VDATE-START             PIC 9(03) COMP VALUE ZERO.
016500     05  WK-N-VDATE-END                PIC 9(03) COMP VALUE ZERO.
016600     05  WK-SW-ROW-OK                  PIC X(01) VALUE "N".
016700     05  WK-N-NUMERIC-COUNT            PIC 9(01) COMP VALUE ZERO.
016800     05  WK-N-NUM-1    PIC S9(11)V99 COMP-3 VALUE ZERO.
016900     05  WK-N-NUM-2    PIC S9(11)V99 COMP-3 VALUE ZERO.
017000     05  WK-N-NUM-3    PIC S9(11)V99 COMP-3 VALUE ZERO.
017100     05  WK-C-AMOUNTS-TEXT             PIC X(200) VALUE SPACES.
017200     05  WK-C-ONE-TOKEN                PIC X(24)  VALUE SPACES.
017300     05  WK-N-TOK-PTR                  PIC 9(03) COMP VALUE 1.
017400     05  WK-N-EDIT-5                   PIC ZZZZ9.
017500     05  WK-SW-SHIFT                   PIC X(01) VALUE "N".
017550     05  FILLER                        PIC X(01) VALUE SPACE.
017600*-----------------------------------------------------------------
017700* DD/MM/YY SHAPE TEST (C110, SHARED BY C100 AND C410).  "9" IN
017800* THE MASK MEANS "DIGIT EXPECTED HERE", "/" MEANS A LITERAL
017900* SLASH IS EXPECTED.  WK-N-SHAPE-BASE IS THE LINE COLUMN THE
018000* 8-CHAR WINDOW STARTS AT; WK-N-SHAPE-AT REACHES 9 ONLY IF ALL
018100* 8 POSITIONS MATCHED.
018200*-----------------------------------------------------------------
018300     05  WK-C-DATE-SHAPE-MASK          PIC X(08) VALUE
018400            "99/99/99".
018500     05  WK-N-SHAPE-BASE               PIC 9(03) COMP VALUE ZERO.
018600     05  WK-N-SHAPE-AT                 PIC 9(02) COMP VALUE ZERO.
018700
018800*-----------------------------------------------------------------
018900* STATEMENT-PERIOD SCAN WORK AREA (B000).
019000*-----------------------------------------------------------------
019100 01  WK-C-PERIOD-AREA.
019200     05  WK-SW-PERIOD-FOUND            PIC X(01) VALUE "N".
019300     05  WK-C-PERIOD-DISCARD            PIC X(200) VALUE SPACES.
019400     05  WK-C-PERIOD-REST1              PIC X(200) VALUE SPACES.
019500     05  WK-C-PERIOD-REST2              PIC X(200) VALUE SPACES.
019600     05  WK-C-PERIOD-FROM-ISO           PIC X(10) VALUE SPACES.
019700     05  WK-C-PERIOD-TO-ISO             PIC X(10) VALUE SPACES.
019720     05  FILLER                         PIC X(01) VALUE SPACE.
019750 01  WK-C-PERIOD-FROM-PARTS REDEFINES WK-C-PERIOD-FROM-ISO.
019760     05  WK-C-PFROM-YYYY                PIC X(04).
019770     05  WK-C-PFROM-DASH1               PIC X(01).
019780     05  WK-C-PFROM-MM                  PIC X(02).
019790     05  WK-C-PFROM-DASH2               PIC X(01).
019795     05  WK-C-PFROM-DD                  PIC X(02).
019800
019900*-----------------------------------------------------------------
020000* METADATA WORK AREA (F000).
020100*-----------------------------------------------------------------
020200 01  WK-C-META-AREA.
020300     05  WK-N-OPENING-BAL  PIC S9(11)V99 COMP-3 VALUE ZERO.
020400     05  WK-N-CLOSING-BAL  PIC S9(11)V99 COMP-3 VALUE ZERO.
020420     05  WK-N-AMT-EDIT     PIC -(12).99.
020450     05  FILLER            PIC X(01) VALUE SPACE.
020500
020600*-----------------------------------------------------------------
020700* K029 NOTE: C410 CALLS KSTNDTN A SECOND TIME TO TEST THE VALUE
020800* DATE, WHICH OVERWRITES WK-C-DTN-O-ISO - SO THE TRANSACTION
020900* DATE'S OWN ISO TEXT IS SAVED OFF HERE THE MOMENT IT IS FOUND,
021000* BEFORE THE VALUE-DATE SEARCH RUNS.
021100*-----------------------------------------------------------------
021200 01  WK-C-DATE-HOLD-AREA.
021300     05  WK-C-MAIN-DATE-ISO            PIC X(10) VALUE SPACES.
021400     05  WK-C-VALUE-DATE-ISO           PIC X(10) VALUE SPACES.
021450     05  FILLER                        PIC X(01) VALUE SPACE.
021500
021600 PROCEDURE DIVISION.
021700****************
021800 MAIN-MODULE.
021850     ADD 1 TO WK-N-RUN-COUNT.
021900     MOVE ZERO TO CT-ROWS-PROCESSED.
022000     MOVE ZERO TO CT-ROWS-SKIPPED.
022100     MOVE ZERO TO CT-TXN-COUNT.
022200     MOVE ZERO TO CT-ERROR-COUNT.
022300     PERFORM A000-LOAD-LINES
022400        THRU A999-LOAD-LINES-EX.
022500     PERFORM B000-FIND-PERIOD
022600        THRU B999-FIND-PERIOD-EX.
022700     PERFORM C000-BUILD-TXN-TABLE
022800        THRU C999-BUILD-TXN-TABLE-EX.
022900     PERFORM D000-SORT-BY-DATE
023000        THRU D999-SORT-BY-DATE-EX.
023100     PERFORM E000-TYPE-VALIDATE
023200        THRU E999-TYPE-VALIDATE-EX.
023300     PERFORM F000-DERIVE-METADATA
023400        THRU F999-DERIVE-METADATA-EX.
023500     OPEN OUTPUT TXN-OUT.
023520     IF NOT WK-C-SUCCESSFUL
023540        DISPLAY "KSTNHDF - OPEN FILE ERROR - TXN-OUT"
023550        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023560        GO TO Y900-ABNORMAL-TERMINATION
023570     END-IF.
023600     OPEN OUTPUT META-OUT.
023620     IF NOT WK-C-SUCCESSFUL
023640        DISPLAY "KSTNHDF - OPEN FILE ERROR - META-OUT"
023650        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023660        GO TO Y900-ABNORMAL-TERMINATION
023670     END-IF.
023700     PERFORM G000-WRITE-TXN-TABLE
023800        THRU G999-WRITE-TXN-TABLE-EX.
023900     PERFORM H000-WRITE-META
024000        THRU H999-WRITE-META-EX.
024100     CLOSE TXN-OUT.
024200     CLOSE META-OUT.
024300     PERFORM I000-WRITE-TOTALS
024400        THRU I999-WRITE-TOTALS-EX.
024500     GOBACK.
024600
024700*-----------------------------------------------------------------
024800* A000 - READ HDFC-TEXT-IN INTO WK-LINE-TABLE, UP TO 1000 LINES.
024900*-----------------------------------------------------------------
025000 A000-LOAD-LINES.
025100     OPEN INPUT HDFC-TEXT-IN.
025120     IF NOT WK-C-SUCCESSFUL
025140        DISPLAY "KSTNHDF - OPEN FILE ERROR - HDFC-TEXT-IN"
025150        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025160        GO TO Y900-ABNORMAL-TERMINATION
025170     END-IF.
025200     PERFORM A100-READ-ONE-LINE
025300        THRU A199-READ-ONE-LINE-EX
025400        UNTIL WK-C-NO-MORE-RECORDS
025500           OR WK-N-LINE-COUNT = 1000.
025600     CLOSE HDFC-TEXT-IN.
025700     MOVE "N" TO WK-C-NO-MORE-RECORDS-SW.
025800 A999-LOAD-LINES-EX.
025900     EXIT.
026000 A100-READ-ONE-LINE.
026100     READ HDFC-TEXT-IN
026200        AT END
026300           MOVE "Y" TO WK-C-NO-MORE-RECORDS-SW
026400        NOT AT END
026500           ADD 1 TO WK-N-LINE-COUNT
026600           MOVE TL-TEXT TO WK-LN-TEXT (WK-N-LINE-COUNT)
026700     END-READ.
026800 A199-READ-ONE-LINE-EX.
026900     EXIT.
027000
027100*-----------------------------------------------------------------
027200* B000 - THE STATEMENT-PERIOD HEADER LINE READS
027300* "FROM : DD/MM/YYYY TO : DD/MM/YYYY" - SPLIT IT OUT WITH
027400* UNSTRING RATHER THAN TEST EVERY COLUMN BY HAND.  SCAN STOPS AT
027500* THE FIRST 40 LINES - THE HEADER IS ALWAYS NEAR THE TOP.
027600*-----------------------------------------------------------------
027700 B000-FIND-PERIOD.
027800     PERFORM B100-SCAN-ONE-LINE-FOR-PERIOD
027900        THRU B199-SCAN-ONE-LINE-FOR-PERIOD-EX
028000        VARYING WK-LINE-IDX FROM 1 BY 1
028100        UNTIL WK-LINE-IDX > 40
028200           OR WK-LINE-IDX > WK-N-LINE-COUNT
028300           OR WK-SW-PERIOD-FOUND = "Y".
028400 B999-FIND-PERIOD-EX.
028500     EXIT.
028600 B100-SCAN-ONE-LINE-FOR-PERIOD.
028700     MOVE ZERO TO WK-N-I.
028800     INSPECT WK-LN-TEXT (WK-LINE-IDX) TALLYING WK-N-I
028900        FOR ALL "From :".
029000     IF WK-N-I > ZERO
029100        UNSTRING WK-LN-TEXT (WK-LINE-IDX) DELIMITED BY "From :"
029200           INTO WK-C-PERIOD-DISCARD WK-C-PERIOD-REST1
029300        END-UNSTRING
029400        UNSTRING WK-C-PERIOD-REST1 DELIMITED BY "To :"
029500           INTO WK-C-PERIOD-DISCARD WK-C-PERIOD-REST2
029600        END-UNSTRING
029700        MOVE WK-C-PERIOD-DISCARD (2:10) TO WK-C-DTN-I-TEXT (1:10)
029800        MOVE SPACES TO WK-C-DTN-I-TEXT (11:10)
029900        MOVE "DD/MM/YYYY" TO WK-C-DTN-I-FORMAT
030000        CALL "KSTNDTN" USING WK-C-DTN-RECORD
030100        IF WK-C-DTN-O-VALID = "Y"
030200           MOVE WK-C-DTN-O-ISO TO WK-C-PERIOD-FROM-ISO
030300        END-IF
030400        MOVE WK-C-PERIOD-REST2 (2:10) TO WK-C-DTN-I-TEXT (1:10)
030500        MOVE SPACES TO WK-C-DTN-I-TEXT (11:10)
030600        CALL "KSTNDTN" USING WK-C-DTN-RECORD
030700        IF WK-C-DTN-O-VALID = "Y"
030800           MOVE WK-C-DTN-O-ISO TO WK-C-PERIOD-TO-ISO
030900        END-IF
031000        MOVE "Y" TO WK-SW-PERIOD-FOUND
031100     END-IF.
031200 B199-SCAN-ONE-LINE-FOR-PERIOD-EX.
031300     EXIT.
031400
031500*-----------------------------------------------------------------
031600* C000 - WALK EVERY LINE.  SKIP BOILERPLATE LINES, THEN TEST FOR
031700* THE TRANSACTION-LINE SHAPE (DATE / NARRATION / REFERENCE /
031800* VALUE DATE / 1-3 AMOUNTS).
031900*-----------------------------------------------------------------
032000 C000-BUILD-TXN-TABLE.
032100     PERFORM C100-PROCESS-ONE-LINE
032200        THRU C199-PROCESS-ONE-LINE-EX
032300        VARYING WK-LINE-IDX FROM 1 BY 1
032400        UNTIL WK-LINE-IDX > WK-N-LINE-COUNT.
032500 C999-BUILD-TXN-TABLE-EX.
032600     EXIT.
032700
032800 C100-PROCESS-ONE-LINE.
032900     ADD 1 TO CT-ROWS-PROCESSED.
033000     MOVE WK-LN-TEXT (WK-LINE-IDX) TO WK-C-LINE-SCAN.
033100     MOVE "N" TO WK-SW-ROW-OK.
033200     MOVE ZERO TO WK-N-I.
033300     INSPECT WK-C-LINE-SCAN TALLYING WK-N-I
033400        FOR ALL "Narration" "PageNo" "HDFC Bank" "Statement"
033500                "Closing balance" "Contents of"
033600                "Registered Office".
033700     IF WK-N-I > ZERO
033800        ADD 1 TO CT-ROWS-SKIPPED
033900     ELSE
034000        MOVE 1 TO WK-N-SHAPE-AT
034100        MOVE 1 TO WK-N-SHAPE-BASE
034200        PERFORM C110-TEST-SHAPE-CHAR
034300           THRU C119-TEST-SHAPE-CHAR-EX
034400           VARYING WK-N-I FROM 1 BY 1
034500           UNTIL WK-N-I > 8
034600        IF WK-N-SHAPE-AT > 8
034700           MOVE WK-C-LINE-SCAN (1:8) TO WK-C-DTN-I-TEXT (1:8)
034800           MOVE SPACES TO WK-C-DTN-I-TEXT (9:12)
034900           MOVE "DD/MM/YY" TO WK-C-DTN-I-FORMAT
035000           CALL "KSTNDTN" USING WK-C-DTN-RECORD
035100           IF WK-C-DTN-O-VALID = "Y"
035200              MOVE WK-C-DTN-O-ISO TO WK-C-MAIN-DATE-ISO
035300              PERFORM C300-FIND-REFERENCE
035400                 THRU C399-FIND-REFERENCE-EX
035500              IF WK-N-REF-END > ZERO
035600                 PERFORM C400-FIND-VALUE-DATE
035700                    THRU C499-FIND-VALUE-DATE-EX
035800                 IF WK-SW-VDATE-FOUND = "Y"
035900                    PERFORM C500-PARSE-AMOUNTS
036000                       THRU C599-PARSE-AMOUNTS-EX
036100                    PERFORM C600-RESOLVE-ONE-ROW
036200                       THRU C699-RESOLVE-ONE-ROW-EX
036300                 END-IF
036400              END-IF
036500           END-IF
036600        END-IF
036700        IF WK-SW-ROW-OK NOT = "Y"
036800           ADD 1 TO CT-ROWS-SKIPPED
036900        END-IF
037000     END-IF.
037100 C199-PROCESS-ONE-LINE-EX.
037200     EXIT.
037300
037400*-----------------------------------------------------------------
037500* C110 - TEST ONE CHARACTER OF AN 8-COLUMN DD/MM/YY-SHAPED
037600* WINDOW STARTING AT WK-N-SHAPE-BASE AGAINST WK-C-DATE-SHAPE-
037700* MASK.  CALLER SEEDS WK-N-SHAPE-AT TO 1 - IT REACHES 9 ONLY IF
037800* ALL 8 POSITIONS OF THE WINDOW MATCHED THE MASK.
037900*-----------------------------------------------------------------
038000 C110-TEST-SHAPE-CHAR.
038100     COMPUTE WK-N-SUBSCR = WK-N-SHAPE-BASE + WK-N-I - 1.
038200     IF WK-C-DATE-SHAPE-MASK (WK-N-I:1) = "/"
038300        IF WK-C-LINE-CHARS (WK-N-SUBSCR) = "/"
038400           ADD 1 TO WK-N-SHAPE-AT
038500        END-IF
038600     ELSE
038700        IF WK-C-LINE-CHARS (WK-N-SUBSCR) >= "0"
038800              AND WK-C-LINE-CHARS (WK-N-SUBSCR) <= "9"
038900           ADD 1 TO WK-N-SHAPE-AT
039000        END-IF
039100     END-IF.
039200 C119-TEST-SHAPE-CHAR-EX.
039300     EXIT.
039400
039500*-----------------------------------------------------------------
039600* C300 - A REFERENCE NUMBER IS A RUN OF 10 OR MORE CONSECUTIVE
039700* DIGITS STARTING AT COLUMN 9.  K029: CHECK THE RUN AGAIN AFTER
039800* THE SCAN LOOP IN CASE IT RUNS TO THE END OF THE LINE.
039900*-----------------------------------------------------------------
040000 C300-FIND-REFERENCE.
040100     MOVE ZERO TO WK-N-RUN-LEN.
040200     MOVE ZERO TO WK-N-RUN-START.
040300     MOVE ZERO TO WK-N-REF-START.
040400     MOVE ZERO TO WK-N-REF-END.
040500     PERFORM C310-SCAN-ONE-CHAR
040600        THRU C319-SCAN-ONE-CHAR-EX
040700        VARYING WK-N-POS FROM 9 BY 1
040800        UNTIL WK-N-POS > 200
040900           OR WK-N-REF-END > ZERO.
041000     IF WK-N-REF-END = ZERO AND WK-N-RUN-LEN >= 10
041100        MOVE 200 TO WK-N-REF-END
041200     END-IF.
041300     IF WK-N-REF-END > ZERO
041400        COMPUTE WK-N-NARR-LEN = WK-N-REF-START - 9
041500        IF WK-N-NARR-LEN > ZERO
041600           MOVE WK-C-LINE-SCAN (9 : WK-N-NARR-LEN) TO
041700              WT-NARRATION (WK-N-TXN-COUNT + 1)
041800        ELSE
041900           MOVE SPACES TO WT-NARRATION (WK-N-TXN-COUNT + 1)
042000        END-IF
042100        COMPUTE WK-N-REF-LEN = WK-N-REF-END - WK-N-REF-START + 1
042200        IF WK-N-REF-LEN > 20
042300           MOVE 20 TO WK-N-REF-LEN
042400        END-IF
042500        MOVE WK-C-LINE-SCAN (WK-N-REF-START : WK-N-REF-LEN) TO
042600           WT-REFERENCE (WK-N-TXN-COUNT + 1)
042700     END-IF.
042800 C399-FIND-REFERENCE-EX.
042900     EXIT.
043000 C310-SCAN-ONE-CHAR.
043100     IF WK-C-LINE-CHARS (WK-N-POS) >= "0"
043200           AND WK-C-LINE-CHARS (WK-N-POS) <= "9"
043300        IF WK-N-RUN-LEN = ZERO
043400           MOVE WK-N-POS TO WK-N-RUN-START
043500        END-IF
043600        ADD 1 TO WK-N-RUN-LEN
043700        IF WK-N-RUN-LEN = 10
043800           MOVE WK-N-RUN-START TO WK-N-REF-START
043900        END-IF
044000     ELSE
044100        IF WK-N-RUN-LEN >= 10
044200           COMPUTE WK-N-REF-END = WK-N-POS - 1
044300        ELSE
044400           MOVE ZERO TO WK-N-RUN-LEN
044500        END-IF
044600     END-IF.
044700 C319-SCAN-ONE-CHAR-EX.
044800     EXIT.
044900
045000*-----------------------------------------------------------------
045100* C400 - THE VALUE DATE IS THE NEXT DD/MM/YY PATTERN AFTER THE
045200* REFERENCE NUMBER.
045300*-----------------------------------------------------------------
045400 C400-FIND-VALUE-DATE.
045500     MOVE "N" TO WK-SW-VDATE-FOUND.
045600     MOVE ZERO TO WK-N-VDATE-START.
045700     MOVE ZERO TO WK-N-VDATE-END.
045800     COMPUTE WK-N-RUN-START = WK-N-REF-END + 1.
045900     PERFORM C410-TEST-ONE-POSITION
046000        THRU C419-TEST-ONE-POSITION-EX
046100        VARYING WK-N-POS FROM WK-N-RUN-START BY 1
046200        UNTIL WK-N-POS > 192
046300           OR WK-SW-VDATE-FOUND = "Y".
046400 C499-FIND-VALUE-DATE-EX.
046500     EXIT.
046600 C410-TEST-ONE-POSITION.
046700     MOVE WK-N-POS TO WK-N-SHAPE-BASE.
046800     MOVE 1 TO WK-N-SHAPE-AT.
046900     PERFORM C110-TEST-SHAPE-CHAR
047000        THRU C119-TEST-SHAPE-CHAR-EX
047100        VARYING WK-N-I FROM 1 BY 1
047200        UNTIL WK-N-I > 8.
047300     IF WK-N-SHAPE-AT > 8
047400        MOVE WK-C-LINE-SCAN (WK-N-POS : 8) TO
047500           WK-C-DTN-I-TEXT (1:8)
047600        MOVE SPACES TO WK-C-DTN-I-TEXT (9:12)
047700        MOVE "DD/MM/YY" TO WK-C-DTN-I-FORMAT
047800        CALL "KSTNDTN" USING WK-C-DTN-RECORD
047900        IF WK-C-DTN-O-VALID = "Y"
048000           MOVE WK-N-POS TO WK-N-VDATE-START
048100           COMPUTE WK-N-VDATE-END = WK-N-POS + 7
048200           MOVE WK-C-DTN-O-ISO TO WK-C-VALUE-DATE-ISO
048300           MOVE "Y" TO WK-SW-VDATE-FOUND
048400        END-IF
048500     END-IF.
048600 C419-TEST-ONE-POSITION-EX.
048700     EXIT.
048800
048900*-----------------------------------------------------------------
049000* C500 - EVERYTHING AFTER THE VALUE DATE IS 1-3 SPACE-SEPARATED
049100* AMOUNTS (INDIAN FORMAT).
049200*-----------------------------------------------------------------
049300 C500-PARSE-AMOUNTS.
049400     MOVE ZERO TO WK-N-NUMERIC-COUNT.
049500     MOVE ZERO TO WK-N-NUM-1.
049600     MOVE ZERO TO WK-N-NUM-2.
049700     MOVE ZERO TO WK-N-NUM-3.
049800     MOVE SPACES TO WK-C-AMOUNTS-TEXT.
049900     COMPUTE WK-N-I = 200 - WK-N-VDATE-END.
050000     IF WK-N-I > ZERO
050100        MOVE WK-C-LINE-SCAN (WK-N-VDATE-END + 1 : WK-N-I)
050200           TO WK-C-AMOUNTS-TEXT
050300     END-IF.
050400     MOVE 1 TO WK-N-TOK-PTR.
050500     PERFORM C510-PARSE-ONE-TOKEN
050600        THRU C519-PARSE-ONE-TOKEN-EX
050700        UNTIL WK-N-TOK-PTR > 200
050800           OR WK-N-NUMERIC-COUNT = 3.
050900 C599-PARSE-AMOUNTS-EX.
051000     EXIT.
051100 C510-PARSE-ONE-TOKEN.
051200     MOVE SPACES TO WK-C-ONE-TOKEN.
051300     UNSTRING WK-C-AMOUNTS-TEXT DELIMITED BY ALL SPACES
051400        INTO WK-C-ONE-TOKEN
051500        WITH POINTER WK-N-TOK-PTR
051600        ON OVERFLOW MOVE 201 TO WK-N-TOK-PTR
051700     END-UNSTRING.
051800     IF WK-C-ONE-TOKEN NOT = SPACES
051900        MOVE WK-C-ONE-TOKEN TO WK-C-AMT-I-TEXT
052000        MOVE "Y" TO WK-C-AMT-I-INDIAN-SW
052100        CALL "KSTNAMT" USING WK-C-AMT-RECORD
052200        IF WK-C-AMT-O-PRESENT = "Y"
052300           ADD 1 TO WK-N-NUMERIC-COUNT
052400           EVALUATE WK-N-NUMERIC-COUNT
052500              WHEN 1 MOVE WK-C-AMT-O-VALUE TO WK-N-NUM-1
052600              WHEN 2 MOVE WK-C-AMT-O-VALUE TO WK-N-NUM-2
052700              WHEN 3 MOVE WK-C-AMT-O-VALUE TO WK-N-NUM-3
052800           END-EVALUATE
052900        END-IF
053000     ELSE
053100        MOVE 201 TO WK-N-TOK-PTR
053200     END-IF.
053300 C519-PARSE-ONE-TOKEN-EX.
053400     EXIT.
053500
053600*-----------------------------------------------------------------
053700* C600 - RESOLVE WITHDRAWAL/DEPOSIT/BALANCE AND APPEND ONE
053800* TXN-TABLE ENTRY.  2 NUMERICS: DEPOSIT/WITHDRAWAL DECIDED FROM
053900* THE NARRATION TEXT.  3 NUMERICS: WITHDRAWAL, DEPOSIT, BALANCE
054000* LEFT TO RIGHT, ZERO MEANS ABSENT.
054100*-----------------------------------------------------------------
054200 C600-RESOLVE-ONE-ROW.
054300     MOVE "N" TO WK-SW-ROW-OK.
054400     EVALUATE WK-N-NUMERIC-COUNT
054500        WHEN 3
054600           MOVE WK-N-NUM-3 TO WT-BALANCE (WK-N-TXN-COUNT + 1)
054700           MOVE "Y" TO WT-BAL-PRESENT (WK-N-TXN-COUNT + 1)
054800           IF WK-N-NUM-1 NOT = ZERO
054900              MOVE WK-N-NUM-1 TO WT-AMOUNT (WK-N-TXN-COUNT + 1)
055000              MOVE "DEBIT " TO WT-TYPE (WK-N-TXN-COUNT + 1)
055100              MOVE "Y" TO WK-SW-ROW-OK
055200           ELSE
055300              IF WK-N-NUM-2 NOT = ZERO
055400                 MOVE WK-N-NUM-2 TO WT-AMOUNT (WK-N-TXN-COUNT + 1)
055500                 MOVE "CREDIT" TO WT-TYPE (WK-N-TXN-COUNT + 1)
055600                 MOVE "Y" TO WK-SW-ROW-OK
055700              END-IF
055800           END-IF
055900        WHEN 2
056000           MOVE WK-N-NUM-2 TO WT-BALANCE (WK-N-TXN-COUNT + 1)
056100           MOVE "Y" TO WT-BAL-PRESENT (WK-N-TXN-COUNT + 1)
056200           MOVE WK-N-NUM-1 TO WT-AMOUNT (WK-N-TXN-COUNT + 1)
056300           MOVE "Y" TO WK-SW-ROW-OK
056400           MOVE ZERO TO WK-N-I
056500           INSPECT WT-NARRATION (WK-N-TXN-COUNT + 1)
056600              TALLYING WK-N-I
056700              FOR ALL "neft cr" "credit" "received"
056800                      "interest paid" "tpt-" "neftcr"
056900           IF WK-N-I > ZERO
057000              MOVE "CREDIT" TO WT-TYPE (WK-N-TXN-COUNT + 1)
057100           ELSE
057200              MOVE "DEBIT " TO WT-TYPE (WK-N-TXN-COUNT + 1)
057300           END-IF
057400        WHEN OTHER
057500           MOVE "N" TO WK-SW-ROW-OK
057600     END-EVALUATE.
057700     IF WK-SW-ROW-OK = "Y"
057800        MOVE WK-C-MAIN-DATE-ISO TO
057900           WT-DATE-ISO (WK-N-TXN-COUNT + 1)
058000        MOVE "Y" TO WT-DATE-VALID (WK-N-TXN-COUNT + 1)
058100        MOVE WK-C-VALUE-DATE-ISO TO
058200           WT-VALUE-DATE-ISO (WK-N-TXN-COUNT + 1)
058300        ADD 1 TO WK-N-TXN-COUNT
058400     END-IF.
058500 C699-RESOLVE-ONE-ROW-EX.
058600     EXIT.
058700
058800*-----------------------------------------------------------------
058900* D000 - STABLE INSERTION SORT ASCENDING BY WT-DATE-ISO.  EVERY
059000* ENTRY THAT REACHES THIS TABLE ALREADY HAS A VALID DATE (C100
059100* REJECTS THE LINE OTHERWISE), SO WT-DATE-VALID IS ALWAYS "Y" IN
059200* PRACTICE - THE FLAG IS KEPT SO A FUTURE LOOSER LINE MATCH CAN
059300* ADD UNDATED ROWS WITHOUT DISTURBING THIS SORT.
059400*-----------------------------------------------------------------
059500 D000-SORT-BY-DATE.
059600     IF WK-N-TXN-COUNT > 1
059700        PERFORM D100-INSERT-ONE-ENTRY
059800           THRU D199-INSERT-ONE-ENTRY-EX
059900           VARYING WK-TXN-IDX FROM 2 BY 1
060000           UNTIL WK-TXN-IDX > WK-N-TXN-COUNT
060100     END-IF.
060200 D999-SORT-BY-DATE-EX.
060300     EXIT.
060400
060500 D100-INSERT-ONE-ENTRY.
060600     MOVE WT-DATE-ISO (WK-TXN-IDX)      TO WH-DATE-ISO.
060700     MOVE WT-DATE-VALID (WK-TXN-IDX)    TO WH-DATE-VALID.
060800     MOVE WT-VALUE-DATE-ISO (WK-TXN-IDX) TO WH-VALUE-DATE-ISO.
060900     MOVE WT-NARRATION (WK-TXN-IDX)      TO WH-NARRATION.
061000     MOVE WT-REFERENCE (WK-TXN-IDX)      TO WH-REFERENCE.
061100     MOVE WT-AMOUNT (WK-TXN-IDX)         TO WH-AMOUNT.
061200     MOVE WT-TYPE (WK-TXN-IDX)           TO WH-TYPE.
061300     MOVE WT-BALANCE (WK-TXN-IDX)        TO WH-BALANCE.
061400     MOVE WT-BAL-PRESENT (WK-TXN-IDX)    TO WH-BAL-PRESENT.
061500     MOVE WK-TXN-IDX TO WK-N-POS.
061600     MOVE "Y" TO WK-SW-SHIFT.
061700     PERFORM D110-SHIFT-ONE-SLOT
061800        THRU D119-SHIFT-ONE-SLOT-EX
061900        UNTIL WK-N-POS < 2 OR WK-SW-SHIFT = "N".
062000     MOVE WH-DATE-ISO      TO WT-DATE-ISO (WK-N-POS).
062100     MOVE WH-DATE-VALID    TO WT-DATE-VALID (WK-N-POS).
062200     MOVE WH-VALUE-DATE-ISO TO WT-VALUE-DATE-ISO (WK-N-POS).
062300     MOVE WH-NARRATION     TO WT-NARRATION (WK-N-POS).
062400     MOVE WH-REFERENCE     TO WT-REFERENCE (WK-N-POS).
062500     MOVE WH-AMOUNT        TO WT-AMOUNT (WK-N-POS).
062600     MOVE WH-TYPE          TO WT-TYPE (WK-N-POS).
062700     MOVE WH-BALANCE       TO WT-BALANCE (WK-N-POS).
062800     MOVE WH-BAL-PRESENT   TO WT-BAL-PRESENT (WK-N-POS).
062900 D199-INSERT-ONE-ENTRY-EX.
063000     EXIT.
063100 D110-SHIFT-ONE-SLOT.
063200     IF WT-DATE-ISO (WK-N-POS - 1) > WH-DATE-ISO
063300        MOVE WT-DATE-ISO (WK-N-POS - 1) TO
063400           WT-DATE-ISO (WK-N-POS)
063500        MOVE WT-DATE-VALID (WK-N-POS - 1) TO
063600           WT-DATE-VALID (WK-N-POS)
063700        MOVE WT-VALUE-DATE-ISO (WK-N-POS - 1) TO
063800           WT-VALUE-DATE-ISO (WK-N-POS)
063900        MOVE WT-NARRATION (WK-N-POS - 1) TO
064000           WT-NARRATION (WK-N-POS)
064100        MOVE WT-REFERENCE (WK-N-POS - 1) TO
064200           WT-REFERENCE (WK-N-POS)
064300        MOVE WT-AMOUNT (WK-N-POS - 1) TO
064400           WT-AMOUNT (WK-N-POS)
064500        MOVE WT-TYPE (WK-N-POS - 1) TO
064600           WT-TYPE (WK-N-POS)
064700        MOVE WT-BALANCE (WK-N-POS - 1) TO
064800           WT-BALANCE (WK-N-POS)
064900        MOVE WT-BAL-PRESENT (WK-N-POS - 1) TO
065000           WT-BAL-PRESENT (WK-N-POS)
065100        SUBTRACT 1 FROM WK-N-POS
065200     ELSE
065300        MOVE "N" TO WK-SW-SHIFT
065400     END-IF.
065500 D119-SHIFT-ONE-SLOT-EX.
065600     EXIT.
065700
065800*-----------------------------------------------------------------
065900* E000 - TYPE-VALIDATE.  BALANCE CONTINUITY FIXES THE TYPE ONLY -
066000* THE AMOUNT IS NEVER TOUCHED IN HDFCPRS.
066100*-----------------------------------------------------------------
066200 E000-TYPE-VALIDATE.
066300     IF WK-N-TXN-COUNT > 1
066400        PERFORM E100-VALIDATE-ONE-PAIR
066500           THRU E199-VALIDATE-ONE-PAIR-EX
066600           VARYING WK-TXN-IDX FROM 2 BY 1
066700           UNTIL WK-TXN-IDX > WK-N-TXN-COUNT
066800     END-IF.
066900 E999-TYPE-VALIDATE-EX.
067000     EXIT.
067100 E100-VALIDATE-ONE-PAIR.
067200     IF WT-BAL-PRESENT (WK-TXN-IDX - 1) = "Y"
067300           AND WT-BAL-PRESENT (WK-TXN-IDX) = "Y"
067400        IF WT-BALANCE (WK-TXN-IDX) < WT-BALANCE (WK-TXN-IDX - 1)
067500           MOVE "DEBIT " TO WT-TYPE (WK-TXN-IDX)
067600        ELSE
067700           IF WT-BALANCE (WK-TXN-IDX) >
067800                 WT-BALANCE (WK-TXN-IDX - 1)
067900              MOVE "CREDIT" TO WT-TYPE (WK-TXN-IDX)
068000           END-IF
068100        END-IF
068200     END-IF.
068300 E199-VALIDATE-ONE-PAIR-EX.
068400     EXIT.
068500
068600*-----------------------------------------------------------------
068700* F000 - DERIVE ACCT-META-REC.  CLOSING = LAST TRANSACTION'S
068800* BALANCE.  OPENING = FIRST TRANSACTION'S BALANCE ADJUSTED BACK
068900* BY ITS OWN AMOUNT.
069000*-----------------------------------------------------------------
069100 F000-DERIVE-METADATA.
069200     MOVE ZERO TO WK-N-OPENING-BAL.
069300     MOVE ZERO TO WK-N-CLOSING-BAL.
069400     IF WK-N-TXN-COUNT > 0
069500        IF WT-BAL-PRESENT (WK-N-TXN-COUNT) = "Y"
069600           MOVE WT-BALANCE (WK-N-TXN-COUNT) TO WK-N-CLOSING-BAL
069700        END-IF
069800        IF WT-BAL-PRESENT (1) = "Y"
069900           IF WT-TYPE (1) = "DEBIT "
070000              COMPUTE WK-N-OPENING-BAL =
070100                 WT-BALANCE (1) + WT-AMOUNT (1)
070200           ELSE
070300              COMPUTE WK-N-OPENING-BAL =
070400                 WT-BALANCE (1) - WT-AMOUNT (1)
070500           END-IF
070600        END-IF
070700     END-IF.
070800 F999-DERIVE-METADATA-EX.
070900     EXIT.
071000
071100*-----------------------------------------------------------------
071200* G000 - WRITE EVERY TXN-TABLE ENTRY AS A TXN-REC.
071300*-----------------------------------------------------------------
071400 G000-WRITE-TXN-TABLE.
071500     IF WK-N-TXN-COUNT > 0
071600        PERFORM G100-WRITE-ONE-TXN
071700           THRU G199-WRITE-ONE-TXN-EX
071800           VARYING WK-TXN-IDX FROM 1 BY 1
071900           UNTIL WK-TXN-IDX > WK-N-TXN-COUNT
072000     END-IF.
072100 G999-WRITE-TXN-TABLE-EX.
072200     EXIT.
072300 G100-WRITE-ONE-TXN.
072400     INITIALIZE TXN-REC.
072500     MOVE WT-DATE-ISO (WK-TXN-IDX) TO TX-DATE.
072600     MOVE WT-VALUE-DATE-ISO (WK-TXN-IDX) TO TX-VALUE-DATE.
072700     MOVE WT-NARRATION (WK-TXN-IDX) TO TX-NARRATION.
072800     MOVE WT-REFERENCE (WK-TXN-IDX) TO TX-REFERENCE.
072900     MOVE WT-AMOUNT (WK-TXN-IDX) TO TX-AMOUNT.
073000     MOVE WT-TYPE (WK-TXN-IDX) TO TX-TYPE.
073100     MOVE WT-BALANCE (WK-TXN-IDX) TO TX-BALANCE.
073200     MOVE WT-BAL-PRESENT (WK-TXN-IDX) TO TX-BAL-PRESENT.
073300     MOVE "N" TO TX-CORRECTED.
073400     MOVE ZERO TO TX-ORIG-AMOUNT.
073500     MOVE "N" TO TX-SUSPICIOUS.
073600     WRITE TXN-REC.
073700     ADD 1 TO CT-TXN-COUNT.
073800 G199-WRITE-ONE-TXN-EX.
073900     EXIT.
074000
074100*-----------------------------------------------------------------
074150* H000 - META-OUT IS A REPORT, NOT THE RAW ACCT-META-REC - ONE
074170* LABEL/VALUE LINE PER FIELD, SAME CONVENTION AS TOTALS-OUT.
074200* ACCT-META-REC ITSELF STAYS THE CALLER-FACING WORKING RECORD;
074300* H000 JUST FLATTENS IT OUT TO TEXT AS IT WRITES.
074400 H000-WRITE-META.
074500     INITIALIZE ACCT-META-REC.
074600     MOVE "HDFC BANK" TO AM-BANK-NAME.
074700     MOVE "INR" TO AM-CURRENCY.
074800     MOVE WK-C-PERIOD-FROM-ISO TO AM-PERIOD-FROM.
074900     MOVE WK-C-PERIOD-TO-ISO TO AM-PERIOD-TO.
075000     MOVE WK-N-OPENING-BAL TO AM-OPENING-BALANCE.
075100     MOVE WK-N-CLOSING-BAL TO AM-CLOSING-BALANCE.
075120     MOVE "BANK NAME      : " TO AML-LABEL.
075140     MOVE AM-BANK-NAME TO AML-VALUE.
075160     WRITE WK-META-LINE.
075180     DISPLAY WK-META-LINE.
075200     MOVE "CURRENCY       : " TO AML-LABEL.
075220     MOVE AM-CURRENCY TO AML-VALUE.
075240     WRITE WK-META-LINE.
075260     DISPLAY WK-META-LINE.
075280     MOVE "PERIOD FROM    : " TO AML-LABEL.
075300     MOVE AM-PERIOD-FROM TO AML-VALUE.
075320     WRITE WK-META-LINE.
075340     DISPLAY WK-META-LINE.
075360     MOVE "PERIOD TO      : " TO AML-LABEL.
075380     MOVE AM-PERIOD-TO TO AML-VALUE.
075400     WRITE WK-META-LINE.
075420     DISPLAY WK-META-LINE.
075440     MOVE "OPENING BALANCE: " TO AML-LABEL.
075460     MOVE AM-OPENING-BALANCE TO WK-N-AMT-EDIT.
075480     MOVE WK-N-AMT-EDIT TO AML-VALUE.
075500     WRITE WK-META-LINE.
075520     DISPLAY WK-META-LINE.
075540     MOVE "CLOSING BALANCE: " TO AML-LABEL.
075560     MOVE AM-CLOSING-BALANCE TO WK-N-AMT-EDIT.
075580     MOVE WK-N-AMT-EDIT TO AML-VALUE.
075600     WRITE WK-META-LINE.
075620     DISPLAY WK-META-LINE.
075640 H999-WRITE-META-EX.
075660     EXIT.
075680
075700*-----------------------------------------------------------------
075720* I000 - WRITE THE CONTROL-TOTALS REPORT, ECHOING EACH LINE TO
075740* THE CONSOLE.
075760*-----------------------------------------------------------------
076000 I000-WRITE-TOTALS.
076100     OPEN OUTPUT TOTALS-OUT.
076200     MOVE "ROWS PROCESSED : " TO TL-LABEL.
076300     MOVE CT-ROWS-PROCESSED TO WK-N-EDIT-5.
076400     MOVE WK-N-EDIT-5 TO TL-VALUE.
076500     WRITE WK-TOTALS-LINE.
076600     DISPLAY WK-TOTALS-LINE.
076700     MOVE "ROWS SKIPPED   : " TO TL-LABEL.
076800     MOVE CT-ROWS-SKIPPED TO WK-N-EDIT-5.
076900     MOVE WK-N-EDIT-5 TO TL-VALUE.
077000     WRITE WK-TOTALS-LINE.
077100     DISPLAY WK-TOTALS-LINE.
077200     MOVE "TRANSACTIONS   : " TO TL-LABEL.
077300     MOVE CT-TXN-COUNT TO WK-N-EDIT-5.
077400     MOVE WK-N-EDIT-5 TO TL-VALUE.
077500     WRITE WK-TOTALS-LINE.
077600     DISPLAY WK-TOTALS-LINE.
077700     MOVE "ERRORS         : " TO TL-LABEL.
077800     MOVE CT-ERROR-COUNT TO WK-N-EDIT-5.
077900     MOVE WK-N-EDIT-5 TO TL-VALUE.
078000     WRITE WK-TOTALS-LINE.
078100     DISPLAY WK-TOTALS-LINE.
078200     CLOSE TOTALS-OUT.
078300 I999-WRITE-TOTALS-EX.
078400     EXIT.
078420
078440*-----------------------------------------------------------------
078460* Y900 - FATAL FILE ERROR.  CLOSE WHATEVER IS OPEN AND GIVE UP -
078480* A BAD FILE STATUS HERE MEANS THE JOB STEP FAILS, NOT THE RUN.
078500*-----------------------------------------------------------------
078520 Y900-ABNORMAL-TERMINATION.
078540     PERFORM Z000-END-PROGRAM-ROUTINE
078560        THRU Z999-END-PROGRAM-ROUTINE-EX.
078580     GOBACK.
078600*-----------------------------------------------------------------
078620* Z000 - CLOSE DOWN.
078640*-----------------------------------------------------------------
078660 Z000-END-PROGRAM-ROUTINE.
078680     CLOSE HDFC-TEXT-IN.
078700     CLOSE TXN-OUT.
078720     CLOSE META-OUT.
078740 Z999-END-PROGRAM-ROUTINE-EX.
078760     EXIT.
