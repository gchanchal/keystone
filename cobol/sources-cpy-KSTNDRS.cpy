000100*-----------------------------------------------------------*
000200* KSTNDRS.cpybk
000300* I-O FORMAT: DETECT-RESULT-REC  FROM FILE DETECT-RESULT-OUT
000400* ONE BANK-DETECTION RESULT, WRITTEN BY KSTNDET.
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* K006   - RSOMAN  - 06/03/1987 - INITIAL VERSION.                K006    
000900* K2K 05 - HTANAKA - 02/12/1999 - YEAR 2000 REVIEW. NO DATE       K2K 05  
001000*                    FIELDS IN THIS RECORD - NO CHANGE.
001100*-----------------------------------------------------------*
001200 01  DETECT-RESULT-REC.
001300     05  DR-BANK                   PIC X(08).
001400*                        HDFC, KOTAK, ICICI, SBI, AXIS, OR
001500*                        SPACES
001600     05  DR-CONFIDENCE             PIC X(06).
001700*                        HIGH / MEDIUM / LOW
001800     05  DR-DETAILS                PIC X(60).
001900     05  DR-FILETYPE               PIC X(16).
002000*                        BANK-STATEMENT OR UNKNOWN
002100     05  FILLER                    PIC X(10) VALUE SPACES.
