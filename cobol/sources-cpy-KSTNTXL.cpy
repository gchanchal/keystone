000100*-----------------------------------------------------------*
000200* KSTNTXL.cpybk
000300* I-O FORMAT: TL-TEXT-LINE-REC
000400* FROM FILE DETECT-TEXT-IN / HDFC-TEXT-IN
000500* ONE FLATTENED STATEMENT TEXT LINE
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* K002  - RSOMAN  - 06/03/1987 - INITIAL VERSION.                 K002    
001000* K2K 02 - HTANAKA - 02/12/1999 - YEAR 2000 REVIEW. NO DATE       K2K 02  
001100*                    FIELDS IN THIS RECORD - NO CHANGE.
001200*-----------------------------------------------------------*
001300 01  TL-TEXT-LINE-REC.
001400     05  TL-TEXT                 PIC X(200).
001500*                        STATEMENT TEXT LINE, LOWER-CASED
001600*                        BY THE CALLER FOR DETECTOR, RAW
001700*                        CASE FOR HDFCPRS
001800     05  FILLER                   PIC X(02) VALUE SPACES.
001900*                        RESERVED FOR FUTURE LINE-TAG BYTES
