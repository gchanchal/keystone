000100*-----------------------------------------------------------*
000200* KSTNTXN.cpybk
000300* I-O FORMAT: TXN-REC  FROM FILE TXN-OUT
000400* ONE NORMALIZED TRANSACTION, WRITTEN BY KSTNTMP, KSTNKTK
000500* AND KSTNHDF.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* K005   - RSOMAN  - 06/03/1987 - INITIAL VERSION.                K005    
001000* K017   - RSOMAN  - 23/07/1990 - ADD TX-CORRECTED AND            K017    
001100*                     TX-ORIG-AMOUNT SO A REPAIRED AMOUNT
001200*                     CAN BE TRACED BACK BY RECON.
001300* K028   - HTANAKA - 08/02/1993 - ADD TX-SUSPICIOUS AND           K028    
001400*                     TX-SUSP-REASON FOR THE KOTAK LARGE-
001500*                     AMOUNT / REPEATED-DIGIT CHECKS.
001600* K2K 04 - HTANAKA - 02/12/1999 - YEAR 2000 REVIEW. TX-DATE       K2K 04  
001700*                     AND TX-VALUE-DATE ALREADY STORE A
001800*                     4-DIGIT CENTURY - NO CHANGE.
001900*-----------------------------------------------------------*
002000 01  TXN-REC.
002100     05  TX-DATE                  PIC X(10).
002200*                        TRANSACTION DATE, ISO YYYY-MM-DD
002300     05  TX-DATE-PARTS REDEFINES TX-DATE.
002400         10  TX-DATE-YYYY          PIC X(04).
002500         10  TX-DATE-DASH1         PIC X(01).
002600         10  TX-DATE-MM            PIC X(02).
002700         10  TX-DATE-DASH2         PIC X(01).
002800         10  TX-DATE-DD            PIC X(02).
002900     05  TX-VALUE-DATE             PIC X(10).
003000*                        VALUE DATE, ISO; SPACES IF ABSENT
003100     05  TX-NARRATION              PIC X(60).
003200     05  TX-REFERENCE              PIC X(20).
003300     05  TX-AMOUNT                 PIC S9(11)V99 COMP-3.
003400*                        TRANSACTION AMOUNT, POSITIVE
003500*                        MAGNITUDE
003600     05  TX-TYPE                   PIC X(06).
003700*                        "DEBIT " OR "CREDIT"
003800     05  TX-BALANCE                PIC S9(11)V99 COMP-3.
003900*                        RUNNING BALANCE AFTER TRANSACTION
004000     05  TX-BAL-PRESENT            PIC X(01).
004100     05  TX-CORRECTED              PIC X(01).
004200     05  TX-ORIG-AMOUNT            PIC S9(11)V99 COMP-3.
004300*                        ORIGINAL AMOUNT BEFORE REPAIR, ZERO
004400*                        IF NOT CORRECTED
004500     05  TX-SUSPICIOUS             PIC X(01).
004600     05  TX-SUSP-REASON            PIC X(40).
004700     05  FILLER                    PIC X(08) VALUE SPACES.
