000100*-----------------------------------------------------------*
000200* KSTNWRK.cpybk
000300* COMMON WORKING STORAGE FOR THE KEYSTONE BATCH SUITE
000400* COPY'D AS "01 WK-C-COMMON. COPY KSTNWRK." BY EVERY KSTN
000500* PROGRAM - FILE STATUS CONDITIONS AND THE SMALL SET OF
000600* BINARY COUNTERS EVERY PARSER NEEDS.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* K001   - RSOMAN  - 06/03/1987 - INITIAL VERSION FOR THE         K001    
001100*                     STATEMENT PARSING PROJECT.
001200* K014   - RSOMAN  - 19/11/1989 - ADD WK-C-NO-MORE-RECORDS        K014    
001300*                     SWITCH, SHARED ACROSS ALL READ LOOPS.
001400* K033   - HTANAKA - 02/02/1994 - ADD WK-N-ROW-CTR / WK-N-        K033    
001500*                     LINE-CTR BINARY COUNTERS SO CALLERS
001600*                     STOP CASTING DISPLAY COUNTERS BEFORE
001700*                     COMPARE.
001800* K2K 01 - HTANAKA - 14/10/1999 - YEAR 2000 REVIEW - NO           K2K 01  
001900*                     2-DIGIT YEAR FIELDS IN THIS COPYBOOK.
002000*                     NO CHANGE REQUIRED.
002100*-----------------------------------------------------------*
002200 05  WK-C-FILE-STATUS           PIC X(02) VALUE "00".
002300     88  WK-C-SUCCESSFUL                  VALUE "00".
002400     88  WK-C-END-OF-FILE                 VALUE "10".
002500     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002600     88  WK-C-DUPLICATE-KEY                VALUE "22".
002700
002800 05  WK-C-NO-MORE-RECORDS-SW    PIC X(01) VALUE "N".
002900     88  WK-C-NO-MORE-RECORDS             VALUE "Y".
003000
003100 05  WK-N-ROW-CTR                PIC 9(5) COMP VALUE ZERO.
003200 05  WK-N-LINE-CTR               PIC 9(5) COMP VALUE ZERO.
003300 05  WK-N-SUBSCR                 PIC 9(3) COMP VALUE ZERO.
003400
003500 05  FILLER                      PIC X(06) VALUE SPACES.
