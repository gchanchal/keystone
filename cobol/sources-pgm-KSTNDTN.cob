000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KSTNDTN.
000300 AUTHOR. R SOMASUNDARAM.
000400 INSTALLATION. KEYSTONE STATEMENT BATCH - AS/400 PROD.
000500 DATE-WRITTEN. 06 MAR 1987.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - BANK OPERATIONS USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : CALLED ROUTINE - DATE-NORMALIZE.  GIVEN A RAW DATE
001100*              STRING AND (OPTIONALLY) THE NAME OF THE LAYOUT IT
001200*              WAS READ UNDER, RETURNS THE DATE AS AN ISO
001300*              YYYY-MM-DD STRING, OR "INVALID   " IF THE TEXT
001400*              DOES NOT PARSE AS ANY KNOWN STATEMENT DATE LAYOUT.
001500*              CALLED BY KSTNTMP, KSTNKTK AND KSTNHDF - ONE OF
001600*              THE TWO LOW-LEVEL ROUTINES EVERY PARSER SHARES
001700*              (THE OTHER IS KSTNAMT).
001800*
001900*              IF WK-C-DTN-I-FORMAT NAMES A LAYOUT THAT LAYOUT IS
002000*              TRIED FIRST.  IF IT IS BLANK, OR IF THE NAMED
002100*              LAYOUT DOES NOT MATCH THE TEXT, THE FIXED
002200*              FALLBACK ORDER BELOW IS TRIED UNTIL ONE MATCHES
002300*              THE WHOLE STRING -
002400*                 DD/MM/YYYY   DD-MM-YYYY   DD/MM/YY   DD-MM-YY
002500*                 YYYY-MM-DD   MM/DD/YYYY   DD-MMM-YYYY
002600*                 DD-MMM-YY    DD MON YYYY  DD MONTH YYYY
002700*              A TWO-DIGIT YEAR ALWAYS MAPS TO 20YY.
002800*=================================================================
002900*
003000* HISTORY OF AMENDMENT :
003100*=================================================================
003200*
003300* K001   - RSOMAN  - 06/03/1987 - INITIAL VERSION.  HANDLES THE   K001    
003400*                     FOUR SLASH/DASH NUMERIC LAYOUTS ONLY.
003500* K016   - RSOMAN  - 11/02/1990 - ADD YYYY-MM-DD AND MM/DD/YYYY   K016    
003600*                     FOR THE FIRST US-STYLE STATEMENT FED IN.
003700* K025   - HTANAKA - 19/08/1992 - ADD DD-MMM-YYYY AND DD-MMM-YY   K025    
003800*                     (3-LETTER MONTH) FOR KOTAK AND HDFC.
003900* K029   - HTANAKA - 03/03/1993 - ADD DD MON YYYY AND DD MONTH    K029    
004000*                     YYYY (SPACE-SEPARATED, FOR THE HDFC NARR-
004100*                     ATION-EMBEDDED DATE CASE).  MONTH NAME IS
004200*                     MATCHED CASE-INSENSITIVE.
004300* K2K 07 - HTANAKA - 02/12/1999 - YEAR 2000 REVIEW.  ALL TEN      K2K 07  
004400*                     LAYOUTS ALREADY RETURN A 4-DIGIT-CENTURY
004500*                     ISO DATE AND MAP A 2-DIGIT YEAR TO 20YY
004600*                     UNCONDITIONALLY - NO WINDOWING LOGIC TO
004700*                     REWORK.  NO CHANGE REQUIRED.
004800* K041   - S EK BOON - 14/06/2001 - B100 WAS TESTING TRAILING     K041    
004900*                     SPACE WITH A LITERAL INSTEAD OF THE SPACE
005000*                     FIGURATIVE CONSTANT - FAILED ON AN EBCDIC
005100*                     VS ASCII COMPARE AFTER THE SERVER SWAP.
005200*                     CORRECTED.
005210* K058   - K BALASUBRAMANIAM - 11/08/2005 - ADD WK-N-CALL-COUNT   K058
005220*                     SO A CORE DUMP TRACE CAN SHOW HOW MANY
005230*                     TIMES THIS ROUTINE FIRED BEFORE IT WENT
005240*                     WRONG.
005300*=================================================================
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-AS400.
005800 OBJECT-COMPUTER. IBM-AS400.
005900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006000        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006100        UPSI-0 ON STATUS IS WK-C-TRACE-ON
006200               OFF STATUS IS WK-C-TRACE-OFF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*    NO FILES - THIS ROUTINE WORKS ENTIRELY ON ITS LINKAGE
006600*    RECORD.  FILE-CONTROL IS CARRIED FOR HOUSE STYLE ONLY.
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900 01  FILLER                      PIC X(24) VALUE
007000        "** PROGRAM KSTNDTN **".
007100
007110 77  WK-N-CALL-COUNT                 PIC 9(04) COMP VALUE ZERO.
007120*                        TIMES THIS ROUTINE HAS BEEN CALLED.
007200 01  WK-C-COMMON.
007300        COPY KSTNWRK.
007400
007500 01  WK-C-WORK-AREA.
007600     05  WK-N-TEXT-LEN               PIC 9(02) COMP VALUE ZERO.
007700     05  WK-C-PTR                    PIC 9(02) COMP VALUE ZERO.
007800     05  WK-C-SEP1                   PIC X(01).
007900     05  WK-C-SEP2                   PIC X(01).
008000     05  WK-N-DD                     PIC 9(02).
008100     05  WK-N-MM                     PIC 9(02).
008200     05  WK-N-YYYY                   PIC 9(04).
008300     05  WK-N-YY                     PIC 9(02).
008400     05  WK-C-YY-TEXT REDEFINES WK-N-YY
008500                                     PIC X(02).
008600     05  WK-C-MONTH-TEXT             PIC X(09).
008700     05  WK-C-MONTH-TEXT-CHARS REDEFINES WK-C-MONTH-TEXT.
008800         10  WK-C-MONTH-CHAR OCCURS 9 TIMES
008900                                     PIC X(01).
009000     05  WK-N-MONTH-FOUND-SW         PIC X(01).
009100     05  WK-N-DAYS-IN-MONTH          PIC 9(02) COMP VALUE ZERO.
009200     05  WK-C-LEAP-SW                PIC X(01).
009300     05  WK-N-DIV-Q                  PIC 9(06) COMP VALUE ZERO.
009400     05  WK-N-DIV-R                  PIC 9(06) COMP VALUE ZERO.
009500     05  WK-N-DAY-WIDTH              PIC 9(01) COMP VALUE ZERO.
009600     05  FILLER                      PIC X(08) VALUE SPACES.
009700
009800*-----------------------------------------------------------------
009900* MONTH TABLE - LOADED BY VALUE, REDEFINED FOR INDEXED ACCESS.
010000* EACH ENTRY IS 18 BYTES - ABBR(3) FULL-NAME(9) FULL-LEN(2)
010100* MONTH-NUMBER(2) DAYS-IN-MONTH(2).  FEBRUARY CARRIES 28 HERE -
010200* THE LEAP-YEAR OVERRIDE IS APPLIED IN F000 BELOW.
010300*-----------------------------------------------------------------
010400 01  WK-MONTH-LOAD-TABLE.
010500     05  FILLER  PIC X(18) VALUE "JANJANUARY  070131".
010600     05  FILLER  PIC X(18) VALUE "FEBFEBRUARY 080228".
010700     05  FILLER  PIC X(18) VALUE "MARMARCH    050331".
010800     05  FILLER  PIC X(18) VALUE "APRAPRIL    050430".
010900     05  FILLER  PIC X(18) VALUE "MAYMAY      030531".
011000     05  FILLER  PIC X(18) VALUE "JUNJUNE     040630".
011100     05  FILLER  PIC X(18) VALUE "JULJULY     040731".
011200     05  FILLER  PIC X(18) VALUE "AUGAUGUST   060831".
011300     05  FILLER  PIC X(18) VALUE "SEPSEPTEMBER090930".
011400     05  FILLER  PIC X(18) VALUE "OCTOCTOBER  071031".
011500     05  FILLER  PIC X(18) VALUE "NOVNOVEMBER 081130".
011600     05  FILLER  PIC X(18) VALUE "DECDECEMBER 081231".
011700 01  WK-MONTH-TABLE REDEFINES WK-MONTH-LOAD-TABLE.
011800     05  WK-MONTH-ENTRY OCCURS 12 TIMES INDEXED BY WK-MTH-IX.
011900         10  WK-MONTH-ABBR           PIC X(03).
012000         10  WK-MONTH-FULL           PIC X(09).
012100         10  WK-MONTH-FULL-LEN       PIC 9(02) COMP.
012200         10  WK-MONTH-NUMBER         PIC 9(02) COMP.
012300         10  WK-MONTH-DAYS           PIC 9(02) COMP.
012400
012500****************
012600 LINKAGE SECTION.
012700****************
012800        COPY DTN.
012900
013000        EJECT
013100****************************************
013200 PROCEDURE DIVISION USING WK-C-DTN-RECORD.
013300****************************************
013400 MAIN-MODULE.
013450     ADD 1 TO WK-N-CALL-COUNT.
013500     PERFORM A000-PROCESS-CALLED-ROUTINE
013600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013700 GOBACK.
013800
013900*-----------------------------------------------------------------
014000* A000 - NORMALIZE ONE DATE STRING.
014100*-----------------------------------------------------------------
014200 A000-PROCESS-CALLED-ROUTINE.
014300     MOVE "INVALID   "         TO WK-C-DTN-O-ISO.
014400     MOVE "N"                  TO WK-C-DTN-O-VALID.
014500
014600     PERFORM B100-FIND-TRIMMED-LENGTH
014700        THRU B199-FIND-TRIMMED-LENGTH-EX.
014800
014900     IF WK-N-TEXT-LEN = ZERO
015000        GO TO A099-PROCESS-CALLED-ROUTINE-EX
015100     END-IF.
015200
015300     IF WK-C-DTN-I-FORMAT NOT = SPACES
015400        PERFORM C000-TRY-NAMED-FORMAT
015500           THRU C099-TRY-NAMED-FORMAT-EX
015600     END-IF.
015700
015800     IF WK-C-DTN-O-VALID = "N"
015900        PERFORM D000-TRY-FALLBACK-FORMATS
016000           THRU D099-TRY-FALLBACK-FORMATS-EX
016100     END-IF.
016200
016300     IF WK-C-TRACE-ON
016400        DISPLAY "KSTNDTN - " WK-C-DTN-I-TEXT " -> "
016500           WK-C-DTN-O-ISO " (" WK-C-DTN-O-VALID ")"
016600     END-IF.
016700
016800 A099-PROCESS-CALLED-ROUTINE-EX.
016900     EXIT.
017000*-----------------------------------------------------------------
017100* B100 - TRAILING-SPACE TRIM.  WALKS BACK FROM POSITION 20 UNTIL
017200* A NON-SPACE CHARACTER IS FOUND.  WK-N-TEXT-LEN COMES OUT ZERO
017300* IF THE WHOLE FIELD IS SPACES.
017400*-----------------------------------------------------------------
017500 B100-FIND-TRIMMED-LENGTH.
017600     PERFORM B110-TRIM-SCAN
017700        THRU B119-TRIM-SCAN-EX
017800        VARYING WK-N-TEXT-LEN FROM 20 BY -1
017900        UNTIL WK-N-TEXT-LEN = ZERO
018000           OR WK-C-DTN-I-TEXT (WK-N-TEXT-LEN:1) NOT = SPACE.
018100 B199-FIND-TRIMMED-LENGTH-EX.
018200     EXIT.
018300 B110-TRIM-SCAN.
018400     CONTINUE.
018500 B119-TRIM-SCAN-EX.
018600     EXIT.
018700*-----------------------------------------------------------------
018800* C000 - THE CALLER NAMED A LAYOUT - TRY IT BEFORE THE FALLBACK
018900* ORDER.  A MISS LEAVES WK-C-DTN-O-VALID "N" AND FALLS THROUGH
019000* TO D000.
019100*-----------------------------------------------------------------
019200 C000-TRY-NAMED-FORMAT.
019300     EVALUATE WK-C-DTN-I-FORMAT
019400        WHEN "DD/MM/YYYY"
019500           PERFORM E100-FMT-DMY-SLASH-4 THRU E100-EX
019600        WHEN "DD-MM-YYYY"
019700           PERFORM E200-FMT-DMY-DASH-4 THRU E200-EX
019800        WHEN "DD/MM/YY"
019900           PERFORM E300-FMT-DMY-SLASH-2 THRU E300-EX
020000        WHEN "DD-MM-YY"
020100           PERFORM E400-FMT-DMY-DASH-2 THRU E400-EX
020200        WHEN "YYYY-MM-DD"
020300           PERFORM E500-FMT-YMD-DASH THRU E500-EX
020400        WHEN "MM/DD/YYYY"
020500           PERFORM E600-FMT-MDY-SLASH THRU E600-EX
020600        WHEN "DD-MMM-YYYY"
020700           PERFORM E700-FMT-DMMMYYYY THRU E700-EX
020800        WHEN "DD-MMM-YY"
020900           PERFORM E800-FMT-DMMMYY THRU E800-EX
021000        WHEN "DD MON YYYY"
021100           PERFORM E900-FMT-DMONYYYY THRU E900-EX
021200        WHEN "DD MONTH YYYY"
021300           PERFORM E950-FMT-DMONTHYYYY THRU E950-EX
021400        WHEN OTHER
021500           CONTINUE
021600     END-EVALUATE.
021700 C099-TRY-NAMED-FORMAT-EX.
021800     EXIT.
021900*-----------------------------------------------------------------
022000* D000 - FIXED FALLBACK ORDER.  EACH TEST IS SKIPPED ONCE A
022100* PRIOR ONE HAS ALREADY SET WK-C-DTN-O-VALID TO "Y".
022200*-----------------------------------------------------------------
022300 D000-TRY-FALLBACK-FORMATS.
022400     IF WK-C-DTN-O-VALID = "N"
022500        PERFORM E100-FMT-DMY-SLASH-4 THRU E100-EX
022600     END-IF.
022700     IF WK-C-DTN-O-VALID = "N"
022800        PERFORM E200-FMT-DMY-DASH-4 THRU E200-EX
022900     END-IF.
023000     IF WK-C-DTN-O-VALID = "N"
023100        PERFORM E300-FMT-DMY-SLASH-2 THRU E300-EX
023200     END-IF.
023300     IF WK-C-DTN-O-VALID = "N"
023400        PERFORM E400-FMT-DMY-DASH-2 THRU E400-EX
023500     END-IF.
023600     IF WK-C-DTN-O-VALID = "N"
023700        PERFORM E500-FMT-YMD-DASH THRU E500-EX
023800     END-IF.
023900     IF WK-C-DTN-O-VALID = "N"
024000        PERFORM E600-FMT-MDY-SLASH THRU E600-EX
024100     END-IF.
024200     IF WK-C-DTN-O-VALID = "N"
024300        PERFORM E700-FMT-DMMMYYYY THRU E700-EX
024400     END-IF.
024500     IF WK-C-DTN-O-VALID = "N"
024600        PERFORM E800-FMT-DMMMYY THRU E800-EX
024700     END-IF.
024800     IF WK-C-DTN-O-VALID = "N"
024900        PERFORM E900-FMT-DMONYYYY THRU E900-EX
025000     END-IF.
025100     IF WK-C-DTN-O-VALID = "N"
025200        PERFORM E950-FMT-DMONTHYYYY THRU E950-EX
025300     END-IF.
025400 D099-TRY-FALLBACK-FORMATS-EX.
025500     EXIT.
025600*-----------------------------------------------------------------
025700* E100 - DD/MM/YYYY
025800*-----------------------------------------------------------------
025900 E100-FMT-DMY-SLASH-4.
026000     IF WK-N-TEXT-LEN = 10
026100        AND WK-C-DTN-I-TEXT (3:1) = "/"
026200        AND WK-C-DTN-I-TEXT (6:1) = "/"
026300        AND WK-C-DTN-I-TEXT (1:2) IS NUMERIC
026400        AND WK-C-DTN-I-TEXT (4:2) IS NUMERIC
026500        AND WK-C-DTN-I-TEXT (7:4) IS NUMERIC
026600        MOVE WK-C-DTN-I-TEXT (1:2) TO WK-N-DD
026700        MOVE WK-C-DTN-I-TEXT (4:2) TO WK-N-MM
026800        MOVE WK-C-DTN-I-TEXT (7:4) TO WK-N-YYYY
026900        PERFORM F000-VALIDATE-AND-BUILD-ISO THRU F099-EX
027000     END-IF.
027100 E100-EX.
027200     EXIT.
027300*-----------------------------------------------------------------
027400* E200 - DD-MM-YYYY
027500*-----------------------------------------------------------------
027600 E200-FMT-DMY-DASH-4.
027700     IF WK-N-TEXT-LEN = 10
027800        AND WK-C-DTN-I-TEXT (3:1) = "-"
027900        AND WK-C-DTN-I-TEXT (6:1) = "-"
028000        AND WK-C-DTN-I-TEXT (1:2) IS NUMERIC
028100        AND WK-C-DTN-I-TEXT (4:2) IS NUMERIC
028200        AND WK-C-DTN-I-TEXT (7:4) IS NUMERIC
028300        MOVE WK-C-DTN-I-TEXT (1:2) TO WK-N-DD
028400        MOVE WK-C-DTN-I-TEXT (4:2) TO WK-N-MM
028500        MOVE WK-C-DTN-I-TEXT (7:4) TO WK-N-YYYY
028600        PERFORM F000-VALIDATE-AND-BUILD-ISO THRU F099-EX
028700     END-IF.
028800 E200-EX.
028900     EXIT.
029000*-----------------------------------------------------------------
029100* E300 - DD/MM/YY  (2-DIGIT YEAR MAPS TO 20YY)
029200*-----------------------------------------------------------------
029300 E300-FMT-DMY-SLASH-2.
029400     IF WK-N-TEXT-LEN = 8
029500        AND WK-C-DTN-I-TEXT (3:1) = "/"
029600        AND WK-C-DTN-I-TEXT (6:1) = "/"
029700        AND WK-C-DTN-I-TEXT (1:2) IS NUMERIC
029800        AND WK-C-DTN-I-TEXT (4:2) IS NUMERIC
029900        AND WK-C-DTN-I-TEXT (7:2) IS NUMERIC
030000        MOVE WK-C-DTN-I-TEXT (1:2) TO WK-N-DD
030100        MOVE WK-C-DTN-I-TEXT (4:2) TO WK-N-MM
030200        MOVE WK-C-DTN-I-TEXT (7:2) TO WK-N-YY
030300        COMPUTE WK-N-YYYY = 2000 + WK-N-YY
030400        PERFORM F000-VALIDATE-AND-BUILD-ISO THRU F099-EX
030500     END-IF.
030600 E300-EX.
030700     EXIT.
030800*-----------------------------------------------------------------
030900* E400 - DD-MM-YY  (2-DIGIT YEAR MAPS TO 20YY)
031000*-----------------------------------------------------------------
031100 E400-FMT-DMY-DASH-2.
031200     IF WK-N-TEXT-LEN = 8
031300        AND WK-C-DTN-I-TEXT (3:1) = "-"
031400        AND WK-C-DTN-I-TEXT (6:1) = "-"
031500        AND WK-C-DTN-I-TEXT (1:2) IS NUMERIC
031600        AND WK-C-DTN-I-TEXT (4:2) IS NUMERIC
031700        AND WK-C-DTN-I-TEXT (7:2) IS NUMERIC
031800        MOVE WK-C-DTN-I-TEXT (1:2) TO WK-N-DD
031900        MOVE WK-C-DTN-I-TEXT (4:2) TO WK-N-MM
032000        MOVE WK-C-DTN-I-TEXT (7:2) TO WK-N-YY
032100        COMPUTE WK-N-YYYY = 2000 + WK-N-YY
032200        PERFORM F000-VALIDATE-AND-BUILD-ISO THRU F099-EX
032300     END-IF.
032400 E400-EX.
032500     EXIT.
032600*-----------------------------------------------------------------
032700* E500 - YYYY-MM-DD
032800*-----------------------------------------------------------------
032900 E500-FMT-YMD-DASH.
033000     IF WK-N-TEXT-LEN = 10
033100        AND WK-C-DTN-I-TEXT (5:1) = "-"
033200        AND WK-C-DTN-I-TEXT (8:1) = "-"
033300        AND WK-C-DTN-I-TEXT (1:4) IS NUMERIC
033400        AND WK-C-DTN-I-TEXT (6:2) IS NUMERIC
033500        AND WK-C-DTN-I-TEXT (9:2) IS NUMERIC
033600        MOVE WK-C-DTN-I-TEXT (1:4) TO WK-N-YYYY
033700        MOVE WK-C-DTN-I-TEXT (6:2) TO WK-N-MM
033800        MOVE WK-C-DTN-I-TEXT (9:2) TO WK-N-DD
033900        PERFORM F000-VALIDATE-AND-BUILD-ISO THRU F099-EX
034000     END-IF.
034100 E500-EX.
034200     EXIT.
034300*-----------------------------------------------------------------
034400* E600 - MM/DD/YYYY
034500*-----------------------------------------------------------------
034600 E600-FMT-MDY-SLASH.
034700     IF WK-N-TEXT-LEN = 10
034800        AND WK-C-DTN-I-TEXT (3:1) = "/"
034900        AND WK-C-DTN-I-TEXT (6:1) = "/"
035000        AND WK-C-DTN-I-TEXT (1:2) IS NUMERIC
035100        AND WK-C-DTN-I-TEXT (4:2) IS NUMERIC
035200        AND WK-C-DTN-I-TEXT (7:4) IS NUMERIC
035300        MOVE WK-C-DTN-I-TEXT (1:2) TO WK-N-MM
035400        MOVE WK-C-DTN-I-TEXT (4:2) TO WK-N-DD
035500        MOVE WK-C-DTN-I-TEXT (7:4) TO WK-N-YYYY
035600        PERFORM F000-VALIDATE-AND-BUILD-ISO THRU F099-EX
035700     END-IF.
035800 E600-EX.
035900     EXIT.
036000*-----------------------------------------------------------------
036100* E700 - DD-MMM-YYYY  (3-LETTER MONTH, CASE-INSENSITIVE)
036200*-----------------------------------------------------------------
036300 E700-FMT-DMMMYYYY.
036400     IF WK-N-TEXT-LEN = 11
036500        AND WK-C-DTN-I-TEXT (3:1) = "-"
036600        AND WK-C-DTN-I-TEXT (7:1) = "-"
036700        AND WK-C-DTN-I-TEXT (1:2) IS NUMERIC
036800        AND WK-C-DTN-I-TEXT (8:4) IS NUMERIC
036900        MOVE WK-C-DTN-I-TEXT (1:2) TO WK-N-DD
037000        MOVE WK-C-DTN-I-TEXT (8:4) TO WK-N-YYYY
037100        MOVE SPACES                TO WK-C-MONTH-TEXT
037200        MOVE WK-C-DTN-I-TEXT (4:3) TO WK-C-MONTH-TEXT (1:3)
037300        PERFORM G000-LOOKUP-MONTH-ABBR THRU G099-EX
037400        IF WK-N-MONTH-FOUND-SW = "Y"
037500           PERFORM F000-VALIDATE-AND-BUILD-ISO THRU F099-EX
037600        END-IF
037700     END-IF.
037800 E700-EX.
037900     EXIT.
038000*-----------------------------------------------------------------
038100* E800 - DD-MMM-YY  (3-LETTER MONTH, 2-DIGIT YEAR MAPS TO 20YY)
038200*-----------------------------------------------------------------
038300 E800-FMT-DMMMYY.
038400     IF WK-N-TEXT-LEN = 9
038500        AND WK-C-DTN-I-TEXT (3:1) = "-"
038600        AND WK-C-DTN-I-TEXT (7:1) = "-"
038700        AND WK-C-DTN-I-TEXT (1:2) IS NUMERIC
038800        AND WK-C-DTN-I-TEXT (8:2) IS NUMERIC
038900        MOVE WK-C-DTN-I-TEXT (1:2) TO WK-N-DD
039000        MOVE WK-C-DTN-I-TEXT (8:2) TO WK-N-YY
039100        COMPUTE WK-N-YYYY = 2000 + WK-N-YY
039200        MOVE SPACES                TO WK-C-MONTH-TEXT
039300        MOVE WK-C-DTN-I-TEXT (4:3) TO WK-C-MONTH-TEXT (1:3)
039400        PERFORM G000-LOOKUP-MONTH-ABBR THRU G099-EX
039500        IF WK-N-MONTH-FOUND-SW = "Y"
039600           PERFORM F000-VALIDATE-AND-BUILD-ISO THRU F099-EX
039700        END-IF
039800     END-IF.
039900 E800-EX.
040000     EXIT.
040100*-----------------------------------------------------------------
040200* E900 - DD MON YYYY  (SPACE-SEPARATED, 3-LETTER MONTH).  THE DAY
040300* MAY BE ONE OR TWO DIGITS - THE HDFC NARRATION TEXT DOES NOT
040400* ALWAYS PAD IT.
040500*-----------------------------------------------------------------
040600 E900-FMT-DMONYYYY.
040700     MOVE ZERO TO WK-N-DAY-WIDTH.
040800     IF WK-N-TEXT-LEN = 11
040900        AND WK-C-DTN-I-TEXT (3:1) = SPACE
041000        AND WK-C-DTN-I-TEXT (7:1) = SPACE
041100        AND WK-C-DTN-I-TEXT (1:2) IS NUMERIC
041200        AND WK-C-DTN-I-TEXT (8:4) IS NUMERIC
041300        MOVE 2 TO WK-N-DAY-WIDTH
041400     END-IF.
041500     IF WK-N-DAY-WIDTH = ZERO
041600        AND WK-N-TEXT-LEN = 10
041700        AND WK-C-DTN-I-TEXT (2:1) = SPACE
041800        AND WK-C-DTN-I-TEXT (6:1) = SPACE
041900        AND WK-C-DTN-I-TEXT (1:1) IS NUMERIC
042000        AND WK-C-DTN-I-TEXT (7:4) IS NUMERIC
042100        MOVE 1 TO WK-N-DAY-WIDTH
042200     END-IF.
042300     IF WK-N-DAY-WIDTH = 2
042400        MOVE WK-C-DTN-I-TEXT (1:2) TO WK-N-DD
042500        MOVE WK-C-DTN-I-TEXT (8:4) TO WK-N-YYYY
042600        MOVE SPACES                TO WK-C-MONTH-TEXT
042700        MOVE WK-C-DTN-I-TEXT (4:3) TO WK-C-MONTH-TEXT (1:3)
042800        PERFORM G000-LOOKUP-MONTH-ABBR THRU G099-EX
042900     END-IF.
043000     IF WK-N-DAY-WIDTH = 1
043100        MOVE ZERO                  TO WK-N-DD
043200        MOVE WK-C-DTN-I-TEXT (1:1) TO WK-N-DD (2:1)
043300        MOVE WK-C-DTN-I-TEXT (7:4) TO WK-N-YYYY
043400        MOVE SPACES                TO WK-C-MONTH-TEXT
043500        MOVE WK-C-DTN-I-TEXT (3:3) TO WK-C-MONTH-TEXT (1:3)
043600        PERFORM G000-LOOKUP-MONTH-ABBR THRU G099-EX
043700     END-IF.
043800     IF WK-N-DAY-WIDTH NOT = ZERO
043900        AND WK-N-MONTH-FOUND-SW = "Y"
044000        PERFORM F000-VALIDATE-AND-BUILD-ISO THRU F099-EX
044100     END-IF.
044200 E900-EX.
044300     EXIT.
044400*-----------------------------------------------------------------
044500* E950 - DD MONTH YYYY  (SPACE-SEPARATED, FULL MONTH NAME, ONE OR
044600* TWO DIGIT DAY).  WK-C-PTR MARKS WHERE THE MONTH NAME STARTS.
044700*-----------------------------------------------------------------
044800 E950-FMT-DMONTHYYYY.
044900     MOVE ZERO TO WK-N-DAY-WIDTH.
045000     IF WK-N-TEXT-LEN > 10
045100        AND WK-C-DTN-I-TEXT (3:1) = SPACE
045200        AND WK-C-DTN-I-TEXT (1:2) IS NUMERIC
045300        MOVE 2 TO WK-N-DAY-WIDTH
045400     END-IF.
045500     IF WK-N-DAY-WIDTH = ZERO
045600        AND WK-N-TEXT-LEN > 9
045700        AND WK-C-DTN-I-TEXT (2:1) = SPACE
045800        AND WK-C-DTN-I-TEXT (1:1) IS NUMERIC
045900        MOVE 1 TO WK-N-DAY-WIDTH
046000     END-IF.
046100     IF WK-N-DAY-WIDTH = 2
046200        MOVE WK-C-DTN-I-TEXT (1:2) TO WK-N-DD
046300        MOVE 4 TO WK-C-PTR
046400     END-IF.
046500     IF WK-N-DAY-WIDTH = 1
046600        MOVE ZERO                  TO WK-N-DD
046700        MOVE WK-C-DTN-I-TEXT (1:1) TO WK-N-DD (2:1)
046800        MOVE 3 TO WK-C-PTR
046900     END-IF.
047000     IF WK-N-DAY-WIDTH NOT = ZERO
047100        PERFORM G100-LOOKUP-MONTH-FULL THRU G199-EX
047200     END-IF.
047300     IF WK-N-MONTH-FOUND-SW = "Y"
047400        PERFORM F000-VALIDATE-AND-BUILD-ISO THRU F099-EX
047500     END-IF.
047600 E950-EX.
047700     EXIT.
047800*-----------------------------------------------------------------
047900* F000 - COMMON VALIDATOR.  WK-N-DD, WK-N-MM, WK-N-YYYY MUST
048000* ALREADY BE SET.  CHECKS MONTH RANGE, LEAP YEAR AND DAY RANGE,
048100* THEN BUILDS THE ISO OUTPUT AND SETS WK-C-DTN-O-VALID "Y".
048200*-----------------------------------------------------------------
048300 F000-VALIDATE-AND-BUILD-ISO.
048400     IF WK-N-MM < 1 OR WK-N-MM > 12
048500        GO TO F099-EX
048600     END-IF.
048700
048800     MOVE WK-MONTH-DAYS (WK-N-MM) TO WK-N-DAYS-IN-MONTH.
048900
049000     IF WK-N-MM = 2
049100        PERFORM F100-CHECK-LEAP-YEAR THRU F199-EX
049200        IF WK-C-LEAP-SW = "Y"
049300           MOVE 29 TO WK-N-DAYS-IN-MONTH
049400        END-IF
049500     END-IF.
049600
049700     IF WK-N-DD < 1 OR WK-N-DD > WK-N-DAYS-IN-MONTH
049800        GO TO F099-EX
049900     END-IF.
050000
050100     MOVE WK-N-YYYY              TO WK-C-DTN-O-ISO (1:4).
050200     MOVE "-"                    TO WK-C-DTN-O-ISO (5:1).
050300     MOVE WK-N-MM                TO WK-C-DTN-O-ISO (6:2).
050400     MOVE "-"                    TO WK-C-DTN-O-ISO (8:1).
050500     MOVE WK-N-DD                TO WK-C-DTN-O-ISO (9:2).
050600     MOVE "Y"                    TO WK-C-DTN-O-VALID.
050700 F099-EX.
050800     EXIT.
050900*-----------------------------------------------------------------
051000* F100 - LEAP YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO
051100* BY 400.  DONE WITH DIVIDE ... REMAINDER, NOT A FUNCTION.
051200*-----------------------------------------------------------------
051300 F100-CHECK-LEAP-YEAR.
051400     MOVE "N" TO WK-C-LEAP-SW.
051500     DIVIDE WK-N-YYYY BY 4 GIVING WK-N-DIV-Q REMAINDER WK-N-DIV-R.
051600     IF WK-N-DIV-R = ZERO
051700        MOVE "Y" TO WK-C-LEAP-SW
051800        DIVIDE WK-N-YYYY BY 100 GIVING WK-N-DIV-Q
051900                                REMAINDER WK-N-DIV-R
052000        IF WK-N-DIV-R = ZERO
052100           MOVE "N" TO WK-C-LEAP-SW
052200           DIVIDE WK-N-YYYY BY 400 GIVING WK-N-DIV-Q
052300                                   REMAINDER WK-N-DIV-R
052400           IF WK-N-DIV-R = ZERO
052500              MOVE "Y" TO WK-C-LEAP-SW
052600           END-IF
052700        END-IF
052800     END-IF.
052900 F199-EX.
053000     EXIT.
053100*-----------------------------------------------------------------
053200* G000 - LOOK UP A 3-LETTER MONTH ABBREVIATION, CASE-INSENSITIVE.
053300* SETS WK-N-MM AND WK-N-MONTH-FOUND-SW.
053400*-----------------------------------------------------------------
053500 G000-LOOKUP-MONTH-ABBR.
053600     INSPECT WK-C-MONTH-TEXT (1:3)
053700        CONVERTING "abcdefghijklmnopqrstuvwxyz"
053800                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053900     MOVE "N" TO WK-N-MONTH-FOUND-SW.
054000     MOVE ZERO TO WK-N-MM.
054100     PERFORM G050-SCAN-ABBR-TABLE
054200        THRU G059-SCAN-ABBR-TABLE-EX
054300        VARYING WK-MTH-IX FROM 1 BY 1
054400        UNTIL WK-MTH-IX > 12
054500           OR WK-N-MONTH-FOUND-SW = "Y".
054600 G099-EX.
054700     EXIT.
054800 G050-SCAN-ABBR-TABLE.
054900     IF WK-MONTH-ABBR (WK-MTH-IX) = WK-C-MONTH-TEXT (1:3)
055000        MOVE WK-MONTH-NUMBER (WK-MTH-IX) TO WK-N-MM
055100        MOVE "Y" TO WK-N-MONTH-FOUND-SW
055200     END-IF.
055300 G059-SCAN-ABBR-TABLE-EX.
055400     EXIT.
055500*-----------------------------------------------------------------
055600* G100 - LOOK UP A FULL MONTH NAME STARTING AT WK-C-PTR,
055700* CASE-INSENSITIVE, REQUIRING A TRAILING SPACE AND EXACTLY 4
055800* DIGITS OF YEAR AFTER IT.  SETS WK-N-MM, WK-N-YYYY AND
055900* WK-N-MONTH-FOUND-SW.
056000*-----------------------------------------------------------------
056100 G100-LOOKUP-MONTH-FULL.
056200     MOVE "N" TO WK-N-MONTH-FOUND-SW.
056300     PERFORM G150-SCAN-FULL-TABLE
056400        THRU G159-SCAN-FULL-TABLE-EX
056500        VARYING WK-MTH-IX FROM 1 BY 1
056600        UNTIL WK-MTH-IX > 12
056700           OR WK-N-MONTH-FOUND-SW = "Y".
056800 G199-EX.
056900     EXIT.
057000 G150-SCAN-FULL-TABLE.
057100     MOVE SPACES TO WK-C-MONTH-TEXT.
057200     MOVE WK-C-DTN-I-TEXT
057300           (WK-C-PTR : WK-MONTH-FULL-LEN (WK-MTH-IX))
057400        TO WK-C-MONTH-TEXT
057500           (1 : WK-MONTH-FULL-LEN (WK-MTH-IX)).
057600     INSPECT WK-C-MONTH-TEXT
057700        CONVERTING "abcdefghijklmnopqrstuvwxyz"
057800                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
057900     IF WK-C-MONTH-TEXT = WK-MONTH-FULL (WK-MTH-IX)
058000        AND WK-C-DTN-I-TEXT
058100              (WK-C-PTR + WK-MONTH-FULL-LEN (WK-MTH-IX) : 1)
058200              = SPACE
058300        AND WK-C-DTN-I-TEXT
058400              (WK-C-PTR + WK-MONTH-FULL-LEN (WK-MTH-IX) + 1 : 4)
058500              IS NUMERIC
058600        AND WK-N-TEXT-LEN =
058700              WK-C-PTR + WK-MONTH-FULL-LEN (WK-MTH-IX) + 4
058800        MOVE WK-MONTH-NUMBER (WK-MTH-IX) TO WK-N-MM
058900        MOVE WK-C-DTN-I-TEXT
059000              (WK-C-PTR + WK-MONTH-FULL-LEN (WK-MTH-IX) + 1 : 4)
059100              TO WK-N-YYYY
059200        MOVE "Y" TO WK-N-MONTH-FOUND-SW
059300     END-IF.
059400 G159-SCAN-FULL-TABLE-EX.
059500     EXIT.
