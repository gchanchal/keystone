000100*-----------------------------------------------------------*
000200* KSTNCTL.cpybk
000300* I-O FORMAT: CONTROL-TOTALS  FROM FILE TOTALS-OUT
000400* END-OF-RUN COUNTS, WRITTEN BY KSTNTMP, KSTNKTK, KSTNHDF.
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* K009   - RSOMAN  - 06/03/1987 - INITIAL VERSION.                K009    
000900* K024   - RSOMAN  - 02/06/1992 - CAP CT-ERROR-COUNT AT 50        K024    
001000*                     TO MATCH THE ERRORS-OUT LINE LIMIT.
001100*-----------------------------------------------------------*
001200 01  CONTROL-TOTALS.
001300     05  CT-ROWS-PROCESSED         PIC 9(05).
001400     05  CT-ROWS-SKIPPED           PIC 9(05).
001500     05  CT-TXN-COUNT              PIC 9(05).
001600     05  CT-ERROR-COUNT            PIC 9(03).
001700     05  FILLER                    PIC X(04) VALUE SPACES.
