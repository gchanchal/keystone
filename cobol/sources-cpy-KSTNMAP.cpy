000100*-----------------------------------------------------------*
000200* KSTNMAP.cpybk
000300* I-O FORMAT: FIELD-MAPPING-REC  FROM FILE MAPPINGS-IN
000400* ONE TARGET-FIELD TO SOURCE-COLUMN MAPPING, USED BY KSTNTMP
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* K004   - RSOMAN  - 06/03/1987 - INITIAL VERSION.                K004    
000900* K021   - RSOMAN  - 11/09/1991 - ADD FM-FORMAT SO A MAPPING      K021    
001000*                     CAN CARRY ITS OWN DATE LAYOUT NAME
001100*                     INSTEAD OF DEFAULTING TO DD/MM/YYYY.
001200*-----------------------------------------------------------*
001300 01  FIELD-MAPPING-REC.
001400     05  FM-FIELD                PIC X(16).
001500*                        TARGET FIELD NAME - DATE, AMOUNT,
001600*                        NARRATION, REFERENCE, ETC
001700     05  FM-SOURCE                PIC X(08).
001800*                        SOURCE COLUMN CODE - "COL-nn"
001900     05  FM-SOURCE-BROKEN REDEFINES FM-SOURCE.
002000         10  FM-SOURCE-LITERAL    PIC X(04).
002100         10  FM-SOURCE-COLNO      PIC X(02).
002200         10  FILLER               PIC X(02).
002300     05  FM-FORMAT                PIC X(12).
002400*                        OPTIONAL DATE FORMAT NAME, SPACES
002500*                        IF NONE
002600     05  FILLER                   PIC X(04) VALUE SPACES.
