000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KSTNTMX.
000300 AUTHOR. R SOMASUNDARAM.
000400 INSTALLATION. KEYSTONE STATEMENT BATCH - AS/400 PROD.
000500 DATE-WRITTEN. 09 MAR 1987.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - BANK OPERATIONS USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : TMPLEXTR.  LEARNS A COLUMN TEMPLATE FROM AN
001100*              EXTRACTED STATEMENT TABLE (RAWROWS-IN) WHEN THE
001200*              BANK COULD NOT BE IDENTIFIED BY KSTNDET AND NO
001300*              BANK-SPECIFIC PARSER APPLIES.  FINDS THE HEADER
001400*              ROW, BUILDS HEADINGS (BLANK CELLS BECOME
001500*              COLUMN-n), AND CLASSIFIES EACH COLUMN'S DATA AS
001600*              DATE / AMOUNT / NUMBER / TEXT BY MAJORITY VOTE
001700*              OVER ITS FIRST 20 NON-BLANK VALUES.  WRITES ONE
001800*              TEMPLATE-RESULT-REC.
001900*
002000*              THE VALUE-TYPE CLASSIFIER (PARAGRAPH X100 AND
002100*              BELOW) IS PRIVATE TO THIS PROGRAM - NO OTHER
002200*              KSTN PROGRAM CALLS IT.
002300*=================================================================
002400*
002500* HISTORY OF AMENDMENT :
002600*=================================================================
002700*
002800* K009   - RSOMAN  - 09/03/1987 - INITIAL VERSION.  HEADER-ROW    K009    
002900*                     SCAN AND HEADING BUILD ONLY - EVERY
003000*                     COLUMN CAME OUT TEXT.
003100* K021   - RSOMAN  - 04/05/1991 - ADD THE VALUE-TYPE CLASSIFIER   K021    
003200*                     (DATE/AMOUNT/NUMBER/TEXT) AND THE 20-ROW,
003300*                     MAJORITY-VOTE COLUMN CLASSIFICATION PASS.
003400* K2K 04 - HTANAKA - 02/12/1999 - YEAR 2000 REVIEW.  THE DATE     K2K 04  
003500*                     CLASSIFIER ONLY TESTS SHAPE (SEPARATORS,
003600*                     DIGIT COUNTS) - IT DOES NOT WINDOW A
003700*                     2-DIGIT YEAR.  NO CHANGE REQUIRED.
003800* K049   - K BALASUBRAMANIAM - 17/02/2003 - A PLAIN INTEGER CELL  K049    
003900*                     WITH NO COMMAS, DECIMAL POINT, CURRENCY
004000*                     SYMBOL OR CR/DR SUFFIX WAS BEING CLASSED
004100*                     AMOUNT INSTEAD OF NUMBER BECAUSE THE
004200*                     GROUPED-DIGIT TEST ACCEPTED ZERO COMMA
004300*                     GROUPS.  X200 NOW REQUIRES AT LEAST ONE OF
004400*                     THOSE FOUR AMOUNT-ONLY MARKERS BEFORE
004500*                     CLASSING AMOUNT.
004510* K054   - K BALASUBRAMANIAM - 12/05/2005 - TEMPLATE-OUT WAS A    K054
004520*                     RAW DUMP OF WK-TEMPLATE-RESULT - UNREADABLE
004530*                     ON THE CONSOLE AND NOT A REPORT LINE AT
004540*                     ALL.  E000 NOW WRITES A HEADER-COUNT PAIR
004550*                     PLUS ONE "COL nn" LINE PER COLUMN, SAME
004560*                     SHAPE AS THE TOTALS-OUT REPORT BELOW.
004570* K058   - K BALASUBRAMANIAM - 11/08/2005 - ADD WK-N-RUN-COUNT    K058
004580*                     AND A REAL Y900-ABNORMAL-TERMINATION/Z000
004590*                     CLOSE-DOWN PAIR ON THE RAWROWS-IN/
004595*                     TEMPLATE-OUT OPENS.
004600*=================================================================
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AS400.
005100 OBJECT-COMPUTER. IBM-AS400.
005200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005400        UPSI-0 ON STATUS IS WK-C-TRACE-ON
005500               OFF STATUS IS WK-C-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800        SELECT RAWROWS-IN ASSIGN TO RAWROWSI
005900        ORGANIZATION IS LINE SEQUENTIAL
006000 FILE STATUS IS WK-C-FILE-STATUS.
006100
006200        SELECT TEMPLATE-OUT ASSIGN TO TEMPLOUT
006300        ORGANIZATION IS LINE SEQUENTIAL
006400 FILE STATUS IS WK-C-FILE-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800***************
006900*-----------------------------------------------------------------
007000* RAWROWS-IN ON DISK IS ONE PIPE-DELIMITED TEXT LINE PER ROW (UP
007100* TO 10 CELLS); A110 BELOW UNSTRINGS IT INTO THE FIXED RR-CELL
007200* TABLE SHAPE.  RR-RAW-LINE IS THE RAW FD RECORD ONLY.
007300*-----------------------------------------------------------------
007400 FD  RAWROWS-IN
007500        LABEL RECORDS ARE OMITTED
007600 DATA RECORD IS RR-RAW-LINE.
007700 01  RR-RAW-LINE                     PIC X(606).
007800
007900*-----------------------------------------------------------------
008000* TEMPLATE-OUT IS A REPORT, NOT A FIXED RECORD.  THE SAME FD
008050* RECORD CARRIES TWO SHAPES - A LABEL/VALUE HEADER LINE AND A
008060* ONE-COLUMN-PER-LINE BODY LINE - VIA THE TWO REDEFINES BELOW.
008070*-----------------------------------------------------------------
008100 FD  TEMPLATE-OUT
008150        LABEL RECORDS ARE OMITTED
008180 DATA RECORD IS WK-TMPL-LINE.
008200 01  WK-TMPL-LINE                    PIC X(48).
008220 01  WK-TMPL-LINE-INFO REDEFINES WK-TMPL-LINE.
008240     05  TM-INFO-LABEL               PIC X(17).
008260     05  TM-INFO-VALUE               PIC X(05).
008280     05  FILLER                      PIC X(26).
008300 01  WK-TMPL-LINE-COL REDEFINES WK-TMPL-LINE.
008320     05  TM-COL-TAG                  PIC X(04).
008340     05  TM-COL-NO                   PIC X(02).
008360     05  FILLER                      PIC X(02).
008380     05  TM-COL-HEADING              PIC X(30).
008400     05  FILLER                      PIC X(02).
008420     05  TM-COL-TYPE                 PIC X(08).
008440
008460 WORKING-STORAGE SECTION.
008480***********************
008600 01  FILLER                      PIC X(24) VALUE
008700        "** PROGRAM KSTNTMX **".
008800
008805 77  WK-N-RUN-COUNT                  PIC 9(04) COMP VALUE ZERO.
008810*                        TIMES THIS PROGRAM HAS RUN THIS JOB STEP.
008820*-----------------------------------------------------------------
008840* LEARNED-TEMPLATE WORKING RECORD - BUILT HERE BY B000-E000,
008860* FLATTENED INTO WK-TMPL-LINE REPORT LINES BY E000 BELOW.
008880*-----------------------------------------------------------------
008900     COPY KSTNTRS.
008940 01  WK-C-COMMON.
009000        COPY KSTNWRK.
009100
009200*-----------------------------------------------------------------
009300* MAIN TABLE - UP TO 500 EXTRACTED ROWS, LOADED WHOLE BEFORE ANY
009400* SCANNING BEGINS (SEE KSTNRAW FOR THE NESTED-COPY PATTERN).
009500*-----------------------------------------------------------------
009600 01  WK-ROW-TABLE.
009700     05  WK-ROW-ENTRY OCCURS 500 TIMES INDEXED BY WK-ROW-IDX.
009800         COPY KSTNRAW.
009900
010000 01  WK-C-WORK-AREA.
010100     05  WK-N-ROW-COUNT              PIC 9(03) COMP VALUE ZERO.
010150     05  WK-C-ROW-COUNT-BYTES REDEFINES WK-N-ROW-COUNT
010160                                     PIC X(02).
010200     05  WK-N-HEADER-IDX             PIC 9(03) COMP VALUE ZERO.
010300     05  WK-N-HDR-PHYS-ROW           PIC 9(03) COMP VALUE ZERO.
010400     05  WK-SW-HEADER-FOUND          PIC X(01) VALUE "N".
010500     05  WK-N-KEYWORD-HITS           PIC 9(02) COMP VALUE ZERO.
010600     05  WK-C-ROWSCAN                PIC X(600) VALUE SPACES.
010700     05  WK-COL-IX                   PIC 9(02) COMP VALUE ZERO.
010800     05  WK-N-ROWS-TESTED            PIC 9(02) COMP VALUE ZERO.
010900     05  WK-N-COLNUM-1               PIC 9(01) VALUE ZERO.
011000     05  WK-C-COLNUM-1-DISP          PIC 9(01) VALUE ZERO.
011050     05  WK-N-EDIT-5                 PIC ZZZZ9.
011075     05  WK-N-COL-EDIT               PIC Z9.
011100     05  FILLER                      PIC X(08) VALUE SPACES.
011200
011300*-----------------------------------------------------------------
011400* PER-COLUMN VOTE TABLE.  SUBSCRIPT 1=DATE 2=AMOUNT 3=NUMBER
011500* 4=TEXT.  WK-COL-BEST-TYPE/COUNT ARE FILLED BY D120 AT THE END
011600* OF EACH COLUMN'S SCAN.
011700*-----------------------------------------------------------------
011800 01  WK-COL-STATS.
011900     05  WK-COL-ENTRY OCCURS 10 TIMES INDEXED BY WK-STAT-IX.
012000         10  WK-COL-TYPE-COUNT OCCURS 4 TIMES
012100                                     PIC 9(02) COMP VALUE ZERO.
012200         10  WK-COL-BEST-TYPE        PIC X(08) VALUE SPACES.
012300         10  WK-COL-BEST-COUNT       PIC 9(02) COMP VALUE ZERO.
012350         10  FILLER                  PIC X(01).
012400 01  WK-TYP-IX                      PIC 9(01) COMP VALUE 1.
012450 01  WK-C-TYP-IX-BYTE REDEFINES WK-TYP-IX PIC X(01).
012500
012600*-----------------------------------------------------------------
012700* DETECT-VALUE-TYPE WORKING STORAGE - ALL PRIVATE TO X100 AND
012800* BELOW.  WK-C-VALUE IS THE CELL TEXT UNDER TEST, LEFT-JUSTIFIED.
012900*-----------------------------------------------------------------
013000 01  WK-C-VALUE                      PIC X(60) VALUE SPACES.
013100 01  WK-C-VALUE-CHARS REDEFINES WK-C-VALUE.
013200     05  WK-C-VALUE-CHAR OCCURS 60 TIMES
013300                                     PIC X(01).
013400
013500 01  WK-C-VTYPE-AREA.
013600     05  WK-C-VALUE-TYPE             PIC X(08) VALUE SPACES.
013700     05  WK-SW-TYPE-FOUND            PIC X(01) VALUE "N".
013800     05  WK-N-VLEN                   PIC 9(02) COMP VALUE ZERO.
013900     05  WK-N-I                      PIC 9(02) COMP VALUE ZERO.
014000     05  WK-N-PTR                    PIC 9(02) COMP VALUE ZERO.
014100     05  WK-N-END                    PIC 9(02) COMP VALUE ZERO.
014200     05  WK-N-SEP1-POS               PIC 9(02) COMP VALUE ZERO.
014300     05  WK-N-SEP2-POS               PIC 9(02) COMP VALUE ZERO.
014400     05  WK-N-SCAN-START             PIC 9(02) COMP VALUE ZERO.
014500     05  WK-C-SEP-CHAR               PIC X(01) VALUE SPACE.
014600     05  WK-N-LEN1                   PIC 9(02) COMP VALUE ZERO.
014700     05  WK-N-LEN2                   PIC 9(02) COMP VALUE ZERO.
014800     05  WK-N-LEN3                   PIC 9(02) COMP VALUE ZERO.
014900     05  WK-N-DAY-LEN2               PIC 9(01) COMP VALUE ZERO.
015000     05  WK-N-YEAR-START             PIC 9(02) COMP VALUE ZERO.
015100     05  WK-N-YEAR-END-CHECK         PIC 9(02) COMP VALUE ZERO.
015200     05  WK-N-DOT-POS                PIC 9(02) COMP VALUE ZERO.
015300     05  WK-N-DEC-LEN                PIC 9(02) COMP VALUE ZERO.
015400     05  WK-N-INT-END                PIC 9(02) COMP VALUE ZERO.
015500     05  WK-N-GRP-CTR                PIC 9(02) COMP VALUE ZERO.
015600     05  WK-SW-STRUCT-OK             PIC X(01) VALUE "N".
015700     05  WK-SW-HAS-PAREN             PIC X(01) VALUE "N".
015800     05  WK-SW-HAS-CURR              PIC X(01) VALUE "N".
015900     05  WK-SW-HAS-COMMA             PIC X(01) VALUE "N".
016000     05  WK-SW-HAS-DEC               PIC X(01) VALUE "N".
016100     05  WK-SW-HAS-CRDR              PIC X(01) VALUE "N".
016200     05  WK-C-CRDR-PEEK              PIC X(02) VALUE SPACES.
016250     05  FILLER                      PIC X(01) VALUE SPACE.
016300
016400****************
016500 PROCEDURE DIVISION.
016600****************
016700 MAIN-MODULE.
016750     ADD 1 TO WK-N-RUN-COUNT.
016800     PERFORM A000-LOAD-ROW-TABLE
016900        THRU A999-LOAD-ROW-TABLE-EX.
017000     PERFORM B000-FIND-HEADER-ROW
017100        THRU B999-FIND-HEADER-ROW-EX.
017200     PERFORM C000-BUILD-HEADINGS
017300        THRU C999-BUILD-HEADINGS-EX.
017400     PERFORM D000-CLASSIFY-COLUMNS
017500        THRU D999-CLASSIFY-COLUMNS-EX.
017600     PERFORM E000-WRITE-TEMPLATE-RESULT
017700        THRU E999-WRITE-TEMPLATE-RESULT-EX.
017800     PERFORM Z000-END-PROGRAM-ROUTINE
017900        THRU Z999-END-PROGRAM-ROUTINE-EX.
018000     GOBACK.
018100
018200*-----------------------------------------------------------------
018300* A000 - READ RAWROWS-IN INTO WK-ROW-TABLE, UP TO 500 ROWS.
018400*-----------------------------------------------------------------
018500 A000-LOAD-ROW-TABLE.
018600     OPEN INPUT RAWROWS-IN.
018620     IF NOT WK-C-SUCCESSFUL
018640        DISPLAY "KSTNTMX - OPEN FILE ERROR - RAWROWS-IN"
018650        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018660        GO TO Y900-ABNORMAL-TERMINATION
018670     END-IF.
018700     PERFORM A100-READ-ONE-ROW
018800        THRU A199-READ-ONE-ROW-EX
018900        UNTIL WK-C-NO-MORE-RECORDS
019000           OR WK-N-ROW-COUNT = 500.
019100     CLOSE RAWROWS-IN.
019200 A999-LOAD-ROW-TABLE-EX.
019300     EXIT.
019400 A100-READ-ONE-ROW.
019500     READ RAWROWS-IN
019600        AT END
019700           MOVE "Y" TO WK-C-NO-MORE-RECORDS-SW
019800        NOT AT END
019900           ADD 1 TO WK-N-ROW-COUNT
020000           PERFORM A110-SPLIT-ROW-INTO-CELLS
020100              THRU A119-SPLIT-ROW-INTO-CELLS-EX
020200     END-READ.
020300 A199-READ-ONE-ROW-EX.
020400     EXIT.
020500
020600*-----------------------------------------------------------------
020700* A110 - SPLIT THE PIPE-DELIMITED RAW LINE INTO THE ROW TABLE'S
020800* FIXED CELLS.  AN EMPTY FIELD BETWEEN TWO PIPES IS A BLANK
020900* CELL, STILL COUNTED.
021000*-----------------------------------------------------------------
021100 A110-SPLIT-ROW-INTO-CELLS.
021200     MOVE ZERO TO RR-CELL-COUNT (WK-N-ROW-COUNT).
021300     UNSTRING RR-RAW-LINE DELIMITED BY "|"
021400        INTO RR-CELL (WK-N-ROW-COUNT, 1)
021500             RR-CELL (WK-N-ROW-COUNT, 2)
021600             RR-CELL (WK-N-ROW-COUNT, 3)
021700             RR-CELL (WK-N-ROW-COUNT, 4)
021800             RR-CELL (WK-N-ROW-COUNT, 5)
021900             RR-CELL (WK-N-ROW-COUNT, 6)
022000             RR-CELL (WK-N-ROW-COUNT, 7)
022100             RR-CELL (WK-N-ROW-COUNT, 8)
022200             RR-CELL (WK-N-ROW-COUNT, 9)
022300             RR-CELL (WK-N-ROW-COUNT, 10)
022400        TALLYING IN RR-CELL-COUNT (WK-N-ROW-COUNT)
022500     END-UNSTRING.
022600 A119-SPLIT-ROW-INTO-CELLS-EX.
022700     EXIT.
022800
022900*-----------------------------------------------------------------
023000* B000 - FIND THE HEADER ROW.  SCAN THE FIRST 15 ROWS (OR FEWER
023100* IF THE TABLE IS SHORTER); THE FIRST ROW WHOSE JOINED TEXT
023200* CONTAINS TWO OR MORE OF THE HEADER KEYWORDS WINS.  DEFAULT IS
023300* ROW 0 (I.E. ROW 1 OF WK-ROW-TABLE) IF NONE QUALIFIES.
023400*-----------------------------------------------------------------
023500 B000-FIND-HEADER-ROW.
023600     MOVE ZERO TO WK-N-HEADER-IDX.
023700     PERFORM B100-SCAN-ONE-ROW-FOR-HEADER
023800        THRU B199-SCAN-ONE-ROW-FOR-HEADER-EX
023900        VARYING WK-ROW-IDX FROM 1 BY 1
024000        UNTIL WK-ROW-IDX > 15
024100           OR WK-ROW-IDX > WK-N-ROW-COUNT
024200           OR WK-SW-HEADER-FOUND = "Y".
024300 B999-FIND-HEADER-ROW-EX.
024400     EXIT.
024500
024600 B100-SCAN-ONE-ROW-FOR-HEADER.
024700     MOVE RR-ROW-TEXT (WK-ROW-IDX) TO WK-C-ROWSCAN.
024800     INSPECT WK-C-ROWSCAN
024900        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025000                TO "abcdefghijklmnopqrstuvwxyz".
025100     MOVE ZERO TO WK-N-KEYWORD-HITS.
025200     PERFORM B110-COUNT-ONE-KEYWORD
025300        THRU B119-COUNT-ONE-KEYWORD-EX.
025400     IF WK-N-KEYWORD-HITS >= 2
025500        COMPUTE WK-N-HEADER-IDX = WK-ROW-IDX - 1
025600        MOVE "Y" TO WK-SW-HEADER-FOUND
025700     END-IF.
025800 B199-SCAN-ONE-ROW-FOR-HEADER-EX.
025900     EXIT.
026000
026100*-----------------------------------------------------------------
026200* B110 - COUNT HOW MANY OF THE 11 HEADER KEYWORDS APPEAR IN
026300* WK-C-ROWSCAN.  EACH KEYWORD COUNTS AT MOST ONCE.
026400*-----------------------------------------------------------------
026500 B110-COUNT-ONE-KEYWORD.
026600     MOVE ZERO TO WK-N-I.
026700     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "date".
026800     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
026900     MOVE ZERO TO WK-N-I.
027000     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "amount".
027100     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
027200     MOVE ZERO TO WK-N-I.
027300     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "balance".
027400     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
027500     MOVE ZERO TO WK-N-I.
027600     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "narration".
027700     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
027800     MOVE ZERO TO WK-N-I.
027900     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "description".
028000     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
028100     MOVE ZERO TO WK-N-I.
028200     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "debit".
028300     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
028400     MOVE ZERO TO WK-N-I.
028500     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "credit".
028600     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
028700     MOVE ZERO TO WK-N-I.
028800     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "reference".
028900     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
029000     MOVE ZERO TO WK-N-I.
029100     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "particulars".
029200     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
029300     MOVE ZERO TO WK-N-I.
029400     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "withdrawal".
029500     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
029600     MOVE ZERO TO WK-N-I.
029700     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "deposit".
029800     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
029900 B119-COUNT-ONE-KEYWORD-EX.
030000     EXIT.
030100
030200*-----------------------------------------------------------------
030300* C000 - HEADINGS COME FROM THE HEADER ROW'S CELLS.  A BLANK
030400* CELL BECOMES "COLUMN-n".  COLUMN COUNT IS THE HEADER ROW'S
030500* CELL COUNT.
030600*-----------------------------------------------------------------
030700 C000-BUILD-HEADINGS.
030800     MOVE WK-N-HEADER-IDX TO TR-HEADER-ROW-IDX.
030900     COMPUTE WK-N-HDR-PHYS-ROW = WK-N-HEADER-IDX + 1.
031000     MOVE RR-CELL-COUNT (WK-N-HDR-PHYS-ROW) TO TR-COL-COUNT.
031100     PERFORM C100-BUILD-ONE-HEADING
031200        THRU C199-BUILD-ONE-HEADING-EX
031300        VARYING WK-COL-IX FROM 1 BY 1
031400        UNTIL WK-COL-IX > TR-COL-COUNT.
031500 C999-BUILD-HEADINGS-EX.
031600     EXIT.
031700
031800 C100-BUILD-ONE-HEADING.
031900     IF RR-CELL (WK-N-HDR-PHYS-ROW, WK-COL-IX) = SPACES
032000        IF WK-COL-IX < 10
032100           MOVE WK-COL-IX TO WK-N-COLNUM-1
032200           MOVE WK-N-COLNUM-1 TO WK-C-COLNUM-1-DISP
032300           STRING "COLUMN-" DELIMITED BY SIZE
032400                  WK-C-COLNUM-1-DISP DELIMITED BY SIZE
032500                  INTO TR-HEADING (WK-COL-IX)
032600        ELSE
032700           MOVE "COLUMN-10" TO TR-HEADING (WK-COL-IX)
032800        END-IF
032900     ELSE
033000        MOVE RR-CELL (WK-N-HDR-PHYS-ROW, WK-COL-IX)
033100           TO TR-HEADING (WK-COL-IX)
033200     END-IF.
033300 C199-BUILD-ONE-HEADING-EX.
033400     EXIT.
033500
033600*-----------------------------------------------------------------
033700* D000 - CLASSIFY EACH COLUMN OVER ITS FIRST 20 NON-BLANK DATA
033800* VALUES (DATA ROWS START RIGHT AFTER THE HEADER ROW).
033900*-----------------------------------------------------------------
034000 D000-CLASSIFY-COLUMNS.
034100     MOVE ZERO TO TR-DATA-ROW-COUNT.
034200     PERFORM D050-COUNT-DATA-ROW
034300        THRU D059-COUNT-DATA-ROW-EX
034400        VARYING WK-ROW-IDX FROM WK-N-HDR-PHYS-ROW + 1 BY 1
034500        UNTIL WK-ROW-IDX > WK-N-ROW-COUNT.
034600     PERFORM D100-CLASSIFY-ONE-COLUMN
034700        THRU D199-CLASSIFY-ONE-COLUMN-EX
034800        VARYING WK-COL-IX FROM 1 BY 1
034900        UNTIL WK-COL-IX > TR-COL-COUNT.
035000 D999-CLASSIFY-COLUMNS-EX.
035100     EXIT.
035200
035300 D050-COUNT-DATA-ROW.
035400     IF RR-ROW-TEXT (WK-ROW-IDX) NOT = SPACES
035500        ADD 1 TO TR-DATA-ROW-COUNT
035600     END-IF.
035700 D059-COUNT-DATA-ROW-EX.
035800     EXIT.
035900
036000 D100-CLASSIFY-ONE-COLUMN.
036100     MOVE ZERO TO WK-COL-TYPE-COUNT (WK-COL-IX, 1).
036200     MOVE ZERO TO WK-COL-TYPE-COUNT (WK-COL-IX, 2).
036300     MOVE ZERO TO WK-COL-TYPE-COUNT (WK-COL-IX, 3).
036400     MOVE ZERO TO WK-COL-TYPE-COUNT (WK-COL-IX, 4).
036500     MOVE ZERO TO WK-N-ROWS-TESTED.
036600     PERFORM D110-TEST-ONE-ROW
036700        THRU D119-TEST-ONE-ROW-EX
036800        VARYING WK-ROW-IDX FROM WK-N-HDR-PHYS-ROW + 1 BY 1
036900        UNTIL WK-ROW-IDX > WK-N-ROW-COUNT
037000           OR WK-N-ROWS-TESTED >= 20.
037100     PERFORM D120-PICK-COLUMN-TYPE
037200        THRU D129-PICK-COLUMN-TYPE-EX.
037300 D199-CLASSIFY-ONE-COLUMN-EX.
037400     EXIT.
037500
037600 D110-TEST-ONE-ROW.
037700     IF RR-CELL (WK-ROW-IDX, WK-COL-IX) NOT = SPACES
037800        ADD 1 TO WK-N-ROWS-TESTED
037900        MOVE RR-CELL (WK-ROW-IDX, WK-COL-IX) TO WK-C-VALUE
038000        PERFORM X100-DETECT-VALUE-TYPE
038100           THRU X199-DETECT-VALUE-TYPE-EX
038200        EVALUATE WK-C-VALUE-TYPE
038300           WHEN "DATE"
038400              ADD 1 TO WK-COL-TYPE-COUNT (WK-COL-IX, 1)
038500           WHEN "AMOUNT"
038600              ADD 1 TO WK-COL-TYPE-COUNT (WK-COL-IX, 2)
038700           WHEN "NUMBER"
038800              ADD 1 TO WK-COL-TYPE-COUNT (WK-COL-IX, 3)
038900           WHEN OTHER
039000              ADD 1 TO WK-COL-TYPE-COUNT (WK-COL-IX, 4)
039100        END-EVALUATE
039200     END-IF.
039300 D119-TEST-ONE-ROW-EX.
039400     EXIT.
039500
039600*-----------------------------------------------------------------
039700* D120 - MOST-FREQUENT TYPE WINS; A STRICT GREATER-THAN SCAN
039800* LEAVES THE FIRST-SEEN TYPE IN PLACE ON A TIE (DATE BEFORE
039900* AMOUNT BEFORE NUMBER BEFORE TEXT).  NO VALUES TESTED MEANS
040000* UNKNOWN.
040100*-----------------------------------------------------------------
040200 D120-PICK-COLUMN-TYPE.
040300     IF WK-N-ROWS-TESTED = ZERO
040400        MOVE "UNKNOWN" TO TR-COL-TYPE (WK-COL-IX)
040500     ELSE
040600        MOVE 1 TO WK-TYP-IX
040700        MOVE WK-COL-TYPE-COUNT (WK-COL-IX, 1) TO WK-COL-BEST-COUNT
040800           (WK-COL-IX)
040900        PERFORM D130-SCAN-FOR-BEST-TYPE
041000           THRU D139-SCAN-FOR-BEST-TYPE-EX
041100           VARYING WK-TYP-IX FROM 2 BY 1
041200           UNTIL WK-TYP-IX > 4
041300        EVALUATE WK-COL-BEST-TYPE (WK-COL-IX)
041400           WHEN "1" MOVE "DATE"   TO TR-COL-TYPE (WK-COL-IX)
041500           WHEN "2" MOVE "AMOUNT" TO TR-COL-TYPE (WK-COL-IX)
041600           WHEN "3" MOVE "NUMBER" TO TR-COL-TYPE (WK-COL-IX)
041700           WHEN OTHER MOVE "TEXT" TO TR-COL-TYPE (WK-COL-IX)
041800        END-EVALUATE
041900     END-IF.
042000 D129-PICK-COLUMN-TYPE-EX.
042100     EXIT.
042200 D130-SCAN-FOR-BEST-TYPE.
042300     IF WK-COL-TYPE-COUNT (WK-COL-IX, WK-TYP-IX)
042400           > WK-COL-BEST-COUNT (WK-COL-IX)
042500        MOVE WK-COL-TYPE-COUNT (WK-COL-IX, WK-TYP-IX)
042600           TO WK-COL-BEST-COUNT (WK-COL-IX)
042700        MOVE WK-TYP-IX TO WK-COL-BEST-TYPE (WK-COL-IX)
042800     END-IF.
042900 D139-SCAN-FOR-BEST-TYPE-EX.
043000     EXIT.
043100
043200*-----------------------------------------------------------------
043300* E000 - TEMPLATE-OUT IS A REPORT, NOT THE RAW WK-TEMPLATE-RESULT
043320* RECORD.  TWO HEADER LINES GIVE THE HEADER-ROW INDEX AND THE
043340* DATA-ROW COUNT, THEN ONE "COL nn" LINE PER COLUMN FOLLOWS.
043360*-----------------------------------------------------------------
043500 E000-WRITE-TEMPLATE-RESULT.
043600     OPEN OUTPUT TEMPLATE-OUT.
043610     IF NOT WK-C-SUCCESSFUL
043612        DISPLAY "KSTNTMX - OPEN FILE ERROR - TEMPLATE-OUT"
043614        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043616        GO TO Y900-ABNORMAL-TERMINATION
043618     END-IF.
043620     MOVE "HEADER ROW     : " TO TM-INFO-LABEL.
043640     MOVE TR-HEADER-ROW-IDX TO WK-N-EDIT-5.
043660     MOVE WK-N-EDIT-5 TO TM-INFO-VALUE.
043680     WRITE WK-TMPL-LINE.
043700     DISPLAY WK-TMPL-LINE.
043720     MOVE "DATA ROWS      : " TO TM-INFO-LABEL.
043740     MOVE TR-DATA-ROW-COUNT TO WK-N-EDIT-5.
043760     MOVE WK-N-EDIT-5 TO TM-INFO-VALUE.
043780     WRITE WK-TMPL-LINE.
043800     DISPLAY WK-TMPL-LINE.
043850     IF WK-C-TRACE-ON
043900        DISPLAY "KSTNTMX - ROW CT BYTES " WK-C-ROW-COUNT-BYTES
043950        DISPLAY "KSTNTMX - HDR " TR-HEADER-ROW-IDX
044000           " COLS " TR-COL-COUNT " DATA ROWS " TR-DATA-ROW-COUNT
044050     END-IF.
044100     PERFORM E100-WRITE-ONE-COLUMN-LINE
044120        THRU E199-WRITE-ONE-COLUMN-LINE-EX
044140        VARYING WK-COL-IX FROM 1 BY 1
044160        UNTIL WK-COL-IX > TR-COL-COUNT.
044200 E999-WRITE-TEMPLATE-RESULT-EX.
044300     EXIT.
044320
044340 E100-WRITE-ONE-COLUMN-LINE.
044360     MOVE "COL " TO TM-COL-TAG.
044380     MOVE WK-COL-IX TO WK-N-COL-EDIT.
044400     MOVE WK-N-COL-EDIT TO TM-COL-NO.
044420     MOVE TR-HEADING (WK-COL-IX) TO TM-COL-HEADING.
044440     MOVE TR-COL-TYPE (WK-COL-IX) TO TM-COL-TYPE.
044460     WRITE WK-TMPL-LINE.
044480     DISPLAY WK-TMPL-LINE.
044500 E199-WRITE-ONE-COLUMN-LINE-EX.
044520     EXIT.
044540
044545*-----------------------------------------------------------------
044550* Y900 - FATAL FILE ERROR.  CLOSE WHATEVER IS OPEN AND GIVE UP -
044553* A BAD FILE STATUS HERE MEANS THE JOB STEP FAILS, NOT THE RUN.
044556*-----------------------------------------------------------------
044558 Y900-ABNORMAL-TERMINATION.
044559     PERFORM Z000-END-PROGRAM-ROUTINE
044560        THRU Z999-END-PROGRAM-ROUTINE-EX.
044561     GOBACK.
044570*-----------------------------------------------------------------
044580* Z000 - CLOSE DOWN.
044600*-----------------------------------------------------------------
044800 Z000-END-PROGRAM-ROUTINE.
044900     CLOSE TEMPLATE-OUT.
045000 Z999-END-PROGRAM-ROUTINE-EX.
045100     EXIT.
045200
045300*=================================================================
045400* X100 - DETECT-VALUE-TYPE.  CLASSIFIES WK-C-VALUE (ALREADY
045500* LEFT-JUSTIFIED, SPACE-FILLED) AS DATE / AMOUNT / NUMBER / TEXT,
045600* OR UNKNOWN IF BLANK.  TRIED IN THAT ORDER - THE FIRST SHAPE
045700* THAT FITS WINS.
045800*=================================================================
045900 X100-DETECT-VALUE-TYPE.
046000     MOVE "N" TO WK-SW-TYPE-FOUND.
046100     MOVE "UNKNOWN" TO WK-C-VALUE-TYPE.
046200     IF WK-C-VALUE NOT = SPACES
046300        PERFORM X105-FIND-VALUE-LENGTH
046400           THRU X109-FIND-VALUE-LENGTH-EX
046500        PERFORM X110-TEST-DATE-SEP
046600           THRU X119-TEST-DATE-SEP-EX
046700        IF WK-SW-TYPE-FOUND = "N"
046800           PERFORM X120-TEST-DATE-MMMSEP
046900              THRU X129-TEST-DATE-MMMSEP-EX
047000        END-IF
047100        IF WK-SW-TYPE-FOUND = "N"
047200           PERFORM X130-TEST-DATE-MMMFIRST
047300              THRU X139-TEST-DATE-MMMFIRST-EX
047400        END-IF
047500        IF WK-SW-TYPE-FOUND = "N"
047600           PERFORM X200-TEST-AMOUNT
047700              THRU X209-TEST-AMOUNT-EX
047800        END-IF
047900        IF WK-SW-TYPE-FOUND = "N"
048000           PERFORM X300-TEST-NUMBER
048100              THRU X309-TEST-NUMBER-EX
048200        END-IF
048300        IF WK-SW-TYPE-FOUND = "N"
048400           MOVE "TEXT" TO WK-C-VALUE-TYPE
048500        END-IF
048600     END-IF.
048700 X199-DETECT-VALUE-TYPE-EX.
048800     EXIT.
048900
049000*-----------------------------------------------------------------
049100* X105 - TRAILING-SPACE TRIM OF WK-C-VALUE VIA THE CHARACTER
049200* TABLE REDEFINE.
049300*-----------------------------------------------------------------
049400 X105-FIND-VALUE-LENGTH.
049500     PERFORM X106-VALUE-TRIM-SCAN
049600        THRU X106-VALUE-TRIM-SCAN-EX
049700        VARYING WK-N-VLEN FROM 60 BY -1
049800        UNTIL WK-N-VLEN = ZERO
049900           OR WK-C-VALUE-CHAR (WK-N-VLEN) NOT = SPACE.
050000 X109-FIND-VALUE-LENGTH-EX.
050100     EXIT.
050200 X106-VALUE-TRIM-SCAN.
050300     CONTINUE.
050400 X106-VALUE-TRIM-SCAN-EX.
050500     EXIT.
050600
050700*-----------------------------------------------------------------
050800* X110 - NUMERIC-SEPARATOR DATE SHAPES - DD/MM/YYYY AND
050900* YYYY-MM-DD STYLES TOGETHER.  LOCATE TWO OCCURRENCES OF THE
051000* SAME SEPARATOR (- OR /) AND CHECK THE THREE SEGMENT LENGTHS.
051100*-----------------------------------------------------------------
051200 X110-TEST-DATE-SEP.
051300     MOVE ZERO TO WK-N-SEP1-POS.
051400     PERFORM X112-SCAN-SEP1
051500        THRU X112-SCAN-SEP1-EX
051600        VARYING WK-N-I FROM 1 BY 1
051700        UNTIL WK-N-I > WK-N-VLEN OR WK-N-SEP1-POS NOT = ZERO.
051800     IF WK-N-SEP1-POS NOT = ZERO
051900        MOVE WK-C-VALUE-CHAR (WK-N-SEP1-POS) TO WK-C-SEP-CHAR
052000        COMPUTE WK-N-SCAN-START = WK-N-SEP1-POS + 1
052100        MOVE ZERO TO WK-N-SEP2-POS
052200        PERFORM X113-SCAN-SEP2
052300           THRU X113-SCAN-SEP2-EX
052400           VARYING WK-N-I FROM WK-N-SCAN-START BY 1
052500           UNTIL WK-N-I > WK-N-VLEN OR WK-N-SEP2-POS NOT = ZERO
052600        IF WK-N-SEP2-POS NOT = ZERO
052700           COMPUTE WK-N-LEN1 = WK-N-SEP1-POS - 1
052800           COMPUTE WK-N-LEN2 = WK-N-SEP2-POS - WK-N-SEP1-POS - 1
052900           COMPUTE WK-N-LEN3 = WK-N-VLEN - WK-N-SEP2-POS
053000           IF WK-N-LEN1 > ZERO AND WK-N-LEN2 > ZERO
053100                 AND WK-N-LEN3 > ZERO
053200                 AND WK-C-VALUE (1 : WK-N-LEN1) IS NUMERIC
053300                 AND WK-C-VALUE (WK-N-SEP1-POS + 1 : WK-N-LEN2)
053400                       IS NUMERIC
053500                 AND WK-C-VALUE (WK-N-SEP2-POS + 1 : WK-N-LEN3)
053600                       IS NUMERIC
053700              IF (WK-N-LEN1 < 3 AND WK-N-LEN2 < 3
053800                    AND WK-N-LEN3 > 1 AND WK-N-LEN3 < 5)
053900                    OR (WK-N-LEN1 > 1 AND WK-N-LEN1 < 5
054000                    AND WK-N-LEN2 < 3 AND WK-N-LEN3 < 3)
054100                 MOVE "DATE" TO WK-C-VALUE-TYPE
054200                 MOVE "Y" TO WK-SW-TYPE-FOUND
054300              END-IF
054400           END-IF
054500        END-IF
054600     END-IF.
054700 X119-TEST-DATE-SEP-EX.
054800     EXIT.
054900 X112-SCAN-SEP1.
055000     IF WK-C-VALUE-CHAR (WK-N-I) = "-"
055100           OR WK-C-VALUE-CHAR (WK-N-I) = "/"
055200        MOVE WK-N-I TO WK-N-SEP1-POS
055300     END-IF.
055400 X112-SCAN-SEP1-EX.
055500     EXIT.
055600 X113-SCAN-SEP2.
055700     IF WK-C-VALUE-CHAR (WK-N-I) = WK-C-SEP-CHAR
055800        MOVE WK-N-I TO WK-N-SEP2-POS
055900     END-IF.
056000 X113-SCAN-SEP2-EX.
056100     EXIT.
056200
056300*-----------------------------------------------------------------
056400* X120 - DD-MMM-YY[YY] SHAPE.  SEPARATOR MUST BE A DASH; THE
056500* MIDDLE SEGMENT MUST BE THREE ALPHABETIC CHARACTERS.
056600*-----------------------------------------------------------------
056700 X120-TEST-DATE-MMMSEP.
056800     MOVE ZERO TO WK-N-SEP1-POS.
056900     PERFORM X121-SCAN-DASH1
057000        THRU X121-SCAN-DASH1-EX
057100        VARYING WK-N-I FROM 1 BY 1
057200        UNTIL WK-N-I > WK-N-VLEN OR WK-N-SEP1-POS NOT = ZERO.
057300     IF WK-N-SEP1-POS NOT = ZERO
057400        COMPUTE WK-N-SCAN-START = WK-N-SEP1-POS + 1
057500        MOVE ZERO TO WK-N-SEP2-POS
057600        PERFORM X122-SCAN-DASH2
057700           THRU X122-SCAN-DASH2-EX
057800           VARYING WK-N-I FROM WK-N-SCAN-START BY 1
057900           UNTIL WK-N-I > WK-N-VLEN OR WK-N-SEP2-POS NOT = ZERO
058000        IF WK-N-SEP2-POS NOT = ZERO
058100           COMPUTE WK-N-LEN1 = WK-N-SEP1-POS - 1
058200           COMPUTE WK-N-LEN2 = WK-N-SEP2-POS - WK-N-SEP1-POS - 1
058300           COMPUTE WK-N-LEN3 = WK-N-VLEN - WK-N-SEP2-POS
058400           IF WK-N-LEN1 > ZERO AND WK-N-LEN1 < 3 AND WK-N-LEN2 = 3
058500                 AND WK-N-LEN3 > 1 AND WK-N-LEN3 < 5
058600                 AND WK-C-VALUE (1 : WK-N-LEN1) IS NUMERIC
058700                 AND WK-C-VALUE (WK-N-SEP1-POS + 1 : 3)
058800                       IS ALPHABETIC
058900                 AND WK-C-VALUE (WK-N-SEP2-POS + 1 : WK-N-LEN3)
059000                       IS NUMERIC
059100              MOVE "DATE" TO WK-C-VALUE-TYPE
059200              MOVE "Y" TO WK-SW-TYPE-FOUND
059300           END-IF
059400        END-IF
059500     END-IF.
059600 X129-TEST-DATE-MMMSEP-EX.
059700     EXIT.
059800 X121-SCAN-DASH1.
059900     IF WK-C-VALUE-CHAR (WK-N-I) = "-"
060000        MOVE WK-N-I TO WK-N-SEP1-POS
060100     END-IF.
060200 X121-SCAN-DASH1-EX.
060300     EXIT.
060400 X122-SCAN-DASH2.
060500     IF WK-C-VALUE-CHAR (WK-N-I) = "-"
060600        MOVE WK-N-I TO WK-N-SEP2-POS
060700     END-IF.
060800 X122-SCAN-DASH2-EX.
060900     EXIT.
061000
061100*-----------------------------------------------------------------
061200* X130 - MMM D[D][,] YYYY SHAPE.
061300*-----------------------------------------------------------------
061400 X130-TEST-DATE-MMMFIRST.
061500     IF WK-N-VLEN >= 9 AND WK-N-VLEN <= 12
061600           AND WK-C-VALUE (1:3) IS ALPHABETIC
061700           AND WK-C-VALUE (4:1) = SPACE
061800        MOVE ZERO TO WK-N-DAY-LEN2
061900        IF WK-C-VALUE (5:1) IS NUMERIC
062000              AND WK-C-VALUE (6:1) IS NUMERIC
062100              AND (WK-C-VALUE (7:1) = SPACE
062200                    OR WK-C-VALUE (7:1) = ",")
062300           MOVE 2 TO WK-N-DAY-LEN2
062400        END-IF
062500        IF WK-N-DAY-LEN2 = ZERO AND WK-C-VALUE (5:1) IS NUMERIC
062600              AND (WK-C-VALUE (6:1) = SPACE
062700                    OR WK-C-VALUE (6:1) = ",")
062800           MOVE 1 TO WK-N-DAY-LEN2
062900        END-IF
063000        IF WK-N-DAY-LEN2 NOT = ZERO
063100           COMPUTE WK-N-PTR = 5 + WK-N-DAY-LEN2
063200           IF WK-C-VALUE (WK-N-PTR:1) = ","
063300              COMPUTE WK-N-YEAR-START = WK-N-PTR + 2
063400           ELSE
063500              COMPUTE WK-N-YEAR-START = WK-N-PTR + 1
063600           END-IF
063700           COMPUTE WK-N-YEAR-END-CHECK = WK-N-YEAR-START + 3
063800           IF WK-N-YEAR-END-CHECK = WK-N-VLEN
063900                 AND WK-C-VALUE (WK-N-YEAR-START:4) IS NUMERIC
064000              MOVE "DATE" TO WK-C-VALUE-TYPE
064100              MOVE "Y" TO WK-SW-TYPE-FOUND
064200           END-IF
064300        END-IF
064400     END-IF.
064500 X139-TEST-DATE-MMMFIRST-EX.
064600     EXIT.
064700
064800*-----------------------------------------------------------------
064900* X200 - AMOUNT SHAPE.  OPTIONAL PARENS, OPTIONAL LEADING MINUS,
065000* OPTIONAL CURRENCY PREFIX, DIGITS GROUPED IN THREES FROM THE
065100* RIGHT, OPTIONAL 1-2 DIGIT DECIMAL, OPTIONAL TRAILING CR/DR.
065200* AT LEAST ONE OF THOSE "MONEY-LIKE" MARKERS MUST BE PRESENT -
065300* A BARE DIGIT STRING IS A NUMBER, NOT AN AMOUNT (SEE K049).
065400*-----------------------------------------------------------------
065500 X200-TEST-AMOUNT.
065600     MOVE 1 TO WK-N-PTR.
065700     MOVE WK-N-VLEN TO WK-N-END.
065800     MOVE "N" TO WK-SW-HAS-PAREN.
065900     MOVE "N" TO WK-SW-HAS-CURR.
066000     MOVE "N" TO WK-SW-HAS-COMMA.
066100     MOVE "N" TO WK-SW-HAS-DEC.
066200     MOVE "N" TO WK-SW-HAS-CRDR.
066300     IF WK-C-VALUE (1:1) = "(" AND WK-C-VALUE (WK-N-VLEN:1) = ")"
066400        MOVE "Y" TO WK-SW-HAS-PAREN
066500        MOVE 2 TO WK-N-PTR
066600        COMPUTE WK-N-END = WK-N-VLEN - 1
066700     END-IF.
066800     IF WK-N-PTR <= WK-N-END AND WK-C-VALUE (WK-N-PTR:1) = "-"
066900        ADD 1 TO WK-N-PTR
067000     END-IF.
067100     PERFORM X210-SKIP-CURRENCY-PREFIX
067200        THRU X219-SKIP-CURRENCY-PREFIX-EX.
067300     IF WK-N-END - WK-N-PTR > ZERO
067400        MOVE WK-C-VALUE (WK-N-END - 1 : 2) TO WK-C-CRDR-PEEK
067500        INSPECT WK-C-CRDR-PEEK
067600           CONVERTING "abcdefghijklmnopqrstuvwxyz"
067700                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
067800        IF WK-C-CRDR-PEEK = "CR" OR WK-C-CRDR-PEEK = "DR"
067900           MOVE "Y" TO WK-SW-HAS-CRDR
068000           COMPUTE WK-N-END = WK-N-END - 2
068100        END-IF
068200     END-IF.
068300     PERFORM X220-VALIDATE-DIGIT-GROUPS
068400        THRU X229-VALIDATE-DIGIT-GROUPS-EX.
068500     IF WK-SW-STRUCT-OK = "Y"
068600           AND (WK-SW-HAS-COMMA = "Y" OR WK-SW-HAS-DEC = "Y"
068700                OR WK-SW-HAS-CURR = "Y" OR WK-SW-HAS-CRDR = "Y"
068800                OR WK-SW-HAS-PAREN = "Y")
068900        MOVE "AMOUNT" TO WK-C-VALUE-TYPE
069000        MOVE "Y" TO WK-SW-TYPE-FOUND
069100     END-IF.
069200 X209-TEST-AMOUNT-EX.
069300     EXIT.
069400
069500 X210-SKIP-CURRENCY-PREFIX.
069600     PERFORM X211-SKIP-ONE-CHAR
069700        THRU X211-SKIP-ONE-CHAR-EX
069800        UNTIL WK-N-PTR > WK-N-END
069900           OR WK-C-VALUE (WK-N-PTR:1) IS NUMERIC
070000           OR WK-C-VALUE (WK-N-PTR:1) = "-".
070100 X219-SKIP-CURRENCY-PREFIX-EX.
070200     EXIT.
070300 X211-SKIP-ONE-CHAR.
070400     MOVE "Y" TO WK-SW-HAS-CURR.
070500     ADD 1 TO WK-N-PTR.
070600 X211-SKIP-ONE-CHAR-EX.
070700     EXIT.
070800
070900*-----------------------------------------------------------------
071000* X220 - VALIDATE THE DIGITS BETWEEN WK-N-PTR AND WK-N-END AS AN
071100* OPTIONALLY COMMA-GROUPED INTEGER WITH AN OPTIONAL 1-2 DIGIT
071200* DECIMAL TAIL.
071300*-----------------------------------------------------------------
071400 X220-VALIDATE-DIGIT-GROUPS.
071500     MOVE "N" TO WK-SW-STRUCT-OK.
071600     IF WK-N-PTR <= WK-N-END
071700        MOVE ZERO TO WK-N-DOT-POS
071800        PERFORM X221-FIND-DOT
071900           THRU X221-FIND-DOT-EX
072000           VARYING WK-N-I FROM WK-N-PTR BY 1
072100           UNTIL WK-N-I > WK-N-END
072200        IF WK-N-DOT-POS NOT = ZERO
072300           MOVE "Y" TO WK-SW-HAS-DEC
072400           COMPUTE WK-N-DEC-LEN = WK-N-END - WK-N-DOT-POS
072500           COMPUTE WK-N-INT-END = WK-N-DOT-POS - 1
072600           IF WK-N-DEC-LEN >= 1 AND WK-N-DEC-LEN <= 2
072700                 AND WK-C-VALUE (WK-N-DOT-POS + 1 : WK-N-DEC-LEN)
072800                       IS NUMERIC
072900                 AND WK-N-INT-END >= WK-N-PTR
073000              PERFORM X226-VALIDATE-INT-GROUPING
073100                 THRU X229-VALIDATE-DIGIT-GROUPS-EX
073200           END-IF
073300        ELSE
073400           MOVE WK-N-END TO WK-N-INT-END
073500           PERFORM X226-VALIDATE-INT-GROUPING
073600              THRU X229-VALIDATE-DIGIT-GROUPS-EX
073700        END-IF
073800     END-IF.
073900 X229-VALIDATE-DIGIT-GROUPS-EX.
074000     EXIT.
074100 X221-FIND-DOT.
074200     IF WK-C-VALUE (WK-N-I:1) = "."
074300        MOVE WK-N-I TO WK-N-DOT-POS
074400     END-IF.
074500 X221-FIND-DOT-EX.
074600     EXIT.
074700
074800*-----------------------------------------------------------------
074900* X226 - RIGHT-TO-LEFT DIGIT-GROUP SCAN OF THE INTEGER PART
075000* (WK-N-PTR..WK-N-INT-END).  A COMMA IS LEGAL ONLY WHEN EXACTLY
075100* THREE DIGITS HAVE BEEN SEEN SINCE THE START OR THE LAST COMMA;
075200* THE LEFTMOST GROUP MUST BE 1-3 DIGITS.
075300*-----------------------------------------------------------------
075400 X226-VALIDATE-INT-GROUPING.
075500     MOVE ZERO TO WK-N-GRP-CTR.
075600     MOVE "Y" TO WK-SW-STRUCT-OK.
075700     PERFORM X227-SCAN-INT-CHAR
075800        THRU X227-SCAN-INT-CHAR-EX
075900        VARYING WK-N-I FROM WK-N-INT-END BY -1
076000        UNTIL WK-N-I < WK-N-PTR OR WK-SW-STRUCT-OK = "N".
076100     IF WK-SW-STRUCT-OK = "Y"
076200           AND (WK-N-GRP-CTR < 1 OR WK-N-GRP-CTR > 3)
076300        MOVE "N" TO WK-SW-STRUCT-OK
076400     END-IF.
076500 X227-SCAN-INT-CHAR.
076600     IF WK-C-VALUE (WK-N-I:1) = ","
076700        IF WK-N-GRP-CTR NOT = 3
076800           MOVE "N" TO WK-SW-STRUCT-OK
076900        ELSE
077000           MOVE "Y" TO WK-SW-HAS-COMMA
077100           MOVE ZERO TO WK-N-GRP-CTR
077200        END-IF
077300     ELSE
077400        IF WK-C-VALUE (WK-N-I:1) IS NUMERIC
077500           ADD 1 TO WK-N-GRP-CTR
077600           IF WK-N-GRP-CTR > 3
077700              MOVE "N" TO WK-SW-STRUCT-OK
077800           END-IF
077900        ELSE
078000           MOVE "N" TO WK-SW-STRUCT-OK
078100        END-IF
078200     END-IF.
078300 X227-SCAN-INT-CHAR-EX.
078400     EXIT.
078500
078600*-----------------------------------------------------------------
078700* X300 - NUMBER SHAPE.  OPTIONAL LEADING MINUS, PLAIN DIGITS,
078800* OPTIONAL DECIMAL PART - NO COMMAS, NO CURRENCY, NO CR/DR.
078900*-----------------------------------------------------------------
079000 X300-TEST-NUMBER.
079100     MOVE 1 TO WK-N-PTR.
079200     MOVE WK-N-VLEN TO WK-N-END.
079300     IF WK-C-VALUE (1:1) = "-"
079400        MOVE 2 TO WK-N-PTR
079500     END-IF.
079600     IF WK-N-PTR <= WK-N-END
079700        MOVE ZERO TO WK-N-DOT-POS
079800        PERFORM X221-FIND-DOT
079900           THRU X221-FIND-DOT-EX
080000           VARYING WK-N-I FROM WK-N-PTR BY 1
080100           UNTIL WK-N-I > WK-N-END
080200        IF WK-N-DOT-POS = ZERO
080300           IF WK-C-VALUE (WK-N-PTR : WK-N-END - WK-N-PTR + 1)
080400                 IS NUMERIC
080500              MOVE "NUMBER" TO WK-C-VALUE-TYPE
080600              MOVE "Y" TO WK-SW-TYPE-FOUND
080700           END-IF
080800        ELSE
080900           COMPUTE WK-N-INT-END = WK-N-DOT-POS - 1
081000           COMPUTE WK-N-DEC-LEN = WK-N-END - WK-N-DOT-POS
081100           IF WK-N-INT-END >= WK-N-PTR AND WK-N-DEC-LEN > ZERO
081200                 AND WK-C-VALUE
081300                       (WK-N-PTR : WK-N-INT-END - WK-N-PTR + 1)
081400                       IS NUMERIC
081500                 AND WK-C-VALUE (WK-N-DOT-POS + 1 : WK-N-DEC-LEN)
081600                       IS NUMERIC
081700              MOVE "NUMBER" TO WK-C-VALUE-TYPE
081800              MOVE "Y" TO WK-SW-TYPE-FOUND
081900           END-IF
082000        END-IF
082100     END-IF.
082200 X309-TEST-NUMBER-EX.
082300     EXIT.
