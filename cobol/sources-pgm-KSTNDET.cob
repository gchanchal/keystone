000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KSTNDET.
000300 AUTHOR. R SOMASUNDARAM.
000400 INSTALLATION. KEYSTONE STATEMENT BATCH - AS/400 PROD.
000500 DATE-WRITTEN. 06 MAR 1987.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - BANK OPERATIONS USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : DETECTOR.  READS THE FLATTENED, LOWER-CASED
001100*              STATEMENT TEXT (DETECT-TEXT-IN) AND SCORES IT
001200*              AGAINST EACH BANK'S MARKER PHRASES.  THE
001300*              HIGHEST-SCORING BANK WINS (HDFC, KOTAK, ICICI,
001400*              SBI, AXIS - IN THAT ORDER ON A TIE).  WRITES ONE
001500*              DETECT-RESULT-REC NAMING THE BANK, A CONFIDENCE
001600*              BAND AND A ONE-LINE DETAIL MESSAGE.  IF NO BANK
001700*              SCORES, FALLS BACK TO A SMALL SET OF GENERIC
001800*              STATEMENT WORDS TO DECIDE BANK-STATEMENT/UNKNOWN.
001900*
002000*              FIRST PROGRAM IN THE PIPELINE - RUNS AHEAD OF
002100*              TMPLEXTR/TMPLPARS (GENERIC TEMPLATE ROUTE) AND OF
002200*              KSTNKTK/KSTNHDF (BANK-SPECIFIC ROUTE).
002300*=================================================================
002400*
002500* HISTORY OF AMENDMENT :
002600*=================================================================
002700*
002800* K004   - RSOMAN  - 06/03/1987 - INITIAL VERSION.  HDFC MARKER   K004    
002900*                     SET ONLY.
003000* K017   - RSOMAN  - 14/09/1990 - ADD KOTAK MAHINDRA MARKER SET.  K017    
003100* K022   - HTANAKA - 05/04/1992 - ADD ICICI MARKER SET,           K022    
003200*                     INCLUDING THE "TEAM ICICI BANK" AND "YOUR
003300*                     BASE BRANCH" NARRATION-STYLE MARKERS.
003400* K028   - HTANAKA - 11/01/1993 - ADD STATE BANK OF INDIA AND     K028    
003500*                     AXIS MARKER SETS.  FIVE-BANK SCORING NOW
003600*                     COMPLETE.
003700* K2K 03 - HTANAKA - 02/12/1999 - YEAR 2000 REVIEW.  MARKERS ARE  K2K 03  
003800*                     SEARCHED AS LITERAL SUBSTRINGS - NO DATE
003900*                     FIELDS INVOLVED.  NO CHANGE REQUIRED.
004000* K044   - S EK BOON - 22/08/2001 - A MARKER PHRASE LONGER THAN   K044    
004100*                     THE OLD 20-BYTE CARRY BUFFER ("STATEMENT
004200*                     OF TRANSACTIONS IN SAVING ACCOUNT") WAS
004300*                     BEING MISSED WHEN IT FELL ACROSS A LINE
004400*                     BOUNDARY.  WIDENED WK-C-CARRY TO 50 BYTES.
004500* K051   - K BALASUBRAMANIAM - 09/05/2003 - THE FIRST-500-CHAR    K051    
004600*                     WINDOW WAS BEING PADDED WITH THE TRAILING
004700*                     BLANKS OF SHORT LINES BEFORE THE NEXT
004800*                     LINE'S TEXT ARRIVED, STARVING THE
004900*                     HDFC/AXIS WITHIN-500 TEST ON SHORT
005000*                     STATEMENTS.  WINDOW NOW APPENDS ONLY THE
005100*                     TRIMMED LENGTH OF EACH LINE.
005110* K058   - K BALASUBRAMANIAM - 11/08/2005 - ADD WK-N-LINES-READ   K058
005120*                     AND A REAL Y900-ABNORMAL-TERMINATION PATH
005130*                     ON THE DETECT-TEXT-IN/DETECT-RESULT-OUT
005140*                     OPENS - A BAD FILE STATUS WAS FALLING
005150*                     STRAIGHT INTO THE READ LOOP.
005200*=================================================================
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-AS400.
005700 OBJECT-COMPUTER. IBM-AS400.
005800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005900        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006000        UPSI-0 ON STATUS IS WK-C-TRACE-ON
006100               OFF STATUS IS WK-C-TRACE-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400        SELECT DETECT-TEXT-IN ASSIGN TO DETECTIN
006500        ORGANIZATION IS LINE SEQUENTIAL
006600 FILE STATUS IS WK-C-FILE-STATUS.
006700
006800        SELECT DETECT-RESULT-OUT ASSIGN TO DETECTOUT
006900        ORGANIZATION IS LINE SEQUENTIAL
007000 FILE STATUS IS WK-C-FILE-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400***************
007500 FD  DETECT-TEXT-IN
007600        LABEL RECORDS ARE OMITTED
007700 DATA RECORD IS TL-TEXT-LINE-REC.
007800        COPY KSTNTXL.
007900
008000 FD  DETECT-RESULT-OUT
008100        LABEL RECORDS ARE OMITTED
008200 DATA RECORD IS DETECT-RESULT-REC.
008300        COPY KSTNDRS.
008400
008500 WORKING-STORAGE SECTION.
008600***********************
008700 01  FILLER                      PIC X(24) VALUE
008800        "** PROGRAM KSTNDET **".
008900
008920 77  WK-N-LINES-READ                 PIC 9(05) COMP VALUE ZERO.
008940*                        TEXT LINES READ FROM DETECT-TEXT-IN.
009000 01  WK-C-COMMON.
009100        COPY KSTNWRK.
009200
009300 01  WK-C-WORK-AREA.
009400     05  WK-N-LINE-LEN               PIC 9(03) COMP VALUE ZERO.
009500     05  WK-N-WIN-LEN                PIC 9(03) COMP VALUE ZERO.
009600     05  WK-N-ROOM                   PIC 9(03) COMP VALUE ZERO.
009700     05  WK-N-TAKE                   PIC 9(03) COMP VALUE ZERO.
009800     05  WK-N-HIT                    PIC 9(03) COMP VALUE ZERO.
009900     05  WK-N-MAX-SCORE              PIC S9(04) COMP VALUE ZERO.
010000     05  WK-N-GEN-FOUND              PIC X(01) VALUE "N".
010100     05  FILLER                      PIC X(08) VALUE SPACES.
010200
010300*-----------------------------------------------------------------
010400* 50-BYTE TAIL OF THE PREVIOUS LINE, PREFIXED ONTO THE CURRENT
010500* LINE BEFORE MARKER TESTING SO A MARKER PHRASE SPLIT ACROSS TWO
010600* TEXT-LINE-REC RECORDS IS STILL FOUND (SEE K044).
010700*-----------------------------------------------------------------
010800 01  WK-C-CARRY                      PIC X(50) VALUE SPACES.
010900 01  WK-C-SCANBUF                    PIC X(250) VALUE SPACES.
011000
011100*-----------------------------------------------------------------
011200* FIRST-500-CHARACTER WINDOW OF THE CONCATENATED STATEMENT TEXT -
011300* ONLY THE "WITHIN FIRST 500 CHARS" MARKERS ARE TESTED AGAINST
011400* THIS FIELD, AND ONLY ONCE, AFTER THE READ LOOP ENDS.
011500*-----------------------------------------------------------------
011600 01  WK-C-WINDOW-500                 PIC X(500) VALUE SPACES.
011700
011800*-----------------------------------------------------------------
011900* WORKING COPY OF THE CURRENT LINE, REDEFINED AS A CHARACTER
012000* TABLE SO THE TRIMMED LENGTH CAN BE FOUND BY AN INDEXED BACKWARD
012100* SCAN RATHER THAN REFERENCE MODIFICATION.
012200*-----------------------------------------------------------------
012300 01  WK-C-LINE-WORK                  PIC X(200) VALUE SPACES.
012400 01  WK-C-LINE-WORK-CHARS REDEFINES WK-C-LINE-WORK.
012500     05  WK-C-LINE-CHAR OCCURS 200 TIMES
012600                                     PIC X(01).
012700
012800*-----------------------------------------------------------------
012900* PER-BANK MARKER SWITCHES - "ANYWHERE IN THE TEXT" TESTS.  SET
013000* ONCE TO "Y", NEVER RESET - A SWITCH TRIPPED ON ANY LINE STAYS
013100* TRIPPED FOR THE WHOLE STATEMENT.
013200*-----------------------------------------------------------------
013300 01  WK-C-MARKER-SWITCHES.
013400     05  WK-SW-HDFC-LTD              PIC X(01) VALUE "N".
013500     05  WK-SW-HDFC-COM              PIC X(01) VALUE "N".
013600     05  WK-SW-HDFC-BANK-LTD         PIC X(01) VALUE "N".
013700     05  WK-SW-HDFC-BANK-ANY         PIC X(01) VALUE "N".
013800     05  WK-SW-KOTAK-LTD             PIC X(01) VALUE "N".
013900     05  WK-SW-KOTAK-MAH-BANK        PIC X(01) VALUE "N".
014000     05  WK-SW-KOTAK-COM             PIC X(01) VALUE "N".
014100     05  WK-SW-KKBK0                 PIC X(01) VALUE "N".
014200     05  WK-SW-ICICI-LTD             PIC X(01) VALUE "N".
014300     05  WK-SW-TEAM-ICICI            PIC X(01) VALUE "N".
014400     05  WK-SW-ICICI-STMT-SAV        PIC X(01) VALUE "N".
014500     05  WK-SW-ICICI-BASE-BR         PIC X(01) VALUE "N".
014600     05  WK-SW-ICICI-WWW-COM         PIC X(01) VALUE "N".
014700     05  WK-SW-ICICI-BANK-ANY        PIC X(01) VALUE "N".
014800     05  WK-SW-SBI-STATE             PIC X(01) VALUE "N".
014900     05  WK-SW-SBI-COIN              PIC X(01) VALUE "N".
015000     05  WK-SW-SBI-ONLINE            PIC X(01) VALUE "N".
015100     05  WK-SW-AXIS-LTD              PIC X(01) VALUE "N".
015200     05  WK-SW-AXIS-COM              PIC X(01) VALUE "N".
015250     05  FILLER                      PIC X(01) VALUE SPACE.
015300
015400*-----------------------------------------------------------------
015500* THE TWO "WITHIN FIRST 500 CHARS" SWITCHES - TESTED AGAINST
015600* WK-C-WINDOW-500 ONLY, AFTER THE READ LOOP ENDS.
015700*-----------------------------------------------------------------
015800 01  WK-C-WINDOW-SWITCHES.
015900     05  WK-SW-HDFC-BANK-W500        PIC X(01) VALUE "N".
016000     05  WK-SW-AXIS-BANK-W500        PIC X(01) VALUE "N".
016050     05  FILLER                      PIC X(01) VALUE SPACE.
016100
016200*-----------------------------------------------------------------
016300* GENERIC FALLBACK MARKERS, REDEFINED AS A TABLE SO THE "ANY ONE
016400* OF THESE FIVE" TEST IS A SINGLE INDEXED SCAN LOOP.
016500*-----------------------------------------------------------------
016600 01  WK-C-GENERIC-FLAGS.
016700     05  WK-SW-GEN-ACCT-STMT         PIC X(01) VALUE "N".
016800     05  WK-SW-GEN-TXN               PIC X(01) VALUE "N".
016900     05  WK-SW-GEN-WITHDRAWAL        PIC X(01) VALUE "N".
017000     05  WK-SW-GEN-DEPOSIT           PIC X(01) VALUE "N".
017100     05  WK-SW-GEN-BALANCE           PIC X(01) VALUE "N".
017150     05  FILLER                      PIC X(01) VALUE SPACE.
017200 01  WK-GENERIC-FLAG-TABLE REDEFINES WK-C-GENERIC-FLAGS.
017300     05  WK-GEN-FLAG OCCURS 5 TIMES INDEXED BY WK-GEN-IX
017400                                     PIC X(01).
017500
017600*-----------------------------------------------------------------
017700* BANK TABLE - LOADED BY VALUE, REDEFINED FOR INDEXED ACCESS.
017800* TABLE ORDER IS THE TIE-BREAK ORDER - HDFC, KOTAK, ICICI, SBI,
017900* AXIS WINS ON A SCORE TIE.  WK-N-SCORE-TABLE BELOW IS A
018000* SEPARATE, PARALLEL ARRAY - SUBSCRIPT 1 IS HDFC'S SCORE,
018100* SUBSCRIPT 2 IS KOTAK'S, AND SO ON.
018200*-----------------------------------------------------------------
018300 01  WK-BANK-LOAD-TABLE.
018400     05  FILLER  PIC X(32)
018500            VALUE "HDFC    HDFC BANK              ".
018600     05  FILLER  PIC X(32)
018700            VALUE "KOTAK   KOTAK MAHINDRA BANK    ".
018800     05  FILLER  PIC X(32)
018900            VALUE "ICICI   ICICI BANK             ".
019000     05  FILLER  PIC X(32)
019100            VALUE "SBI     STATE BANK OF INDIA    ".
019200     05  FILLER  PIC X(32)
019300            VALUE "AXIS    AXIS BANK              ".
019400 01  WK-BANK-TABLE REDEFINES WK-BANK-LOAD-TABLE.
019500     05  WK-BANK-ENTRY OCCURS 5 TIMES INDEXED BY WK-BANK-IX.
019600         10  WK-BANK-CODE            PIC X(08).
019700         10  WK-BANK-DISPLAY         PIC X(24).
019800
019900 01  WK-N-SCORE-TABLE.
020000     05  WK-N-SCORE OCCURS 5 TIMES
020100                                     PIC S9(04) COMP VALUE ZERO.
020150     05  FILLER                      PIC X(01) VALUE SPACE.
020200 01  WK-WIN-IX                      PIC 9(01) COMP VALUE 1.
020300
020400****************
020500 PROCEDURE DIVISION.
020600****************
020700 MAIN-MODULE.
020800     PERFORM A000-READ-STATEMENT-TEXT
020900        THRU A999-READ-STATEMENT-TEXT-EX.
021000     PERFORM B000-SCORE-BANKS
021100        THRU B999-SCORE-BANKS-EX.
021200     PERFORM C000-WRITE-DETECT-RESULT
021300        THRU C999-WRITE-DETECT-RESULT-EX.
021400     PERFORM Z000-END-PROGRAM-ROUTINE
021500        THRU Z999-END-PROGRAM-ROUTINE-EX.
021600     GOBACK.
021700
021800*-----------------------------------------------------------------
021900* A000 - OPEN THE FILES, READ EVERY TEXT LINE, BUILD THE FIRST-
022000* 500-CHAR WINDOW AND TRIP THE "ANYWHERE" MARKER SWITCHES AS WE
022100* GO.  THE WINDOW-ONLY SWITCHES ARE TESTED ONCE AT THE END.
022200*-----------------------------------------------------------------
022300 A000-READ-STATEMENT-TEXT.
022400     OPEN INPUT  DETECT-TEXT-IN.
022420     IF NOT WK-C-SUCCESSFUL
022440        DISPLAY "KSTNDET - OPEN FILE ERROR - DETECT-TEXT-IN"
022460        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022480        GO TO Y900-ABNORMAL-TERMINATION
022490     END-IF.
022500     OPEN OUTPUT DETECT-RESULT-OUT.
022520     IF NOT WK-C-SUCCESSFUL
022540        DISPLAY "KSTNDET - OPEN FILE ERROR - DETECT-RESULT-OUT"
022560        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022580        GO TO Y900-ABNORMAL-TERMINATION
022590     END-IF.
022600
022700     PERFORM A100-READ-ONE-LINE
022800        THRU A199-READ-ONE-LINE-EX
022900        UNTIL WK-C-NO-MORE-RECORDS.
023000
023100     PERFORM A300-TEST-WINDOW-MARKERS
023200        THRU A399-TEST-WINDOW-MARKERS-EX.
023300 A999-READ-STATEMENT-TEXT-EX.
023400     EXIT.
023500
023600 A100-READ-ONE-LINE.
023700     READ DETECT-TEXT-IN
023800        AT END
023900           MOVE "Y" TO WK-C-NO-MORE-RECORDS-SW
024000        NOT AT END
024100           ADD 1 TO WK-N-LINE-CTR
024150           ADD 1 TO WK-N-LINES-READ
024200           PERFORM A200-SCAN-ONE-LINE
024300              THRU A299-SCAN-ONE-LINE-EX
024400     END-READ.
024500 A199-READ-ONE-LINE-EX.
024600     EXIT.
024700
024800*-----------------------------------------------------------------
024900* A200 - PREFIX THE CARRY FROM THE PREVIOUS LINE, TEST THE
025000* "ANYWHERE" MARKERS, APPEND THE TRIMMED LINE TO THE 500-CHAR
025100* WINDOW, AND SAVE THE NEW CARRY.
025200*-----------------------------------------------------------------
025300 A200-SCAN-ONE-LINE.
025400     MOVE WK-C-CARRY              TO WK-C-SCANBUF (1:50).
025500     MOVE TL-TEXT                 TO WK-C-SCANBUF (51:200).
025600
025700     PERFORM A210-FIND-LINE-LENGTH THRU A219-FIND-LINE-LENGTH-EX.
025800     PERFORM A220-APPEND-TO-WINDOW THRU A229-APPEND-TO-WINDOW-EX.
025900     PERFORM A250-TEST-ANYWHERE-MARKERS
026000        THRU A259-TEST-ANYWHERE-MARKERS-EX.
026100
026200     MOVE TL-TEXT (151:50)        TO WK-C-CARRY.
026300 A299-SCAN-ONE-LINE-EX.
026400     EXIT.
026500
026600*-----------------------------------------------------------------
026700* A210 - TRAILING-SPACE TRIM OF TL-TEXT, BY BACKWARD SCAN OF THE
026800* CHARACTER-TABLE REDEFINE (SEE K051).
026900*-----------------------------------------------------------------
027000 A210-FIND-LINE-LENGTH.
027100     MOVE TL-TEXT TO WK-C-LINE-WORK.
027200     PERFORM A211-LINE-TRIM-SCAN
027300        THRU A211-LINE-TRIM-SCAN-EX
027400        VARYING WK-N-LINE-LEN FROM 200 BY -1
027500        UNTIL WK-N-LINE-LEN = ZERO
027600           OR WK-C-LINE-CHAR (WK-N-LINE-LEN) NOT = SPACE.
027700 A219-FIND-LINE-LENGTH-EX.
027800     EXIT.
027900 A211-LINE-TRIM-SCAN.
028000     CONTINUE.
028100 A211-LINE-TRIM-SCAN-EX.
028200     EXIT.
028300
028400*-----------------------------------------------------------------
028500* A220 - APPEND THE TRIMMED LINE (NOT ITS TRAILING BLANKS) TO THE
028600* WINDOW UNTIL IT REACHES 500 CHARACTERS.
028700*-----------------------------------------------------------------
028800 A220-APPEND-TO-WINDOW.
028900     IF WK-N-WIN-LEN < 500
029000        COMPUTE WK-N-ROOM = 500 - WK-N-WIN-LEN
029100        IF WK-N-LINE-LEN > WK-N-ROOM
029200           MOVE WK-N-ROOM TO WK-N-TAKE
029300        ELSE
029400           MOVE WK-N-LINE-LEN TO WK-N-TAKE
029500        END-IF
029600        IF WK-N-TAKE > ZERO
029700           MOVE TL-TEXT (1 : WK-N-TAKE)
029800              TO WK-C-WINDOW-500 (WK-N-WIN-LEN + 1 : WK-N-TAKE)
029900           ADD WK-N-TAKE TO WK-N-WIN-LEN
030000        END-IF
030100     END-IF.
030200 A229-APPEND-TO-WINDOW-EX.
030300     EXIT.
030400
030500*-----------------------------------------------------------------
030600* A250 - THE "ANYWHERE IN THE TEXT" MARKER TESTS.  EACH TEST
030700* ZEROES WK-N-HIT, COUNTS OCCURRENCES OF THE LITERAL IN THE
030800* 250-BYTE SCAN BUFFER, AND TRIPS ITS SWITCH ON A HIT.
030900*-----------------------------------------------------------------
031000 A250-TEST-ANYWHERE-MARKERS.
031100     MOVE ZERO TO WK-N-HIT.
031200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
031300        FOR ALL "hdfc bank limited".
031400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-HDFC-LTD END-IF.
031500
031600     MOVE ZERO TO WK-N-HIT.
031700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
031800        FOR ALL "hdfcbank.com".
031900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-HDFC-COM END-IF.
032000
032100     MOVE ZERO TO WK-N-HIT.
032200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
032300        FOR ALL "hdfc bank ltd".
032400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-HDFC-BANK-LTD END-IF.
032500
032600     MOVE ZERO TO WK-N-HIT.
032700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
032800        FOR ALL "hdfc bank".
032900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-HDFC-BANK-ANY END-IF.
033000
033100     MOVE ZERO TO WK-N-HIT.
033200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
033300        FOR ALL "kotak mahindra bank limited".
033400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-KOTAK-LTD END-IF.
033500
033600     MOVE ZERO TO WK-N-HIT.
033700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
033800        FOR ALL "kotak mahindra bank".
033900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-KOTAK-MAH-BANK END-IF.
034000
034100     MOVE ZERO TO WK-N-HIT.
034200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
034300        FOR ALL "kotak.com".
034400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-KOTAK-COM END-IF.
034500
034600     MOVE ZERO TO WK-N-HIT.
034700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
034800        FOR ALL "kkbk0".
034900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-KKBK0 END-IF.
035000
035100     MOVE ZERO TO WK-N-HIT.
035200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
035300        FOR ALL "icici bank limited".
035400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-ICICI-LTD END-IF.
035500
035600     MOVE ZERO TO WK-N-HIT.
035700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
035800        FOR ALL "team icici bank".
035900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-TEAM-ICICI END-IF.
036000
036100     MOVE ZERO TO WK-N-HIT.
036200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
036300        FOR ALL "statement of transactions in saving account".
036400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-ICICI-STMT-SAV END-IF.
036500
036600     MOVE ZERO TO WK-N-HIT.
036700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
036800        FOR ALL "your base branch: icici".
036900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-ICICI-BASE-BR END-IF.
037000
037100     MOVE ZERO TO WK-N-HIT.
037200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
037300        FOR ALL "www.icici".
037400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-ICICI-WWW-COM END-IF.
037500
037600     MOVE ZERO TO WK-N-HIT.
037700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
037800        FOR ALL "icicibank.com".
037900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-ICICI-WWW-COM END-IF.
038000
038100     MOVE ZERO TO WK-N-HIT.
038200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
038300        FOR ALL "icici bank".
038400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-ICICI-BANK-ANY END-IF.
038500
038600     MOVE ZERO TO WK-N-HIT.
038700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
038800        FOR ALL "state bank of india".
038900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-SBI-STATE END-IF.
039000
039100     MOVE ZERO TO WK-N-HIT.
039200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
039300        FOR ALL "sbi.co.in".
039400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-SBI-COIN END-IF.
039500
039600     MOVE ZERO TO WK-N-HIT.
039700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
039800        FOR ALL "onlinesbi".
039900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-SBI-ONLINE END-IF.
040000
040100     MOVE ZERO TO WK-N-HIT.
040200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
040300        FOR ALL "axis bank limited".
040400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-AXIS-LTD END-IF.
040500
040600     MOVE ZERO TO WK-N-HIT.
040700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
040800        FOR ALL "axisbank.com".
040900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-AXIS-COM END-IF.
041000
041100     MOVE ZERO TO WK-N-HIT.
041200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
041300        FOR ALL "account statement".
041400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-GEN-ACCT-STMT END-IF.
041500
041600     MOVE ZERO TO WK-N-HIT.
041700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
041800        FOR ALL "transaction".
041900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-GEN-TXN END-IF.
042000
042100     MOVE ZERO TO WK-N-HIT.
042200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
042300        FOR ALL "withdrawal".
042400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-GEN-WITHDRAWAL END-IF.
042500
042600     MOVE ZERO TO WK-N-HIT.
042700     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
042800        FOR ALL "deposit".
042900     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-GEN-DEPOSIT END-IF.
043000
043100     MOVE ZERO TO WK-N-HIT.
043200     INSPECT WK-C-SCANBUF TALLYING WK-N-HIT
043300        FOR ALL "balance".
043400     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-GEN-BALANCE END-IF.
043500 A259-TEST-ANYWHERE-MARKERS-EX.
043600     EXIT.
043700
043800*-----------------------------------------------------------------
043900* A300 - THE TWO "WITHIN FIRST 500 CHARS" MARKERS, TESTED ONCE
044000* AGAINST THE FINISHED WINDOW.
044100*-----------------------------------------------------------------
044200 A300-TEST-WINDOW-MARKERS.
044300     MOVE ZERO TO WK-N-HIT.
044400     INSPECT WK-C-WINDOW-500 TALLYING WK-N-HIT
044500        FOR ALL "hdfc bank".
044600     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-HDFC-BANK-W500 END-IF.
044700
044800     MOVE ZERO TO WK-N-HIT.
044900     INSPECT WK-C-WINDOW-500 TALLYING WK-N-HIT
045000        FOR ALL "axis bank".
045100     IF WK-N-HIT > ZERO MOVE "Y" TO WK-SW-AXIS-BANK-W500 END-IF.
045200 A399-TEST-WINDOW-MARKERS-EX.
045300     EXIT.
045400
045500*-----------------------------------------------------------------
045600* B000 - TURN THE TRIPPED SWITCHES INTO A SCORE PER BANK, THEN
045700* PICK THE WINNER.  WK-N-SCORE SUBSCRIPTS MATCH WK-BANK-TABLE -
045800* 1=HDFC 2=KOTAK 3=ICICI 4=SBI 5=AXIS.
045900*-----------------------------------------------------------------
046000 B000-SCORE-BANKS.
046100     PERFORM B100-SCORE-HDFC  THRU B199-SCORE-HDFC-EX.
046200     PERFORM B200-SCORE-KOTAK THRU B299-SCORE-KOTAK-EX.
046300     PERFORM B300-SCORE-ICICI THRU B399-SCORE-ICICI-EX.
046400     PERFORM B400-SCORE-SBI   THRU B499-SCORE-SBI-EX.
046500     PERFORM B500-SCORE-AXIS  THRU B599-SCORE-AXIS-EX.
046600     PERFORM B600-PICK-WINNER THRU B699-PICK-WINNER-EX.
046700 B999-SCORE-BANKS-EX.
046800     EXIT.
046900
047000 B100-SCORE-HDFC.
047100     IF WK-SW-HDFC-LTD = "Y"
047200        ADD 10 TO WK-N-SCORE (1)
047300     END-IF.
047400     IF WK-SW-HDFC-COM = "Y"
047500        ADD 8 TO WK-N-SCORE (1)
047600     END-IF.
047700     IF WK-SW-HDFC-BANK-LTD = "Y"
047800        ADD 8 TO WK-N-SCORE (1)
047900     END-IF.
048000     IF WK-SW-HDFC-BANK-W500 = "Y"
048100        ADD 5 TO WK-N-SCORE (1)
048200     END-IF.
048300     IF WK-N-SCORE (1) = ZERO AND WK-SW-HDFC-BANK-ANY = "Y"
048400        ADD 1 TO WK-N-SCORE (1)
048500     END-IF.
048600 B199-SCORE-HDFC-EX.
048700     EXIT.
048800
048900 B200-SCORE-KOTAK.
049000     IF WK-SW-KOTAK-LTD = "Y"
049100        ADD 10 TO WK-N-SCORE (2)
049200     END-IF.
049300     IF WK-SW-KOTAK-MAH-BANK = "Y"
049400        ADD 8 TO WK-N-SCORE (2)
049500     END-IF.
049600     IF WK-SW-KOTAK-COM = "Y"
049700        ADD 5 TO WK-N-SCORE (2)
049800     END-IF.
049900     IF WK-SW-KKBK0 = "Y"
050000        ADD 5 TO WK-N-SCORE (2)
050100     END-IF.
050200 B299-SCORE-KOTAK-EX.
050300     EXIT.
050400
050500 B300-SCORE-ICICI.
050600     IF WK-SW-ICICI-LTD = "Y"
050700        ADD 10 TO WK-N-SCORE (3)
050800     END-IF.
050900     IF WK-SW-TEAM-ICICI = "Y"
051000        ADD 10 TO WK-N-SCORE (3)
051100     END-IF.
051200     IF WK-SW-ICICI-STMT-SAV = "Y"
051300        ADD 8 TO WK-N-SCORE (3)
051400     END-IF.
051500     IF WK-SW-ICICI-BASE-BR = "Y"
051600        ADD 8 TO WK-N-SCORE (3)
051700     END-IF.
051800     IF WK-SW-ICICI-WWW-COM = "Y"
051900        ADD 5 TO WK-N-SCORE (3)
052000     END-IF.
052100     IF WK-N-SCORE (3) = ZERO AND WK-SW-ICICI-BANK-ANY = "Y"
052200        ADD 2 TO WK-N-SCORE (3)
052300     END-IF.
052400 B399-SCORE-ICICI-EX.
052500     EXIT.
052600
052700 B400-SCORE-SBI.
052800     IF WK-SW-SBI-STATE = "Y"
052900        ADD 10 TO WK-N-SCORE (4)
053000     END-IF.
053100     IF WK-SW-SBI-COIN = "Y"
053200        ADD 8 TO WK-N-SCORE (4)
053300     END-IF.
053400     IF WK-SW-SBI-ONLINE = "Y"
053500        ADD 5 TO WK-N-SCORE (4)
053600     END-IF.
053700 B499-SCORE-SBI-EX.
053800     EXIT.
053900
054000 B500-SCORE-AXIS.
054100     IF WK-SW-AXIS-LTD = "Y"
054200        ADD 10 TO WK-N-SCORE (5)
054300     END-IF.
054400     IF WK-SW-AXIS-COM = "Y"
054500        ADD 8 TO WK-N-SCORE (5)
054600     END-IF.
054700     IF WK-SW-AXIS-BANK-W500 = "Y"
054800        ADD 5 TO WK-N-SCORE (5)
054900     END-IF.
055000 B599-SCORE-AXIS-EX.
055100     EXIT.
055200
055300*-----------------------------------------------------------------
055400* B600 - HIGHEST SCORE WINS.  STRICT GREATER-THAN ON THE SCAN
055500* LEAVES THE EARLIER-INDEXED BANK IN PLACE ON A TIE, WHICH GIVES
055600* THE REQUIRED HDFC/KOTAK/ICICI/SBI/AXIS TIE-BREAK ORDER.
055700*-----------------------------------------------------------------
055800 B600-PICK-WINNER.
055900     MOVE 1 TO WK-WIN-IX.
056000     MOVE WK-N-SCORE (1) TO WK-N-MAX-SCORE.
056100     PERFORM B610-SCAN-FOR-MAX
056200        THRU B619-SCAN-FOR-MAX-EX
056300        VARYING WK-BANK-IX FROM 2 BY 1
056400        UNTIL WK-BANK-IX > 5.
056500 B699-PICK-WINNER-EX.
056600     EXIT.
056700 B610-SCAN-FOR-MAX.
056800     IF WK-N-SCORE (WK-BANK-IX) > WK-N-MAX-SCORE
056900        MOVE WK-N-SCORE (WK-BANK-IX) TO WK-N-MAX-SCORE
057000        MOVE WK-BANK-IX TO WK-WIN-IX
057100     END-IF.
057200 B619-SCAN-FOR-MAX-EX.
057300     EXIT.
057400
057500*-----------------------------------------------------------------
057600* C000 - MAP THE WINNING SCORE TO A CONFIDENCE BAND AND BUILD
057700* THE DETAIL TEXT, OR FALL BACK TO THE GENERIC MARKER TEST WHEN
057800* NO BANK SCORED AT ALL.
057900*-----------------------------------------------------------------
058000 C000-WRITE-DETECT-RESULT.
058100     MOVE SPACES TO DETECT-RESULT-REC.
058200
058300     IF WK-N-MAX-SCORE > ZERO
058400        MOVE WK-BANK-CODE (WK-WIN-IX) TO DR-BANK
058500        MOVE "BANK-STATEMENT"         TO DR-FILETYPE
058600        PERFORM C100-MAP-CONFIDENCE THRU C199-MAP-CONFIDENCE-EX
058700        STRING WK-BANK-DISPLAY (WK-WIN-IX) DELIMITED BY SPACE
058800               " DETECTED FROM PDF"    DELIMITED BY SIZE
058900               INTO DR-DETAILS
059000     ELSE
059100        PERFORM C200-GENERIC-FALLBACK
059200           THRU C299-GENERIC-FALLBACK-EX
059300     END-IF.
059400
059500     WRITE DETECT-RESULT-REC.
059600
059700     IF WK-C-TRACE-ON
059800        DISPLAY "KSTNDET - BANK " DR-BANK
059900           " CONF " DR-CONFIDENCE " SCORE " WK-N-MAX-SCORE
060000     END-IF.
060100 C999-WRITE-DETECT-RESULT-EX.
060200     EXIT.
060300
060400 C100-MAP-CONFIDENCE.
060500     IF WK-N-MAX-SCORE >= 8
060600        MOVE "HIGH" TO DR-CONFIDENCE
060700     ELSE
060800        IF WK-N-MAX-SCORE >= 4
060900           MOVE "MEDIUM" TO DR-CONFIDENCE
061000        ELSE
061100           MOVE "LOW" TO DR-CONFIDENCE
061200        END-IF
061300     END-IF.
061400 C199-MAP-CONFIDENCE-EX.
061500     EXIT.
061600
061700*-----------------------------------------------------------------
061800* C200 - NO BANK SCORED.  IF ANY GENERIC STATEMENT WORD APPEARED
061900* ANYWHERE, CALL IT AN UNIDENTIFIED BANK STATEMENT; OTHERWISE
062000* THE FILE IS NOT RECOGNIZABLE AS A STATEMENT AT ALL.
062100*-----------------------------------------------------------------
062200 C200-GENERIC-FALLBACK.
062300     MOVE "N" TO WK-N-GEN-FOUND.
062400     PERFORM C210-SCAN-GENERIC-FLAGS
062500        THRU C219-SCAN-GENERIC-FLAGS-EX
062600        VARYING WK-GEN-IX FROM 1 BY 1
062700        UNTIL WK-GEN-IX > 5 OR WK-N-GEN-FOUND = "Y".
062800     MOVE "LOW" TO DR-CONFIDENCE.
062900     IF WK-N-GEN-FOUND = "Y"
063000        MOVE "BANK-STATEMENT" TO DR-FILETYPE
063100     ELSE
063200        MOVE "UNKNOWN" TO DR-FILETYPE
063300     END-IF.
063400 C299-GENERIC-FALLBACK-EX.
063500     EXIT.
063600 C210-SCAN-GENERIC-FLAGS.
063700     IF WK-GEN-FLAG (WK-GEN-IX) = "Y"
063800        MOVE "Y" TO WK-N-GEN-FOUND
063900     END-IF.
064000 C219-SCAN-GENERIC-FLAGS-EX.
064100     EXIT.
064200
064320*-----------------------------------------------------------------
064340* Y900 - FATAL FILE ERROR.  CLOSE WHATEVER IS OPEN AND GIVE UP -
064360* A BAD FILE STATUS HERE MEANS THE JOB STEP FAILS, NOT THE RUN.
064380*-----------------------------------------------------------------
064395 Y900-ABNORMAL-TERMINATION.
064396     PERFORM Z000-END-PROGRAM-ROUTINE
064397        THRU Z999-END-PROGRAM-ROUTINE-EX.
064398     GOBACK.
064400*-----------------------------------------------------------------
064420* Z000 - CLOSE DOWN.
064440*-----------------------------------------------------------------
064600 Z000-END-PROGRAM-ROUTINE.
064700     CLOSE DETECT-TEXT-IN.
064800     CLOSE DETECT-RESULT-OUT.
064900 Z999-END-PROGRAM-ROUTINE-EX.
065000     EXIT.
