000100*-----------------------------------------------------------*
000200* DTN.cpybk
000300* LINKAGE RECORD FOR CALL "KSTNDTN" - DATE-NORMALIZE
000400* COPIED BY KSTNDTN ITSELF AND BY EVERY CALLER (KSTNTMP,
000500* KSTNKTK, KSTNHDF).
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* K010   - RSOMAN  - 06/03/1987 - INITIAL VERSION.                K010    
001000* K2K 06 - HTANAKA - 02/12/1999 - YEAR 2000 REVIEW. OUTPUT        K2K 06  
001100*                    IS ALREADY A 4-DIGIT-CENTURY ISO DATE.
001200*                    2-DIGIT YEARS ON INPUT ARE MAPPED TO
001300*                    20YY BY KSTNDTN ITSELF - NO CHANGE.
001400*-----------------------------------------------------------*
001500 01  WK-C-DTN-RECORD.
001600     05  WK-C-DTN-INPUT.
001700         10  WK-C-DTN-I-TEXT        PIC X(20).
001800*                        RAW DATE TEXT TO NORMALIZE
001900         10  WK-C-DTN-I-FORMAT      PIC X(12).
002000*                        NAMED FORMAT, E.G. DD/MM/YYYY, OR
002100*                        SPACES TO USE THE FALLBACK ORDER
002200*                        ONLY
002250         10  FILLER                 PIC X(01).
002300     05  WK-C-DTN-OUTPUT.
002400         10  WK-C-DTN-O-ISO         PIC X(10).
002500*                        ISO YYYY-MM-DD, OR "INVALID   "
002600         10  WK-C-DTN-O-VALID       PIC X(01).
002650         10  FILLER                 PIC X(01).
002700     05  FILLER                     PIC X(04) VALUE SPACES.
