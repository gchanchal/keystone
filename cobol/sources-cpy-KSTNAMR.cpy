000100*-----------------------------------------------------------*
000200* KSTNAMR.cpybk
000300* I-O FORMAT: ACCT-META-REC  FROM FILE META-OUT
000400* ACCOUNT-LEVEL METADATA DERIVED BY KSTNHDF.
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* K008   - RSOMAN  - 06/03/1987 - INITIAL VERSION.                K008    
000900*-----------------------------------------------------------*
001000 01  ACCT-META-REC.
001100     05  AM-BANK-NAME              PIC X(20).
001200     05  AM-CURRENCY                PIC X(03).
001300     05  AM-PERIOD-FROM             PIC X(10).
001400     05  AM-PERIOD-TO               PIC X(10).
001500     05  AM-OPENING-BALANCE         PIC S9(11)V99 COMP-3.
001600     05  AM-CLOSING-BALANCE         PIC S9(11)V99 COMP-3.
001700     05  FILLER                     PIC X(08) VALUE SPACES.
