000100*-----------------------------------------------------------*
000200* AMT.cpybk
000300* LINKAGE RECORD FOR CALL "KSTNAMT" - AMOUNT-PARSE
000400* COPIED BY KSTNAMT ITSELF AND BY EVERY CALLER (KSTNTMP,
000500* KSTNKTK, KSTNHDF).
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* K011   - RSOMAN  - 06/03/1987 - INITIAL VERSION.                K011    
001000* K030   - HTANAKA - 17/05/1993 - ADD WK-C-AMT-I-INDIAN-SW        K030    
001100*                     SO KOTAK/HDFC CELLS CAN SKIP THE DR/
001200*                     CR/PAREN/CURRENCY STRIPPING THAT THE
001300*                     GENERAL CASE NEEDS.
001400*-----------------------------------------------------------*
001500 01  WK-C-AMT-RECORD.
001600     05  WK-C-AMT-INPUT.
001700         10  WK-C-AMT-I-TEXT        PIC X(24).
001800         10  WK-C-AMT-I-INDIAN-SW   PIC X(01).
001850         10  FILLER                 PIC X(01).
001900*                        "Y" = INDIAN-AMOUNT VARIANT - ONLY
002000*                        COMMAS ARE STRIPPED
002100     05  WK-C-AMT-OUTPUT.
002200         10  WK-C-AMT-O-VALUE       PIC S9(11)V99 COMP-3.
002300         10  WK-C-AMT-O-PRESENT     PIC X(01).
002350         10  FILLER                 PIC X(01).
002400     05  FILLER                     PIC X(04) VALUE SPACES.
