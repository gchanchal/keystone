000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KSTNKTK.
000300 AUTHOR. K BALASUBRAMANIAM.
000400 INSTALLATION. KEYSTONE STATEMENT BATCH - AS/400 PROD.
000500 DATE-WRITTEN. 22 APR 1994.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - BANK OPERATIONS USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : KOTAKPRS.  PARSES AN EXTRACTED ROW TABLE
001100*              (RAWROWS-IN) IN THE SHAPE KOTAK BANK STATEMENTS
001200*              COME OUT IN - DATE, DESCRIPTION, REFERENCE, THEN
001300*              UP TO 3 NUMERIC CELLS (WITHDRAWAL/DEPOSIT/
001400*              BALANCE).  REPAIRS A MIS-SCALED AMOUNT AGAINST
001500*              THE RUNNING BALANCE AND FLAGS A FEW SUSPICIOUS
001600*              PATTERNS BEFORE WRITING TXN-OUT.
001700*
001800*=================================================================
001900*
002000* HISTORY OF AMENDMENT :
002100*=================================================================
002200*
002300* K011   - KBALASU  - 22/04/1994 - INITIAL VERSION.  DATE/DESC/   K011    
002400*                     REF/3-NUMERIC ROW SHAPE ONLY.
002500* K2K 02 - HTANAKA  - 28/11/1998 - YEAR 2000 REVIEW.  KSTNDTN     K2K 02  
002600*                     ALREADY RETURNS A 4-DIGIT-CENTURY ISO
002700*                     DATE FOR "DD MON YYYY" - NO CHANGE HERE.
002800* K037   - KBALASU  - 09/09/2001 - ADD THE 2-NUMERIC ROW SHAPE    K037    
002900*                     (AMOUNT + BALANCE, DEPOSIT/WITHDRAWAL
003000*                     DECIDED FROM THE DESCRIPTION TEXT) -
003100*                     SOME KOTAK TEMPLATES DROP THE SEPARATE
003200*                     WITHDRAWAL/DEPOSIT COLUMNS.
003300* K052   - KBALASU  - 14/06/2004 - BALANCE-VALIDATE REPAIR        K052    
003400*                     RATIO WAS COMPARING UNROUNDED - A REPAIR
003500*                     THAT SHOULD HAVE LANDED IN THE 9.5-10.5
003600*                     BAND MISSED BY A HALF CENT.  D310 NOW
003700*                     ROUNDS THE RATIO TO 2 DECIMALS FIRST.
003710* K053   - KBALASU  - 30/03/2005 - D300 THIRD REPAIR BAND CARRIED   K053
003720*                     AN EXTRA RATIO UPPER BOUND THAT SILENTLY
003730*                     DROPPED GENUINE AMOUNT/BALANCE REPAIRS ABOVE
003740*                     9.5X.  THE BAND NOW FIRES ON ANY RATIO
003750*                     MISMATCH WITH A SANE EXPECTED AMOUNT, PERIOD.
003760* K058   - KBALASU  - 11/08/2005 - ADD WK-N-RUN-COUNT AND A REAL    K058
003770*                     Y900-ABNORMAL-TERMINATION/Z000 CLOSE-DOWN
003780*                     PAIR - OPEN FAILURES ON RAWROWS-IN/TXN-OUT
003790*                     WERE FALLING THROUGH INSTEAD OF STOPPING
003795*                     THE STEP CLEANLY.
003800*=================================================================
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004600        UPSI-0 ON STATUS IS WK-C-TRACE-ON
004700               OFF STATUS IS WK-C-TRACE-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000        SELECT RAWROWS-IN ASSIGN TO RAWROWSI
005100        ORGANIZATION IS LINE SEQUENTIAL
005200 FILE STATUS IS WK-C-FILE-STATUS.
005300
005400        SELECT TXN-OUT ASSIGN TO TXNOUT
005500        ORGANIZATION IS LINE SEQUENTIAL
005600 FILE STATUS IS WK-C-FILE-STATUS.
005700
005800        SELECT TOTALS-OUT ASSIGN TO TOTALSOT
005900        ORGANIZATION IS LINE SEQUENTIAL
006000 FILE STATUS IS WK-C-FILE-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400***************
006500*-----------------------------------------------------------------
006600* RAWROWS-IN ON DISK IS ONE PIPE-DELIMITED TEXT LINE PER ROW (UP
006700* TO 10 CELLS); B110 UNSTRINGS IT INTO THE FIXED RR-CELL SHAPE.
006800*-----------------------------------------------------------------
006900 FD  RAWROWS-IN
007000        LABEL RECORDS ARE OMITTED
007100 DATA RECORD IS RR-RAW-LINE.
007200 01  RR-RAW-LINE                     PIC X(606).
007300
007400 FD  TXN-OUT
007500        LABEL RECORDS ARE OMITTED
007600 DATA RECORD IS TXN-REC.
007700 01  TXN-REC.
007800        COPY KSTNTXN.
007900
008000 FD  TOTALS-OUT
008100        LABEL RECORDS ARE OMITTED
008200 DATA RECORD IS WK-TOTALS-LINE.
008300 01  WK-TOTALS-LINE                  PIC X(40).
008400 01  WK-TOTALS-LINE-PARTS REDEFINES WK-TOTALS-LINE.
008500     05  TL-LABEL                    PIC X(17).
008600     05  TL-VALUE                    PIC X(05).
008700     05  FILLER                      PIC X(18).
008800
008900 WORKING-STORAGE SECTION.
009000***********************
009100 01  FILLER                      PIC X(24) VALUE
009200        "** PROGRAM KSTNKTK **".
009300
009320 77  WK-N-RUN-COUNT                  PIC 9(04) COMP VALUE ZERO.
009340*                        TIMES THIS PROGRAM HAS RUN THIS JOB STEP.
009400 01  WK-C-COMMON.
009500        COPY KSTNWRK.
009600
009700 01  WK-C-DTN-LINK.
009800        COPY DTN.
009900
010000 01  WK-C-AMT-LINK.
010100        COPY AMT.
010200
010300 01  CONTROL-TOTALS.
010400        COPY KSTNCTL.
010500
010600*-----------------------------------------------------------------
010700* MAIN TABLE - UP TO 500 EXTRACTED ROWS.
010800*-----------------------------------------------------------------
010900 01  WK-ROW-TABLE.
011000     05  WK-ROW-ENTRY OCCURS 500 TIMES INDEXED BY WK-ROW-IDX.
011100         COPY KSTNRAW.
011200
011300*-----------------------------------------------------------------
011400* NORMALIZED TRANSACTION TABLE - BUILT BY C000, BALANCE-REPAIRED
011500* AND SUSPICIOUS-FLAGGED BY D000/E000 AGAINST EACH OTHER, THEN
011600* WRITTEN AS TXN-RECS.
011700*-----------------------------------------------------------------
011800 01  WK-TXN-TABLE.
011900     05  WK-TXN-ENTRY OCCURS 500 TIMES INDEXED BY WK-TXN-IDX.
012000         10  WT-DATE-ISO              PIC X(10).
012100         10  WT-NARRATION             PIC X(60).
012200         10  WT-REFERENCE             PIC X(20).
012300         10  WT-AMOUNT     PIC S9(11)V99 COMP-3.
012400         10  WT-TYPE                  PIC X(06).
012500         10  WT-BALANCE    PIC S9(11)V99 COMP-3.
012600         10  WT-BAL-PRESENT           PIC X(01).
012700         10  WT-CORRECTED             PIC X(01).
012800         10  WT-ORIG-AMOUNT PIC S9(11)V99 COMP-3.
012900         10  WT-SUSPICIOUS            PIC X(01).
013000         10  WT-SUSP-REASON           PIC X(40).
013050         10  FILLER                   PIC X(01).
013100 01  WK-N-TXN-COUNT               PIC 9(03) COMP VALUE ZERO.
013200
013300 01  WK-C-WORK-AREA.
013400     05  WK-N-ROW-COUNT               PIC 9(03) COMP VALUE ZERO.
013500     05  WK-N-HEADER-IDX              PIC 9(03) COMP VALUE ZERO.
013600     05  WK-SW-HEADER-FOUND           PIC X(01) VALUE "N".
013700     05  WK-C-ROWSCAN                 PIC X(600) VALUE SPACES.
013800     05  WK-N-I                       PIC 9(02) COMP VALUE ZERO.
013900     05  WK-N-CELLS-ON-ROW            PIC 9(02) COMP VALUE ZERO.
014000     05  WK-C-DESC-LOWER               PIC X(60) VALUE SPACES.
014100     05  WK-N-DATE-COL                 PIC 9(02) COMP VALUE ZERO.
014200     05  WK-SW-DATE-FOUND               PIC X(01) VALUE "N".
014300     05  WK-N-NUMERIC-COUNT             PIC 9(01) COMP VALUE ZERO.
014400     05  WK-C-NUM-VALUES.
014500         10  WK-N-NUM-1  PIC S9(11)V99 COMP-3 VALUE ZERO.
014600         10  WK-N-NUM-2  PIC S9(11)V99 COMP-3 VALUE ZERO.
014700         10  WK-N-NUM-3  PIC S9(11)V99 COMP-3 VALUE ZERO.
014750         10  FILLER      PIC X(01).
014800     05  WK-N-SCAN-COL                  PIC 9(02) COMP VALUE ZERO.
014900     05  WK-SW-ROW-OK                   PIC X(01) VALUE "N".
015000     05  WK-N-EDIT-5                    PIC ZZZZ9.
015050     05  FILLER                         PIC X(01) VALUE SPACE.
015100
015200*-----------------------------------------------------------------
015300* BALANCE-VALIDATE REPAIR WORK AREA.
015400*-----------------------------------------------------------------
015500 01  WK-C-REPAIR-AREA.
015600     05  WK-N-EXPECTED      PIC S9(11)V99 COMP-3 VALUE ZERO.
015700     05  WK-N-REPORTED      PIC S9(11)V99 COMP-3 VALUE ZERO.
015800     05  WK-N-DIFF          PIC S9(11)V99 COMP-3 VALUE ZERO.
015850     05  WK-C-DIFF-BYTES REDEFINES WK-N-DIFF PIC X(07).
015900     05  WK-N-RATIO         PIC S9(05)V99 COMP-3 VALUE ZERO.
015950     05  FILLER             PIC X(01) VALUE SPACE.
016000
016100*-----------------------------------------------------------------
016200* SUSPICIOUS-FLAG WORK AREA.
016300*-----------------------------------------------------------------
016400 01  WK-C-SUSP-AREA.
016500     05  WK-N-WHOLE-AMT               PIC 9(11) COMP VALUE ZERO.
016600     05  WK-C-WHOLE-AMT-DISP          PIC 9(11).
016700     05  WK-C-WHOLE-AMT-CHARS REDEFINES WK-C-WHOLE-AMT-DISP
016800                                       PIC X(11).
016900     05  WK-N-WHOLE-LEN               PIC 9(02) COMP VALUE ZERO.
016950     05  FILLER                       PIC X(01) VALUE SPACE.
017000
017100 PROCEDURE DIVISION.
017200****************
017300 MAIN-MODULE.
017350     ADD 1 TO WK-N-RUN-COUNT.
017400     MOVE ZERO TO CT-ROWS-PROCESSED.
017500     MOVE ZERO TO CT-ROWS-SKIPPED.
017600     MOVE ZERO TO CT-TXN-COUNT.
017700     MOVE ZERO TO CT-ERROR-COUNT.
017800     PERFORM B000-LOAD-ROW-TABLE
017900        THRU B999-LOAD-ROW-TABLE-EX.
018000     PERFORM C000-BUILD-TXN-TABLE
018100        THRU C999-BUILD-TXN-TABLE-EX.
018200     PERFORM D000-BALANCE-VALIDATE
018300        THRU D999-BALANCE-VALIDATE-EX.
018400     PERFORM E000-SUSPICIOUS-FLAG
018500        THRU E999-SUSPICIOUS-FLAG-EX.
018600     OPEN OUTPUT TXN-OUT.
018620     IF NOT WK-C-SUCCESSFUL
018640        DISPLAY "KSTNKTK - OPEN FILE ERROR - TXN-OUT"
018650        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018660        GO TO Y900-ABNORMAL-TERMINATION
018670     END-IF.
018700     PERFORM F000-WRITE-TXN-TABLE
018800        THRU F999-WRITE-TXN-TABLE-EX.
018900     CLOSE TXN-OUT.
019000     PERFORM G000-WRITE-TOTALS
019100        THRU G999-WRITE-TOTALS-EX.
019200     GOBACK.
019300
019400*-----------------------------------------------------------------
019500* B000 - READ RAWROWS-IN INTO WK-ROW-TABLE, UP TO 500 ROWS.
019600*-----------------------------------------------------------------
019700 B000-LOAD-ROW-TABLE.
019800     OPEN INPUT RAWROWS-IN.
019820     IF NOT WK-C-SUCCESSFUL
019840        DISPLAY "KSTNKTK - OPEN FILE ERROR - RAWROWS-IN"
019850        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019860        GO TO Y900-ABNORMAL-TERMINATION
019870     END-IF.
019900     PERFORM B100-READ-ONE-ROW
020000        THRU B199-READ-ONE-ROW-EX
020100        UNTIL WK-C-NO-MORE-RECORDS
020200           OR WK-N-ROW-COUNT = 500.
020300     CLOSE RAWROWS-IN.
020400     MOVE "N" TO WK-C-NO-MORE-RECORDS-SW.
020500 B999-LOAD-ROW-TABLE-EX.
020600     EXIT.
020700 B100-READ-ONE-ROW.
020800     READ RAWROWS-IN
020900        AT END
021000           MOVE "Y" TO WK-C-NO-MORE-RECORDS-SW
021100        NOT AT END
021200           ADD 1 TO WK-N-ROW-COUNT
021300           PERFORM B110-SPLIT-ROW-INTO-CELLS
021400              THRU B119-SPLIT-ROW-INTO-CELLS-EX
021500     END-READ.
021600 B199-READ-ONE-ROW-EX.
021700     EXIT.
021800 B110-SPLIT-ROW-INTO-CELLS.
021900     MOVE ZERO TO RR-CELL-COUNT (WK-N-ROW-COUNT).
022000     UNSTRING RR-RAW-LINE DELIMITED BY "|"
022100        INTO RR-CELL (WK-N-ROW-COUNT, 1)
022200             RR-CELL (WK-N-ROW-COUNT, 2)
022300             RR-CELL (WK-N-ROW-COUNT, 3)
022400             RR-CELL (WK-N-ROW-COUNT, 4)
022500             RR-CELL (WK-N-ROW-COUNT, 5)
022600             RR-CELL (WK-N-ROW-COUNT, 6)
022700             RR-CELL (WK-N-ROW-COUNT, 7)
022800             RR-CELL (WK-N-ROW-COUNT, 8)
022900             RR-CELL (WK-N-ROW-COUNT, 9)
023000             RR-CELL (WK-N-ROW-COUNT, 10)
023100        TALLYING IN RR-CELL-COUNT (WK-N-ROW-COUNT)
023200     END-UNSTRING.
023300 B119-SPLIT-ROW-INTO-CELLS-EX.
023400     EXIT.
023500
023600*-----------------------------------------------------------------
023700* C000 - FOR EVERY ROW AFTER THE HEADER (A ROW WITH "DATE" IN ANY
023800* CELL), SKIP OPENING-BALANCE / END-OF-STATEMENT / SHORT ROWS,
023900* THEN LOCATE THE DATE CELL AND BUILD ONE TXN-TABLE ENTRY.
024000*-----------------------------------------------------------------
024100 C000-BUILD-TXN-TABLE.
024200     PERFORM C050-FIND-HEADER-ROW
024300        THRU C059-FIND-HEADER-ROW-EX
024400        VARYING WK-ROW-IDX FROM 1 BY 1
024500        UNTIL WK-ROW-IDX > WK-N-ROW-COUNT
024600           OR WK-SW-HEADER-FOUND = "Y".
024700     IF WK-SW-HEADER-FOUND NOT = "Y"
024800        MOVE ZERO TO WK-N-HEADER-IDX
024900     END-IF.
025000     PERFORM C100-BUILD-ONE-ROW
025100        THRU C199-BUILD-ONE-ROW-EX
025200        VARYING WK-ROW-IDX FROM WK-N-HEADER-IDX BY 1
025300        UNTIL WK-ROW-IDX > WK-N-ROW-COUNT.
025400 C999-BUILD-TXN-TABLE-EX.
025500     EXIT.
025600
025700 C050-FIND-HEADER-ROW.
025800     MOVE RR-ROW-TEXT (WK-ROW-IDX) TO WK-C-ROWSCAN.
025900     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "Date".
026000     IF WK-N-I > ZERO
026100        MOVE WK-ROW-IDX TO WK-N-HEADER-IDX
026200        MOVE "Y" TO WK-SW-HEADER-FOUND
026300     END-IF.
026400     MOVE ZERO TO WK-N-I.
026500 C059-FIND-HEADER-ROW-EX.
026600     EXIT.
026700
026800 C100-BUILD-ONE-ROW.
026900     ADD 1 TO CT-ROWS-PROCESSED.
027000     MOVE RR-ROW-TEXT (WK-ROW-IDX) TO WK-C-ROWSCAN.
027100     MOVE ZERO TO WK-N-I.
027200     INSPECT WK-C-ROWSCAN TALLYING WK-N-I
027300        FOR ALL "Opening Balance" "End of Statement".
027400     IF WK-N-I > ZERO
027500        ADD 1 TO CT-ROWS-SKIPPED
027600     ELSE
027700        IF RR-CELL-COUNT (WK-ROW-IDX) < 5
027800           ADD 1 TO CT-ROWS-SKIPPED
027900        ELSE
028000           PERFORM C200-LOCATE-DATE-CELL
028100              THRU C299-LOCATE-DATE-CELL-EX
028200           IF WK-SW-DATE-FOUND = "Y"
028300              PERFORM C300-COLLECT-NUMERICS
028400                 THRU C399-COLLECT-NUMERICS-EX
028500              PERFORM C400-RESOLVE-ONE-ROW
028600                 THRU C499-RESOLVE-ONE-ROW-EX
028700              IF WK-SW-ROW-OK NOT = "Y"
028800                 ADD 1 TO CT-ROWS-SKIPPED
028900              END-IF
029000           ELSE
029100              ADD 1 TO CT-ROWS-SKIPPED
029200           END-IF
029300        END-IF
029400     END-IF.
029500 C199-BUILD-ONE-ROW-EX.
029600     EXIT.
029700
029800*-----------------------------------------------------------------
029900* C200 - THE DATE CELL MATCHES "D[D] MON YYYY" - LET KSTNDTN
030000* JUDGE IT RATHER THAN HAND-TESTING THE SHAPE AGAIN HERE.
030100*-----------------------------------------------------------------
030200 C200-LOCATE-DATE-CELL.
030300     MOVE "N" TO WK-SW-DATE-FOUND.
030400     MOVE ZERO TO WK-N-DATE-COL.
030500     PERFORM C210-TEST-ONE-CELL
030600        THRU C219-TEST-ONE-CELL-EX
030700        VARYING WK-N-SCAN-COL FROM 1 BY 1
030800        UNTIL WK-N-SCAN-COL > RR-CELL-COUNT (WK-ROW-IDX)
030900           OR WK-SW-DATE-FOUND = "Y".
031000 C299-LOCATE-DATE-CELL-EX.
031100     EXIT.
031200 C210-TEST-ONE-CELL.
031300     MOVE RR-CELL (WK-ROW-IDX, WK-N-SCAN-COL) (1:20)
031400        TO WK-C-DTN-I-TEXT.
031500     MOVE "DD MON YYYY" TO WK-C-DTN-I-FORMAT.
031600     CALL "KSTNDTN" USING WK-C-DTN-RECORD.
031700     IF WK-C-DTN-O-VALID = "Y"
031800        MOVE WK-N-SCAN-COL TO WK-N-DATE-COL
031900        MOVE "Y" TO WK-SW-DATE-FOUND
032000     END-IF.
032100 C219-TEST-ONE-CELL-EX.
032200     EXIT.
032300
032400*-----------------------------------------------------------------
032500* C300 - COLLECT EVERY NUMERIC (INDIAN-FORMAT) CELL TO THE RIGHT
032600* OF THE REFERENCE COLUMN (DATE-COL + 2), UP TO 3 OF THEM.
032700*-----------------------------------------------------------------
032800 C300-COLLECT-NUMERICS.
032900     MOVE ZERO TO WK-N-NUMERIC-COUNT.
033000     MOVE ZERO TO WK-N-NUM-1.
033100     MOVE ZERO TO WK-N-NUM-2.
033200     MOVE ZERO TO WK-N-NUM-3.
033300     COMPUTE WK-N-SCAN-COL = WK-N-DATE-COL + 3.
033400     PERFORM C310-TEST-ONE-NUMERIC-CELL
033500        THRU C319-TEST-ONE-NUMERIC-CELL-EX
033600        VARYING WK-N-SCAN-COL FROM WK-N-SCAN-COL BY 1
033700        UNTIL WK-N-SCAN-COL > RR-CELL-COUNT (WK-ROW-IDX)
033800           OR WK-N-NUMERIC-COUNT = 3.
033900 C399-COLLECT-NUMERICS-EX.
034000     EXIT.
034100 C310-TEST-ONE-NUMERIC-CELL.
034200     MOVE RR-CELL (WK-ROW-IDX, WK-N-SCAN-COL) (1:24)
034300        TO WK-C-AMT-I-TEXT.
034400     MOVE "Y" TO WK-C-AMT-I-INDIAN-SW.
034500     CALL "KSTNAMT" USING WK-C-AMT-RECORD.
034600     IF WK-C-AMT-O-PRESENT = "Y"
034700        ADD 1 TO WK-N-NUMERIC-COUNT
034800        EVALUATE WK-N-NUMERIC-COUNT
034900           WHEN 1 MOVE WK-C-AMT-O-VALUE TO WK-N-NUM-1
035000           WHEN 2 MOVE WK-C-AMT-O-VALUE TO WK-N-NUM-2
035100           WHEN 3 MOVE WK-C-AMT-O-VALUE TO WK-N-NUM-3
035200        END-EVALUATE
035300     END-IF.
035400 C319-TEST-ONE-NUMERIC-CELL-EX.
035500     EXIT.
035600
035700*-----------------------------------------------------------------
035800* C400 - RESOLVE WITHDRAWAL/DEPOSIT/BALANCE FROM THE NUMERIC
035900* CELLS JUST COLLECTED AND APPEND ONE TXN-TABLE ENTRY.
036000*-----------------------------------------------------------------
036100 C400-RESOLVE-ONE-ROW.
036200     MOVE "N" TO WK-SW-ROW-OK.
036300     MOVE RR-CELL (WK-ROW-IDX, WK-N-DATE-COL + 1)
036400        TO WT-NARRATION (WK-N-TXN-COUNT + 1).
036500     MOVE WK-C-DTN-O-ISO TO WT-DATE-ISO (WK-N-TXN-COUNT + 1).
036600     MOVE RR-CELL (WK-ROW-IDX, WK-N-DATE-COL + 2)
036700        TO WT-REFERENCE (WK-N-TXN-COUNT + 1).
036800     IF WT-REFERENCE (WK-N-TXN-COUNT + 1) = "-"
036900        MOVE SPACES TO WT-REFERENCE (WK-N-TXN-COUNT + 1)
037000     END-IF.
037100     EVALUATE WK-N-NUMERIC-COUNT
037200        WHEN 3
037300           MOVE WK-N-NUM-3 TO WT-BALANCE (WK-N-TXN-COUNT + 1)
037400           MOVE "Y" TO WT-BAL-PRESENT (WK-N-TXN-COUNT + 1)
037500           IF WK-N-NUM-1 NOT = ZERO
037600              MOVE WK-N-NUM-1 TO WT-AMOUNT (WK-N-TXN-COUNT + 1)
037700              MOVE "DEBIT " TO WT-TYPE (WK-N-TXN-COUNT + 1)
037800              MOVE "Y" TO WK-SW-ROW-OK
037900           ELSE
038000              IF WK-N-NUM-2 NOT = ZERO
038100                 MOVE WK-N-NUM-2 TO WT-AMOUNT (WK-N-TXN-COUNT + 1)
038200                 MOVE "CREDIT" TO WT-TYPE (WK-N-TXN-COUNT + 1)
038300                 MOVE "Y" TO WK-SW-ROW-OK
038400              END-IF
038500           END-IF
038600        WHEN 2
038700           MOVE WK-N-NUM-2 TO WT-BALANCE (WK-N-TXN-COUNT + 1)
038800           MOVE "Y" TO WT-BAL-PRESENT (WK-N-TXN-COUNT + 1)
038900           MOVE WK-N-NUM-1 TO WT-AMOUNT (WK-N-TXN-COUNT + 1)
039000           MOVE "Y" TO WK-SW-ROW-OK
039100           MOVE WT-NARRATION (WK-N-TXN-COUNT + 1) TO
039200              WK-C-DESC-LOWER
039300           INSPECT WK-C-DESC-LOWER
039400              CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039500                      TO "abcdefghijklmnopqrstuvwxyz"
039600           MOVE ZERO TO WK-N-I
039700           INSPECT WK-C-DESC-LOWER TALLYING WK-N-I
039800              FOR ALL "neft cr" "received" "credit"
039900           IF WK-N-I > ZERO
040000              MOVE "CREDIT" TO WT-TYPE (WK-N-TXN-COUNT + 1)
040100           ELSE
040200              MOVE "DEBIT " TO WT-TYPE (WK-N-TXN-COUNT + 1)
040300           END-IF
040400        WHEN OTHER
040500           MOVE "N" TO WK-SW-ROW-OK
040600     END-EVALUATE.
040700     IF WK-SW-ROW-OK = "Y"
040800        MOVE "N" TO WT-CORRECTED (WK-N-TXN-COUNT + 1)
040900        MOVE ZERO TO WT-ORIG-AMOUNT (WK-N-TXN-COUNT + 1)
041000        MOVE "N" TO WT-SUSPICIOUS (WK-N-TXN-COUNT + 1)
041100        MOVE SPACES TO WT-SUSP-REASON (WK-N-TXN-COUNT + 1)
041200        ADD 1 TO WK-N-TXN-COUNT
041300     END-IF.
041400 C499-RESOLVE-ONE-ROW-EX.
041500     EXIT.
041600
041700*-----------------------------------------------------------------
041800* D000 - BALANCE-VALIDATE.  WALK CONSECUTIVE TXN PAIRS, REPAIR A
041900* MIS-SCALED AMOUNT AGAINST THE BALANCE DIFFERENCE, FIX THE TYPE
042000* FROM BALANCE DIRECTION.  K052: RATIO ROUNDED BEFORE BANDING.
042100*-----------------------------------------------------------------
042200 D000-BALANCE-VALIDATE.
042300     IF WK-N-TXN-COUNT > 1
042400        PERFORM D100-VALIDATE-ONE-PAIR
042500           THRU D199-VALIDATE-ONE-PAIR-EX
042600           VARYING WK-TXN-IDX FROM 2 BY 1
042700           UNTIL WK-TXN-IDX > WK-N-TXN-COUNT
042800     END-IF.
042900 D999-BALANCE-VALIDATE-EX.
043000     EXIT.
043100
043200 D100-VALIDATE-ONE-PAIR.
043300     IF WT-BAL-PRESENT (WK-TXN-IDX - 1) = "Y"
043400           AND WT-BAL-PRESENT (WK-TXN-IDX) = "Y"
043500        COMPUTE WK-N-EXPECTED =
043600           WT-BALANCE (WK-TXN-IDX - 1) - WT-BALANCE (WK-TXN-IDX)
043700        IF WK-N-EXPECTED < ZERO
043800           COMPUTE WK-N-EXPECTED = WK-N-EXPECTED * -1
043900        END-IF
044000        MOVE WT-AMOUNT (WK-TXN-IDX) TO WK-N-REPORTED
044100        COMPUTE WK-N-DIFF = WK-N-REPORTED - WK-N-EXPECTED
044200        IF WK-N-DIFF < ZERO
044300           COMPUTE WK-N-DIFF = WK-N-DIFF * -1
044400        END-IF
044500        IF WK-N-DIFF > 1
044600           PERFORM D300-ATTEMPT-REPAIR
044700              THRU D399-ATTEMPT-REPAIR-EX
044800        END-IF
044900        IF WT-BALANCE (WK-TXN-IDX - 1) > WT-BALANCE (WK-TXN-IDX)
045000           MOVE "DEBIT " TO WT-TYPE (WK-TXN-IDX)
045100        ELSE
045200           IF WT-BALANCE (WK-TXN-IDX - 1) <
045300                 WT-BALANCE (WK-TXN-IDX)
045400              MOVE "CREDIT" TO WT-TYPE (WK-TXN-IDX)
045500           END-IF
045600        END-IF
045700     END-IF.
045800 D199-VALIDATE-ONE-PAIR-EX.
045900     EXIT.
046000
046100 D300-ATTEMPT-REPAIR.
046200     MOVE ZERO TO WK-N-RATIO.
046300     IF WK-N-EXPECTED NOT = ZERO
046400        COMPUTE WK-N-RATIO ROUNDED =
046500           WK-N-REPORTED / WK-N-EXPECTED
046600     END-IF.
046700     IF (WK-N-RATIO >= 9.5 AND WK-N-RATIO <= 10.5)
046800           OR (WK-N-RATIO >= 95 AND WK-N-RATIO <= 105)
046900           OR (WK-N-EXPECTED > 0 AND WK-N-EXPECTED < 10000000)
047100        MOVE WT-AMOUNT (WK-TXN-IDX) TO
047200           WT-ORIG-AMOUNT (WK-TXN-IDX)
047300        MOVE WK-N-EXPECTED TO WT-AMOUNT (WK-TXN-IDX)
047400        MOVE "Y" TO WT-CORRECTED (WK-TXN-IDX)
047500     END-IF.
047600 D399-ATTEMPT-REPAIR-EX.
047700     EXIT.
047800
047900*-----------------------------------------------------------------
048000* E000 - SUSPICIOUS-FLAG.  FIRST-TWO-DIGITS-EQUAL TEST RUNS
048100* FIRST, THE LARGE-AMOUNT TEST RUNS SECOND AND OVERWRITES IT.
048200*-----------------------------------------------------------------
048300 E000-SUSPICIOUS-FLAG.
048400     IF WK-N-TXN-COUNT > 0
048500        PERFORM E100-FLAG-ONE-TXN
048600           THRU E199-FLAG-ONE-TXN-EX
048700           VARYING WK-TXN-IDX FROM 1 BY 1
048800           UNTIL WK-TXN-IDX > WK-N-TXN-COUNT
048900     END-IF.
049000 E999-SUSPICIOUS-FLAG-EX.
049100     EXIT.
049200
049300 E100-FLAG-ONE-TXN.
049400     MOVE WT-AMOUNT (WK-TXN-IDX) TO WK-N-WHOLE-AMT.
049500     MOVE WK-N-WHOLE-AMT TO WK-C-WHOLE-AMT-DISP.
049600     MOVE ZERO TO WK-N-WHOLE-LEN.
049700     PERFORM E110-COUNT-ONE-DIGIT
049800        THRU E119-COUNT-ONE-DIGIT-EX
049900        VARYING WK-N-I FROM 1 BY 1 UNTIL WK-N-I > 11.
050000     IF WK-N-WHOLE-LEN >= 4
050100           AND WK-C-WHOLE-AMT-CHARS (12 - WK-N-WHOLE-LEN : 1)
050200             = WK-C-WHOLE-AMT-CHARS (13 - WK-N-WHOLE-LEN : 1)
050300        MOVE "Y" TO WT-SUSPICIOUS (WK-TXN-IDX)
050400        STRING "FIRST TWO DIGITS ARE SAME ("
050500               WK-C-WHOLE-AMT-CHARS (12 - WK-N-WHOLE-LEN : 2)
050600               ")"
050700           DELIMITED BY SIZE
050800           INTO WT-SUSP-REASON (WK-TXN-IDX)
050900     END-IF.
051000     IF WT-AMOUNT (WK-TXN-IDX) > 1000000
051100        MOVE "Y" TO WT-SUSPICIOUS (WK-TXN-IDX)
051200        MOVE "LARGE AMOUNT - PLEASE VERIFY"
051300           TO WT-SUSP-REASON (WK-TXN-IDX)
051400     END-IF.
051500 E199-FLAG-ONE-TXN-EX.
051600     EXIT.
051700 E110-COUNT-ONE-DIGIT.
051800     IF WK-C-WHOLE-AMT-CHARS (WK-N-I : 1) NOT = "0"
051900           OR WK-N-WHOLE-LEN > ZERO
052000        ADD 1 TO WK-N-WHOLE-LEN
052100     END-IF.
052200 E119-COUNT-ONE-DIGIT-EX.
052300     EXIT.
052400
052500*-----------------------------------------------------------------
052600* F000 - WRITE EVERY TXN-TABLE ENTRY AS A TXN-REC.
052700*-----------------------------------------------------------------
052800 F000-WRITE-TXN-TABLE.
052900     IF WK-N-TXN-COUNT > 0
053000        PERFORM F100-WRITE-ONE-TXN
053100           THRU F199-WRITE-ONE-TXN-EX
053200           VARYING WK-TXN-IDX FROM 1 BY 1
053300           UNTIL WK-TXN-IDX > WK-N-TXN-COUNT
053400     END-IF.
053500 F999-WRITE-TXN-TABLE-EX.
053600     EXIT.
053700 F100-WRITE-ONE-TXN.
053800     INITIALIZE TXN-REC.
053900     MOVE WT-DATE-ISO (WK-TXN-IDX) TO TX-DATE.
054000     MOVE WT-NARRATION (WK-TXN-IDX) TO TX-NARRATION.
054100     MOVE WT-REFERENCE (WK-TXN-IDX) TO TX-REFERENCE.
054200     MOVE WT-AMOUNT (WK-TXN-IDX) TO TX-AMOUNT.
054300     MOVE WT-TYPE (WK-TXN-IDX) TO TX-TYPE.
054400     MOVE WT-BALANCE (WK-TXN-IDX) TO TX-BALANCE.
054500     MOVE WT-BAL-PRESENT (WK-TXN-IDX) TO TX-BAL-PRESENT.
054600     MOVE WT-CORRECTED (WK-TXN-IDX) TO TX-CORRECTED.
054700     MOVE WT-ORIG-AMOUNT (WK-TXN-IDX) TO TX-ORIG-AMOUNT.
054800     MOVE WT-SUSPICIOUS (WK-TXN-IDX) TO TX-SUSPICIOUS.
054900     MOVE WT-SUSP-REASON (WK-TXN-IDX) TO TX-SUSP-REASON.
055000     WRITE TXN-REC.
055100     ADD 1 TO CT-TXN-COUNT.
055200 F199-WRITE-ONE-TXN-EX.
055300     EXIT.
055400
055500*-----------------------------------------------------------------
055600* G000 - WRITE THE CONTROL-TOTALS REPORT, ECHOING EACH LINE TO
055700* THE CONSOLE.
055800*-----------------------------------------------------------------
055900 G000-WRITE-TOTALS.
056000     OPEN OUTPUT TOTALS-OUT.
056100     MOVE "ROWS PROCESSED : " TO TL-LABEL.
056200     MOVE CT-ROWS-PROCESSED TO WK-N-EDIT-5.
056300     MOVE WK-N-EDIT-5 TO TL-VALUE.
056400     WRITE WK-TOTALS-LINE.
056500     DISPLAY WK-TOTALS-LINE.
056600     MOVE "ROWS SKIPPED   : " TO TL-LABEL.
056700     MOVE CT-ROWS-SKIPPED TO WK-N-EDIT-5.
056800     MOVE WK-N-EDIT-5 TO TL-VALUE.
056900     WRITE WK-TOTALS-LINE.
057000     DISPLAY WK-TOTALS-LINE.
057100     MOVE "TRANSACTIONS   : " TO TL-LABEL.
057200     MOVE CT-TXN-COUNT TO WK-N-EDIT-5.
057300     MOVE WK-N-EDIT-5 TO TL-VALUE.
057400     WRITE WK-TOTALS-LINE.
057500     DISPLAY WK-TOTALS-LINE.
057600     MOVE "ERRORS         : " TO TL-LABEL.
057700     MOVE CT-ERROR-COUNT TO WK-N-EDIT-5.
057800     MOVE WK-N-EDIT-5 TO TL-VALUE.
057900     WRITE WK-TOTALS-LINE.
058000     DISPLAY WK-TOTALS-LINE.
058100     CLOSE TOTALS-OUT.
058200 G999-WRITE-TOTALS-EX.
058300     EXIT.
058320
058340*-----------------------------------------------------------------
058360* Y900 - FATAL FILE ERROR.  CLOSE WHATEVER IS OPEN AND GIVE UP -
058380* A BAD FILE STATUS HERE MEANS THE JOB STEP FAILS, NOT THE RUN.
058400*-----------------------------------------------------------------
058420 Y900-ABNORMAL-TERMINATION.
058440     PERFORM Z000-END-PROGRAM-ROUTINE
058460        THRU Z999-END-PROGRAM-ROUTINE-EX.
058480     GOBACK.
058500*-----------------------------------------------------------------
058520* Z000 - CLOSE DOWN.
058540*-----------------------------------------------------------------
058560 Z000-END-PROGRAM-ROUTINE.
058580     CLOSE RAWROWS-IN.
058600     CLOSE TXN-OUT.
058620 Z999-END-PROGRAM-ROUTINE-EX.
058640     EXIT.
