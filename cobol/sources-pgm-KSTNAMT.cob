000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     KSTNAMT.
000500 AUTHOR.         R SOMASUNDARAM.
000600 INSTALLATION.   KEYSTONE STATEMENT BATCH - AS/400 PROD.
000700 DATE-WRITTEN.   06 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       RESTRICTED - BANK OPERATIONS USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE - AMOUNT-PARSE.  GIVEN
001200*               THE RAW TEXT OF AN AMOUNT CELL, RETURNS A SIGNED
001300*               S9(11)V99 VALUE PLUS A "PRESENT" FLAG.  A BLANK
001400*               OR UNPARSEABLE CELL COMES BACK ABSENT RATHER
001500*               THAN ABENDING THE CALLER - CALLERS ARE EXPECTED
001600*               TO TEST WK-C-AMT-O-PRESENT BEFORE USING THE
001700*               VALUE.  CALLED BY KSTNTMP, KSTNKTK AND KSTNHDF.
001800*
001900*               THE NORMAL PIPELINE IS -
002000*                 TRIM, STRIP A TRAILING DR/CR TOKEN, STRIP
002100*                 SURROUNDING PARENTHESES (NEGATIVE), STRIP
002200*                 CURRENCY SYMBOLS AND ALL SPACES, STRIP COMMAS,
002300*                 STRIP A LEADING MINUS.
002400*               THE KOTAK/HDFC "INDIAN AMOUNT" VARIANT
002500*               (WK-C-AMT-I-INDIAN-SW = "Y") SKIPS THE DR/CR,
002600*               PAREN AND CURRENCY STEPS - IT TRIMS, STRIPS
002700*               COMMAS AND A LEADING MINUS ONLY - AND TREATS A
002800*               BLANK CELL OR A LONE "-" AS ABSENT.
002900*
003000*               SIGN RULE: NEGATIVE IF PARENTHESISED, MINUS-
003100*               SIGNED, OR DR-SUFFIXED.  CR-SUFFIXED OR PLAIN
003200*               IS POSITIVE.  DR IS TESTED BEFORE CR SO A CELL
003300*               NEVER CARRIES BOTH.
003400*
003500*=================================================================
003600* HISTORY OF AMENDMENT :
003700*=================================================================
003800*
003900* K012   - RSOMAN  - 06/03/1987 - INITIAL VERSION.  DIGITS AND    K012    
004000*                     A SINGLE DECIMAL POINT ONLY.
004100* K018   - RSOMAN  - 23/07/1990 - ADD COMMA STRIP SO THOUSANDS    K018    
004200*                     SEPARATORS DO NOT FAIL THE NUMERIC TEST.
004300* K026   - HTANAKA - 08/02/1993 - ADD DR/CR SUFFIX, SURROUNDING   K026    
004400*                     PARENTHESES AND CURRENCY-SYMBOL STRIPPING
004500*                     ($, GBP, EUR, RUPEE) FOR THE FOUR-BANK
004600*                     STATEMENT PROJECT.
004700* K031   - HTANAKA - 17/05/1993 - ADD THE INDIAN-AMOUNT VARIANT   K031    
004800*                     SWITCH - KOTAK AND HDFC CELLS NEVER CARRY
004900*                     DR/CR, PARENS OR A CURRENCY SYMBOL AND A
005000*                     LONE "-" MEANS THE CELL IS EMPTY.
005100* K2K 08 - HTANAKA - 02/12/1999 - YEAR 2000 REVIEW.  NO DATE      K2K 08  
005200*                     FIELDS IN THIS ROUTINE - NO CHANGE.
005300* K046   - K BALASUBRAMANIAM - 09/09/2002 - H400 WAS ACCEPTING    K046    
005400*                     AN AMOUNT WITH NO DIGITS BEFORE THE POINT
005500*                     (".50") AND OVERFLOWING THE EDIT STRING.
005600*                     WK-N-INT-LEN < 1 NOW FAILS VALIDATION.
005610* K058   - K BALASUBRAMANIAM - 11/08/2005 - ADD WK-N-CALL-COUNT   K058
005620*                     SO A CORE DUMP TRACE CAN SHOW HOW MANY
005630*                     TIMES THIS ROUTINE FIRED BEFORE IT WENT
005640*                     WRONG.
005700*=================================================================
005800*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006700                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006800                    UPSI-0 ON STATUS IS WK-C-TRACE-ON
006900                           OFF STATUS IS WK-C-TRACE-OFF.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*    NO FILES - THIS ROUTINE WORKS ENTIRELY ON ITS LINKAGE
007400*    RECORD.  FILE-CONTROL IS CARRIED FOR HOUSE STYLE ONLY.
007500
007600***************
007700 DATA DIVISION.
007800***************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER                          PIC X(24)        VALUE
008200     "** PROGRAM KSTNAMT **".
008300
008310 77  WK-N-CALL-COUNT                 PIC 9(04) COMP VALUE ZERO.
008320*                        TIMES THIS ROUTINE HAS BEEN CALLED.
008400* ------------------ PROGRAM WORKING STORAGE -------------------*
008500 01    WK-C-COMMON.
008600     COPY KSTNWRK.
008700
008800 01  WK-C-WORK-AREA.
008900     05  WK-N-LEN                    PIC 9(02) COMP VALUE ZERO.
009000     05  WK-N-LEN2                   PIC 9(02) COMP VALUE ZERO.
009100     05  WK-C-BUF                    PIC X(24).
009200     05  WK-C-BUF2                    PIC X(24).
009300     05  WK-C-UPPER-BUF              PIC X(24).
009400     05  WK-C-NEG-SW                 PIC X(01) VALUE "N".
009500     05  WK-C-DR-SW                  PIC X(01) VALUE "N".
009600     05  WK-C-CR-SW                  PIC X(01) VALUE "N".
009700     05  WK-C-VALID-SW               PIC X(01) VALUE "Y".
009800     05  WK-N-DOT-POS                PIC 9(02) COMP VALUE ZERO.
009900     05  WK-N-DOT-COUNT              PIC 9(02) COMP VALUE ZERO.
010000     05  WK-N-INT-LEN                PIC 9(02) COMP VALUE ZERO.
010100     05  WK-N-DEC-LEN                PIC 9(02) COMP VALUE ZERO.
010200     05  WK-N-I                      PIC 9(02) COMP VALUE ZERO.
010300     05  WK-N-J                      PIC 9(02) COMP VALUE ZERO.
010400     05  WK-N-SYMLEN                 PIC 9(01) COMP VALUE ZERO.
010500     05  WK-N-CURR-IX                PIC 9(01) COMP VALUE ZERO.
010600     05  WK-C-PEEK                   PIC X(03).
010700     05  FILLER                      PIC X(06) VALUE SPACES.
010800
010900 01  WK-C-BUF-CHARS REDEFINES WK-C-BUF.
011000     05  WK-C-BUF-CHAR OCCURS 24 TIMES
011100                                     PIC X(01).
011200 01  WK-C-BUF2-CHARS REDEFINES WK-C-BUF2.
011300     05  WK-C-BUF2-CHAR OCCURS 24 TIMES
011400                                     PIC X(01).
011500
011600 01  WK-C-AMOUNT-EDIT               PIC X(13) VALUE
011700     "0000000000000".
011800 01  WK-N-AMOUNT-EDIT-NUM REDEFINES WK-C-AMOUNT-EDIT
011900                                     PIC 9(11)V99.
012000
012100*-----------------------------------------------------------------
012200* CURRENCY-SYMBOL TABLE - LOADED BY VALUE, REDEFINED FOR INDEXED
012300* ACCESS.  EACH ENTRY IS 4 BYTES - A LENGTH BYTE (X'01'/X'02'/
012400* X'03') FOLLOWED BY THE SYMBOL'S BYTES, SPACE-PADDED TO 3.
012500* DOLLAR, POUND, EURO, RUPEE - IN THAT ORDER.
012600*-----------------------------------------------------------------
012700 01  WK-CURRENCY-LOAD-TABLE.
012800     05  FILLER  PIC X(04) VALUE X"01240000".
012900     05  FILLER  PIC X(04) VALUE X"02C2A300".
013000     05  FILLER  PIC X(04) VALUE X"03E282AC".
013100     05  FILLER  PIC X(04) VALUE X"03E282B9".
013200 01  WK-CURRENCY-TABLE REDEFINES WK-CURRENCY-LOAD-TABLE.
013300     05  WK-CURR-ENTRY OCCURS 4 TIMES INDEXED BY WK-CURR-IX.
013400         10  WK-CURR-LEN-RAW         PIC X(01).
013500         10  WK-CURR-SYMBOL          PIC X(03).
013600
013700*****************
013800 LINKAGE SECTION.
013900*****************
014000     COPY AMT.
014100 EJECT
014200********************************************
014300 PROCEDURE DIVISION USING WK-C-AMT-RECORD.
014400********************************************
014500 MAIN-MODULE.
014550     ADD 1 TO WK-N-CALL-COUNT.
014600     PERFORM A000-PROCESS-CALLED-ROUTINE
014700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014800     EXIT PROGRAM.
014900
015000*---------------------------------------------------------------*
015100 A000-PROCESS-CALLED-ROUTINE.
015200*---------------------------------------------------------------*
015300     MOVE ZERO      TO WK-C-AMT-O-VALUE.
015400     MOVE "N"        TO WK-C-AMT-O-PRESENT.
015500     MOVE "N"        TO WK-C-NEG-SW WK-C-DR-SW WK-C-CR-SW.
015600
015700     MOVE WK-C-AMT-I-TEXT TO WK-C-BUF.
015800     PERFORM B100-FIND-TRIMMED-LENGTH
015900        THRU B199-FIND-TRIMMED-LENGTH-EX.
016000
016100     IF WK-N-LEN = ZERO
016200        GO TO A099-PROCESS-CALLED-ROUTINE-EX
016300     END-IF.
016400
016500     IF WK-C-AMT-I-INDIAN-SW = "Y"
016600        IF WK-N-LEN = 1 AND WK-C-BUF (1:1) = "-"
016700           GO TO A099-PROCESS-CALLED-ROUTINE-EX
016800        END-IF
016900     ELSE
017000        MOVE WK-C-BUF TO WK-C-UPPER-BUF
017100        INSPECT WK-C-UPPER-BUF
017200           CONVERTING "abcdefghijklmnopqrstuvwxyz"
017300                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017400        PERFORM H050-STRIP-DR-CR THRU H059-EX
017500        PERFORM H060-STRIP-PARENS THRU H069-EX
017600        PERFORM H100-STRIP-CURRENCY-AND-SPACES THRU H199-EX
017700     END-IF.
017800
017900     PERFORM H200-STRIP-COMMAS THRU H299-EX.
018000     PERFORM H300-STRIP-LEADING-MINUS THRU H399-EX.
018100
018200     IF WK-N-LEN = ZERO
018300        GO TO A099-PROCESS-CALLED-ROUTINE-EX
018400     END-IF.
018500
018600     PERFORM H400-VALIDATE-DIGITS THRU H499-EX.
018700
018800     IF WK-C-VALID-SW = "Y"
018900        PERFORM H450-BUILD-AMOUNT THRU H459-EX
019000        IF WK-C-NEG-SW = "Y" OR WK-C-DR-SW = "Y"
019100           COMPUTE WK-C-AMT-O-VALUE =
019200              WK-N-AMOUNT-EDIT-NUM * -1
019300        ELSE
019400           MOVE WK-N-AMOUNT-EDIT-NUM TO WK-C-AMT-O-VALUE
019500        END-IF
019600        MOVE "Y" TO WK-C-AMT-O-PRESENT
019700     END-IF.
019800
019900     IF WK-C-TRACE-ON
020000        DISPLAY "KSTNAMT - " WK-C-AMT-I-TEXT " -> "
020100           WK-C-AMT-O-VALUE " (" WK-C-AMT-O-PRESENT ")"
020200     END-IF.
020300
020400 A099-PROCESS-CALLED-ROUTINE-EX.
020500     EXIT.
020600*-----------------------------------------------------------------
020700* B100 - TRAILING-SPACE TRIM.
020800*-----------------------------------------------------------------
020900 B100-FIND-TRIMMED-LENGTH.
021000     PERFORM B110-TRIM-SCAN
021100        THRU B119-TRIM-SCAN-EX
021200        VARYING WK-N-LEN FROM 24 BY -1
021300        UNTIL WK-N-LEN = ZERO
021400           OR WK-C-BUF (WK-N-LEN:1) NOT = SPACE.
021500 B199-FIND-TRIMMED-LENGTH-EX.
021600     EXIT.
021700 B110-TRIM-SCAN.
021800     CONTINUE.
021900 B119-TRIM-SCAN-EX.
022000     EXIT.
022100*-----------------------------------------------------------------
022200* H050 - TRAILING DR/CR TOKEN, CASE-INSENSITIVE, OPTIONALLY
022300* SPACE-SEPARATED.  ADJUSTS WK-N-LEN AND SETS ONE OF THE SWITCHES
022400* - NEVER BOTH.
022500*-----------------------------------------------------------------
022600 H050-STRIP-DR-CR.
022700     IF WK-N-LEN >= 2
022800        IF WK-C-UPPER-BUF (WK-N-LEN - 1 : 2) = "DR"
022900           SUBTRACT 2 FROM WK-N-LEN
023000           IF WK-N-LEN >= 1
023100                 AND WK-C-UPPER-BUF (WK-N-LEN:1) = SPACE
023200              SUBTRACT 1 FROM WK-N-LEN
023300           END-IF
023400           MOVE "Y" TO WK-C-DR-SW
023500        ELSE
023600           IF WK-C-UPPER-BUF (WK-N-LEN - 1 : 2) = "CR"
023700              SUBTRACT 2 FROM WK-N-LEN
023800              IF WK-N-LEN >= 1
023900                 AND WK-C-UPPER-BUF (WK-N-LEN:1) = SPACE
024000                 SUBTRACT 1 FROM WK-N-LEN
024100              END-IF
024200              MOVE "Y" TO WK-C-CR-SW
024300           END-IF
024400        END-IF
024500     END-IF.
024600 H059-EX.
024700     EXIT.
024800*-----------------------------------------------------------------
024900* H060 - SURROUNDING PARENTHESES MEAN NEGATIVE.  STRIP BOTH.
025000*-----------------------------------------------------------------
025100 H060-STRIP-PARENS.
025200     IF WK-N-LEN >= 2
025300        AND WK-C-BUF (1:1) = "("
025400        AND WK-C-BUF (WK-N-LEN:1) = ")"
025500        MOVE "Y" TO WK-C-NEG-SW
025600        IF WK-N-LEN > 2
025700           MOVE WK-C-BUF (2 : WK-N-LEN - 2)
025800             TO WK-C-BUF (1 : WK-N-LEN - 2)
025900        END-IF
026000        SUBTRACT 2 FROM WK-N-LEN
026100     END-IF.
026200 H069-EX.
026300     EXIT.
026400*-----------------------------------------------------------------
026500* H100 - STRIP CURRENCY SYMBOLS (TABLE-DRIVEN) AND ALL SPACES.
026600* SCANS WK-C-BUF-CHAR INTO WK-C-BUF2-CHAR, THEN COPIES THE
026700* RESULT BACK.
026800*-----------------------------------------------------------------
026900 H100-STRIP-CURRENCY-AND-SPACES.
027000     MOVE SPACES TO WK-C-BUF2.
027100     MOVE 1 TO WK-N-I.
027200     MOVE ZERO TO WK-N-J.
027300     PERFORM H110-SCAN-ONE-CHAR
027400        THRU H119-SCAN-ONE-CHAR-EX
027500        UNTIL WK-N-I > WK-N-LEN.
027600     MOVE WK-N-J TO WK-N-LEN.
027700     MOVE WK-C-BUF2 TO WK-C-BUF.
027800 H199-EX.
027900     EXIT.
028000 H110-SCAN-ONE-CHAR.
028100     PERFORM H150-MATCH-CURRENCY THRU H159-MATCH-CURRENCY-EX.
028200     IF WK-N-SYMLEN NOT = ZERO
028300        ADD WK-N-SYMLEN TO WK-N-I
028400     ELSE
028500        IF WK-C-BUF-CHAR (WK-N-I) NOT = SPACE
028600           ADD 1 TO WK-N-J
028700           MOVE WK-C-BUF-CHAR (WK-N-I) TO WK-C-BUF2-CHAR (WK-N-J)
028800        END-IF
028900        ADD 1 TO WK-N-I
029000     END-IF.
029100 H119-SCAN-ONE-CHAR-EX.
029200     EXIT.
029300*-----------------------------------------------------------------
029400* H150 - DOES A CURRENCY SYMBOL START AT WK-N-I?  SETS WK-N-SYMLEN
029500* TO ITS BYTE LENGTH, OR ZERO IF NONE OF THE FOUR MATCH.
029600*-----------------------------------------------------------------
029700 H150-MATCH-CURRENCY.
029800     MOVE ZERO TO WK-N-SYMLEN.
029900     MOVE SPACES TO WK-C-PEEK.
030000     MOVE WK-C-BUF-CHAR (WK-N-I) TO WK-C-PEEK (1:1).
030100     IF WK-N-I + 1 <= WK-N-LEN
030200        MOVE WK-C-BUF-CHAR (WK-N-I + 1) TO WK-C-PEEK (2:1)
030300     END-IF.
030400     IF WK-N-I + 2 <= WK-N-LEN
030500        MOVE WK-C-BUF-CHAR (WK-N-I + 2) TO WK-C-PEEK (3:1)
030600     END-IF.
030700     PERFORM H155-TRY-ONE-CURRENCY
030800        THRU H155-TRY-ONE-CURRENCY-EX
030900        VARYING WK-N-CURR-IX FROM 1 BY 1
031000        UNTIL WK-N-CURR-IX > 4 OR WK-N-SYMLEN NOT = ZERO.
031100 H159-MATCH-CURRENCY-EX.
031200     EXIT.
031300 H155-TRY-ONE-CURRENCY.
031400     IF WK-CURR-LEN-RAW (WK-N-CURR-IX) = X"01"
031500        AND WK-C-PEEK (1:1) = WK-CURR-SYMBOL (WK-N-CURR-IX) (1:1)
031600        MOVE 1 TO WK-N-SYMLEN
031700     END-IF.
031800     IF WK-N-SYMLEN = ZERO
031900        AND WK-CURR-LEN-RAW (WK-N-CURR-IX) = X"02"
032000        AND WK-C-PEEK (1:2) = WK-CURR-SYMBOL (WK-N-CURR-IX) (1:2)
032100        MOVE 2 TO WK-N-SYMLEN
032200     END-IF.
032300     IF WK-N-SYMLEN = ZERO
032400        AND WK-CURR-LEN-RAW (WK-N-CURR-IX) = X"03"
032500        AND WK-C-PEEK (1:3) = WK-CURR-SYMBOL (WK-N-CURR-IX) (1:3)
032600        MOVE 3 TO WK-N-SYMLEN
032700     END-IF.
032800 H155-TRY-ONE-CURRENCY-EX.
032900     EXIT.
033000*-----------------------------------------------------------------
033100* H200 - STRIP COMMAS.  ALWAYS APPLIED, BOTH VARIANTS.
033200*-----------------------------------------------------------------
033300 H200-STRIP-COMMAS.
033400     MOVE SPACES TO WK-C-BUF2.
033500     MOVE 1 TO WK-N-I.
033600     MOVE ZERO TO WK-N-J.
033700     PERFORM H210-SCAN-ONE-CHAR
033800        THRU H219-SCAN-ONE-CHAR-EX
033900        UNTIL WK-N-I > WK-N-LEN.
034000     MOVE WK-N-J TO WK-N-LEN.
034100     MOVE WK-C-BUF2 TO WK-C-BUF.
034200 H299-EX.
034300     EXIT.
034400 H210-SCAN-ONE-CHAR.
034500     IF WK-C-BUF-CHAR (WK-N-I) NOT = ","
034600        ADD 1 TO WK-N-J
034700        MOVE WK-C-BUF-CHAR (WK-N-I) TO WK-C-BUF2-CHAR (WK-N-J)
034800     END-IF.
034900     ADD 1 TO WK-N-I.
035000 H219-SCAN-ONE-CHAR-EX.
035100     EXIT.
035200*-----------------------------------------------------------------
035300* H300 - LEADING MINUS.  ALWAYS APPLIED, BOTH VARIANTS.
035400*-----------------------------------------------------------------
035500 H300-STRIP-LEADING-MINUS.
035600     IF WK-N-LEN >= 1 AND WK-C-BUF (1:1) = "-"
035700        MOVE "Y" TO WK-C-NEG-SW
035800        IF WK-N-LEN > 1
035900           MOVE WK-C-BUF (2 : WK-N-LEN - 1)
036000             TO WK-C-BUF (1 : WK-N-LEN - 1)
036100        END-IF
036200        SUBTRACT 1 FROM WK-N-LEN
036300     END-IF.
036400 H399-EX.
036500     EXIT.
036600*-----------------------------------------------------------------
036700* H400 - WHAT IS LEFT MUST BE DIGITS WITH AT MOST ONE DECIMAL
036800* POINT AND AT MOST 2 DIGITS AFTER IT, AND THE WHOLE-NUMBER PART
036900* MUST FIT IN 11 DIGITS.
037000*-----------------------------------------------------------------
037100 H400-VALIDATE-DIGITS.
037200     MOVE "Y" TO WK-C-VALID-SW.
037300     MOVE ZERO TO WK-N-DOT-COUNT.
037400     MOVE ZERO TO WK-N-DOT-POS.
037500     PERFORM H410-CHECK-ONE-CHAR
037600        THRU H419-CHECK-ONE-CHAR-EX
037700        VARYING WK-N-I FROM 1 BY 1
037800        UNTIL WK-N-I > WK-N-LEN OR WK-C-VALID-SW = "N".
037900
038000     IF WK-C-VALID-SW = "Y" AND WK-N-DOT-COUNT > 1
038100        MOVE "N" TO WK-C-VALID-SW
038200     END-IF.
038300
038400     IF WK-C-VALID-SW = "Y" AND WK-N-DOT-POS = ZERO
038500        MOVE WK-N-LEN TO WK-N-INT-LEN
038600        MOVE ZERO TO WK-N-DEC-LEN
038700     END-IF.
038800     IF WK-C-VALID-SW = "Y" AND WK-N-DOT-POS NOT = ZERO
038900        COMPUTE WK-N-INT-LEN = WK-N-DOT-POS - 1
039000        COMPUTE WK-N-DEC-LEN = WK-N-LEN - WK-N-DOT-POS
039100     END-IF.
039200
039300     IF WK-C-VALID-SW = "Y"
039400        AND (WK-N-INT-LEN < 1 OR WK-N-INT-LEN > 11
039500             OR WK-N-DEC-LEN > 2)
039600        MOVE "N" TO WK-C-VALID-SW
039700     END-IF.
039800 H499-EX.
039900     EXIT.
040000 H410-CHECK-ONE-CHAR.
040100     IF WK-C-BUF-CHAR (WK-N-I) = "."
040200        ADD 1 TO WK-N-DOT-COUNT
040300        IF WK-N-DOT-POS = ZERO
040400           MOVE WK-N-I TO WK-N-DOT-POS
040500        END-IF
040600     ELSE
040700        IF WK-C-BUF-CHAR (WK-N-I) NOT NUMERIC
040800           MOVE "N" TO WK-C-VALID-SW
040900        END-IF
041000     END-IF.
041100 H419-CHECK-ONE-CHAR-EX.
041200     EXIT.
041300*-----------------------------------------------------------------
041400* H450 - BUILD THE 13-DIGIT ZERO-FILLED EDIT STRING AND
041500* REINTERPRET IT AS 9(11)V99.
041600*-----------------------------------------------------------------
041700 H450-BUILD-AMOUNT.
041800     MOVE "0000000000000" TO WK-C-AMOUNT-EDIT.
041900     IF WK-N-INT-LEN > ZERO
042000        MOVE WK-C-BUF (1 : WK-N-INT-LEN)
042100          TO WK-C-AMOUNT-EDIT (12 - WK-N-INT-LEN : WK-N-INT-LEN)
042200     END-IF.
042300     IF WK-N-DEC-LEN > ZERO
042400        MOVE WK-C-BUF (WK-N-DOT-POS + 1 : WK-N-DEC-LEN)
042500          TO WK-C-AMOUNT-EDIT (12 : WK-N-DEC-LEN)
042600     END-IF.
042700 H459-EX.
042800     EXIT.
