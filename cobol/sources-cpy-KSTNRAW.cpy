000100*-----------------------------------------------------------*
000200* KSTNRAW.cpybk
000300* I-O FORMAT: RAW-ROW-ENTRY  FROM FILE RAWROWS-IN
000400* ONE EXTRACTED STATEMENT TABLE ROW, UP TO 10 CELLS.
000500* NESTED UNDER THE CALLER'S OWN 03/05-LEVEL TABLE ENTRY, E.G.
000600*    01  WK-ROW-TABLE.
000700*        05  WK-ROW-ENTRY OCCURS 500 TIMES
000800*               INDEXED BY WK-ROW-IDX.
000900*            COPY KSTNRAW.
001000*-----------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------*
001300* K003   - RSOMAN  - 06/03/1987 - INITIAL VERSION, 8 CELLS.       K003    
001400* K019   - RSOMAN  - 04/05/1991 - WIDEN TO 10 CELLS PER ROW       K019    
001500*                     FOR BANKS THAT CARRY A SEPARATE VALUE
001600*                     DATE COLUMN AHEAD OF THE AMOUNTS.
001700* K2K 03 - HTANAKA - 02/12/1999 - YEAR 2000 REVIEW. NO DATE       K2K 03  
001800*                    FIELDS IN THIS RECORD - NO CHANGE.
001900*-----------------------------------------------------------*
002000 10  RR-CELL-COUNT               PIC 9(02).
002100*                        NUMBER OF POPULATED CELLS, MAX 10
002200 10  RR-CELLS-GROUP.
002300     15  RR-CELL                 PIC X(60) OCCURS 10 TIMES.
002400*                        CELL TEXT, LEFT-JUSTIFIED,
002500*                        SPACE-FILLED
002600 10  RR-ROW-TEXT REDEFINES RR-CELLS-GROUP
002700                                  PIC X(600).
002800*                        WHOLE-ROW SCAN VIEW, USED WHEN A
002900*                        PARAGRAPH NEEDS TO TEST THE ROW AS
003000*                        ONE STRING (E.G. "OPENING BALANCE")
003100*                        RATHER THAN CELL BY CELL
003200 10  FILLER                      PIC X(04) VALUE SPACES.
