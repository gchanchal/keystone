000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. KSTNTMP.
000300 AUTHOR. R SOMASUNDARAM.
000400 INSTALLATION. KEYSTONE STATEMENT BATCH - AS/400 PROD.
000500 DATE-WRITTEN. 10 MAR 1987.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - BANK OPERATIONS USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : TMPLPARS.  APPLIES A FIELD-TO-COLUMN MAPPING
001100*              (MAPPINGS-IN) TO EACH ROW OF AN EXTRACTED
001200*              STATEMENT TABLE (RAWROWS-IN), CALLING KSTNDTN AND
001300*              KSTNAMT TO NORMALIZE DATES AND AMOUNTS.  VALIDATES
001400*              THE RESULT, WRITES TXN-OUT FOR EVERY ROW THAT
001500*              PASSES, AN ERROR LINE FOR EVERY ROW THAT DOES NOT
001600*              (CAPPED AT 50), AND A CONTROL-TOTALS REPORT.
001700*
001800*              MAPPING TARGETS TXNTYPE, CATEGORY AND CARDNUMBER
001900*              ARE POPULATED AND TRIMMED BUT TXN-REC HAS NO SLOT
002000*              FOR THEM - SEE K019 BELOW.  MERCHANT IS THE SAME
002100*              EXCEPT IT ALSO STANDS IN FOR NARRATION IN THE
002200*              REQUIRED-FIELD CHECK.
002300*=================================================================
002400*
002500* HISTORY OF AMENDMENT :
002600*=================================================================
002700*
002800* K006   - RSOMAN  - 10/03/1987 - INITIAL VERSION.  DATE, NARR-   K006    
002900*                     ATION, REFERENCE, WITHDRAWAL, DEPOSIT AND
003000*                     BALANCE MAPPING TARGETS ONLY.
003100* K019   - RSOMAN  - 14/02/1991 - ADD VALUEDATE, AMOUNT, TXN-     K019    
003200*                     TYPE, CATEGORY, MERCHANT AND CARDNUMBER
003300*                     MAPPING TARGETS TO MATCH THE WIDER SET OF
003400*                     COLUMN NAMES THE NEW ICICI TEMPLATES USE.
003500*                     TXNTYPE/CATEGORY/CARDNUMBER HAVE NOWHERE
003600*                     TO GO ON OUTPUT - TXN-REC WAS NOT GROWN TO
003700*                     CARRY THEM - SO THEY ARE VALIDATED (TRIM/
003800*                     NON-BLANK TEST) AND THEN DROPPED, SAME AS
003900*                     THE GLAC PROGRAM DROPS A PAYMODE THE CALL-
004000*                     ING SYSTEM NEVER ASKED FOR.
004100* K2K 05 - HTANAKA - 02/12/1999 - YEAR 2000 REVIEW.  KSTNDTN      K2K 05  
004200*                     ALREADY RETURNS A 4-DIGIT-CENTURY ISO
004300*                     DATE - NO CHANGE REQUIRED HERE.
004400* K047   - K BALASUBRAMANIAM - 21/11/2002 - ERRORS-OUT WAS        K047    
004500*                     OVERRUNNING THE 50-LINE LIMIT BECAUSE THE
004600*                     CAP TEST RAN AFTER THE WRITE INSTEAD OF
004700*                     BEFORE IT.  D400 NOW TESTS CT-ERROR-COUNT
004800*                     BEFORE WRITING, NOT AFTER.
004810* K058   - K BALASUBRAMANIAM - 11/08/2005 - ADD WK-N-RUN-COUNT    K058
004820*                     AND A REAL Y900-ABNORMAL-TERMINATION PATH
004830*                     ON THE MAPPINGS-IN/RAWROWS-IN/TXN-OUT/
004840*                     ERRORS-OUT OPENS - A BAD FILE STATUS WAS
004850*                     FALLING STRAIGHT INTO THE READ LOOP.
004900*=================================================================
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005600        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005700        UPSI-0 ON STATUS IS WK-C-TRACE-ON
005800               OFF STATUS IS WK-C-TRACE-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100        SELECT MAPPINGS-IN ASSIGN TO MAPPNGSI
006200        ORGANIZATION IS LINE SEQUENTIAL
006300 FILE STATUS IS WK-C-FILE-STATUS.
006400
006500        SELECT RAWROWS-IN ASSIGN TO RAWROWSI
006600        ORGANIZATION IS LINE SEQUENTIAL
006700 FILE STATUS IS WK-C-FILE-STATUS.
006800
006900        SELECT TXN-OUT ASSIGN TO TXNOUT
007000        ORGANIZATION IS LINE SEQUENTIAL
007100 FILE STATUS IS WK-C-FILE-STATUS.
007200
007300        SELECT ERRORS-OUT ASSIGN TO ERRORSOT
007400        ORGANIZATION IS LINE SEQUENTIAL
007500 FILE STATUS IS WK-C-FILE-STATUS.
007600
007700        SELECT TOTALS-OUT ASSIGN TO TOTALSOT
007800        ORGANIZATION IS LINE SEQUENTIAL
007900 FILE STATUS IS WK-C-FILE-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300***************
008400 FD  MAPPINGS-IN
008500        LABEL RECORDS ARE OMITTED
008600 DATA RECORD IS FIELD-MAPPING-REC.
008700 01  FIELD-MAPPING-REC.
008800        COPY KSTNMAP.
008900
009000*-----------------------------------------------------------------
009100* RAWROWS-IN ON DISK IS ONE PIPE-DELIMITED TEXT LINE PER ROW (UP
009200* TO 10 CELLS); A110 UNSTRINGS IT INTO THE FIXED RR-CELL SHAPE.
009300*-----------------------------------------------------------------
009400 FD  RAWROWS-IN
009500        LABEL RECORDS ARE OMITTED
009600 DATA RECORD IS RR-RAW-LINE.
009700 01  RR-RAW-LINE                     PIC X(606).
009800
009900 FD  TXN-OUT
010000        LABEL RECORDS ARE OMITTED
010100 DATA RECORD IS TXN-REC.
010200 01  TXN-REC.
010300        COPY KSTNTXN.
010400
010500 FD  ERRORS-OUT
010600        LABEL RECORDS ARE OMITTED
010700 DATA RECORD IS ERROR-LINE-REC.
010800 01  ERROR-LINE-REC                  PIC X(80).
010900 01  ERROR-LINE-PARTS REDEFINES ERROR-LINE-REC.
011000     05  EL-LABEL                    PIC X(04).
011100     05  EL-ROWNO                    PIC X(05).
011200     05  EL-COLON-SP                 PIC X(02).
011300     05  EL-REASON                   PIC X(69).
011400
011500 FD  TOTALS-OUT
011600        LABEL RECORDS ARE OMITTED
011700 DATA RECORD IS WK-TOTALS-LINE.
011800 01  WK-TOTALS-LINE                  PIC X(40).
011900 01  WK-TOTALS-LINE-PARTS REDEFINES WK-TOTALS-LINE.
012000     05  TL-LABEL                    PIC X(17).
012100     05  TL-VALUE                    PIC X(05).
012200     05  FILLER                      PIC X(18).
012300
012400 WORKING-STORAGE SECTION.
012500***********************
012600 01  FILLER                      PIC X(24) VALUE
012700        "** PROGRAM KSTNTMP **".
012800
012820 77  WK-N-RUN-COUNT                  PIC 9(04) COMP VALUE ZERO.
012840*                        TIMES THIS PROGRAM HAS RUN THIS JOB STEP.
012900 01  WK-C-COMMON.
013000        COPY KSTNWRK.
013100
013200 01  WK-C-DTN-LINK.
013300        COPY DTN.
013400
013500 01  WK-C-AMT-LINK.
013600        COPY AMT.
013700
013800 01  CONTROL-TOTALS.
013900        COPY KSTNCTL.
014000
014100*-----------------------------------------------------------------
014200* MAPPING TABLE - UP TO 20 FIELD-TO-COLUMN MAPPINGS, LOADED
014300* WHOLE BEFORE ANY ROW IS READ.
014400*-----------------------------------------------------------------
014500 01  WK-MAPPING-TABLE.
014600     05  WK-MAP-ENTRY OCCURS 20 TIMES INDEXED BY WK-MAP-IX.
014700         10  WK-MAP-FIELD             PIC X(16).
014800         10  WK-MAP-COLNO              PIC 9(02).
014900         10  WK-MAP-FORMAT             PIC X(12).
014950         10  FILLER                    PIC X(01).
015000 01  WK-N-MAP-COUNT               PIC 9(02) COMP VALUE ZERO.
015100
015200*-----------------------------------------------------------------
015300* MAIN TABLE - UP TO 500 EXTRACTED ROWS.
015400*-----------------------------------------------------------------
015500 01  WK-ROW-TABLE.
015600     05  WK-ROW-ENTRY OCCURS 500 TIMES INDEXED BY WK-ROW-IDX.
015700         COPY KSTNRAW.
015800
015900 01  WK-C-WORK-AREA.
016000     05  WK-N-ROW-COUNT               PIC 9(03) COMP VALUE ZERO.
016050     05  WK-C-ROW-COUNT-BYTES REDEFINES WK-N-ROW-COUNT
016060                                        PIC X(02).
016100     05  WK-N-DATA-START-PHYS         PIC 9(03) COMP VALUE ZERO.
016200     05  WK-SW-START-FOUND            PIC X(01) VALUE "N".
016300     05  WK-N-KEYWORD-HITS            PIC 9(01) COMP VALUE ZERO.
016400     05  WK-C-ROWSCAN                 PIC X(600) VALUE SPACES.
016500     05  WK-N-CELL-COLNO              PIC 9(02) COMP VALUE ZERO.
016600     05  WK-C-CELL-TEXT               PIC X(60) VALUE SPACES.
016700     05  WK-N-I                       PIC 9(02) COMP VALUE ZERO.
016800     05  WK-SW-ROW-VALID              PIC X(01) VALUE "N".
016900     05  WK-C-ERROR-REASON            PIC X(40) VALUE SPACES.
017000     05  WK-N-EDIT-5                  PIC ZZZZ9.
017100     05  FILLER                       PIC X(06) VALUE SPACES.
017200
017300*-----------------------------------------------------------------
017400* PER-ROW WORKING RECORD BUILT BY D100 FROM THE MAPPING TABLE,
017500* CONSUMED BY D200 (VALIDATE) AND D300 (AMOUNT/TYPE RESOLVE).
017600*-----------------------------------------------------------------
017700 01  WK-TX-WORK.
017800     05  WK-TX-DATE-OK                PIC X(01) VALUE "N".
017900     05  WK-TX-DATE-ISO               PIC X(10) VALUE SPACES.
018000     05  WK-TX-VDATE-OK                PIC X(01) VALUE "N".
018100     05  WK-TX-VDATE-ISO               PIC X(10) VALUE SPACES.
018200     05  WK-TX-NARRATION               PIC X(60) VALUE SPACES.
018300     05  WK-TX-REFERENCE               PIC X(20) VALUE SPACES.
018400     05  WK-TX-MERCHANT                PIC X(60) VALUE SPACES.
018500     05  WK-TX-TXNTYPE-TXT             PIC X(60) VALUE SPACES.
018600     05  WK-TX-CATEGORY-TXT            PIC X(60) VALUE SPACES.
018700     05  WK-TX-CARDNO-TXT              PIC X(60) VALUE SPACES.
018800     05  WK-TX-WD-OK                   PIC X(01) VALUE "N".
018900     05  WK-TX-WD-VALUE     PIC S9(11)V99 COMP-3 VALUE ZERO.
019000     05  WK-TX-DEP-OK                  PIC X(01) VALUE "N".
019100     05  WK-TX-DEP-VALUE    PIC S9(11)V99 COMP-3 VALUE ZERO.
019200     05  WK-TX-AMT-OK                  PIC X(01) VALUE "N".
019300     05  WK-TX-AMT-VALUE    PIC S9(11)V99 COMP-3 VALUE ZERO.
019400     05  WK-TX-BAL-OK                  PIC X(01) VALUE "N".
019500     05  WK-TX-BAL-VALUE    PIC S9(11)V99 COMP-3 VALUE ZERO.
019550     05  FILLER             PIC X(01) VALUE SPACE.
019600
019700****************
019800 PROCEDURE DIVISION.
019900****************
020000 MAIN-MODULE.
020050     ADD 1 TO WK-N-RUN-COUNT.
020100     PERFORM A000-LOAD-MAPPINGS
020200        THRU A999-LOAD-MAPPINGS-EX.
020300     PERFORM B000-LOAD-ROW-TABLE
020400        THRU B999-LOAD-ROW-TABLE-EX.
020500     PERFORM C000-FIND-START-ROW
020600        THRU C999-FIND-START-ROW-EX.
020700     MOVE ZERO TO CT-ROWS-PROCESSED.
020800     MOVE ZERO TO CT-ROWS-SKIPPED.
020900     MOVE ZERO TO CT-TXN-COUNT.
021000     MOVE ZERO TO CT-ERROR-COUNT.
021100     OPEN OUTPUT TXN-OUT.
021120     IF NOT WK-C-SUCCESSFUL
021140        DISPLAY "KSTNTMP - OPEN FILE ERROR - TXN-OUT"
021150        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021160        GO TO Y900-ABNORMAL-TERMINATION
021170     END-IF.
021200     OPEN OUTPUT ERRORS-OUT.
021220     IF NOT WK-C-SUCCESSFUL
021240        DISPLAY "KSTNTMP - OPEN FILE ERROR - ERRORS-OUT"
021250        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021260        GO TO Y900-ABNORMAL-TERMINATION
021270     END-IF.
021300     PERFORM D000-PROCESS-DATA-ROWS
021400        THRU D999-PROCESS-DATA-ROWS-EX.
021500     CLOSE TXN-OUT.
021600     CLOSE ERRORS-OUT.
021700     PERFORM E000-WRITE-TOTALS
021800        THRU E999-WRITE-TOTALS-EX.
021900     PERFORM Z000-END-PROGRAM-ROUTINE
022000        THRU Z999-END-PROGRAM-ROUTINE-EX.
022100     GOBACK.
022200
022300*-----------------------------------------------------------------
022400* A000 - READ MAPPINGS-IN INTO WK-MAPPING-TABLE.
022500*-----------------------------------------------------------------
022600 A000-LOAD-MAPPINGS.
022700     OPEN INPUT MAPPINGS-IN.
022720     IF NOT WK-C-SUCCESSFUL
022740        DISPLAY "KSTNTMP - OPEN FILE ERROR - MAPPINGS-IN"
022750        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022760        GO TO Y900-ABNORMAL-TERMINATION
022770     END-IF.
022800     PERFORM A100-READ-ONE-MAPPING
022900        THRU A199-READ-ONE-MAPPING-EX
023000        UNTIL WK-C-NO-MORE-RECORDS
023100           OR WK-N-MAP-COUNT = 20.
023200     CLOSE MAPPINGS-IN.
023300     MOVE "N" TO WK-C-NO-MORE-RECORDS-SW.
023400 A999-LOAD-MAPPINGS-EX.
023500     EXIT.
023600 A100-READ-ONE-MAPPING.
023700     READ MAPPINGS-IN
023800        AT END
023900           MOVE "Y" TO WK-C-NO-MORE-RECORDS-SW
024000        NOT AT END
024100           ADD 1 TO WK-N-MAP-COUNT
024200           MOVE FM-FIELD TO WK-MAP-FIELD (WK-N-MAP-COUNT)
024300           MOVE FM-SOURCE-COLNO TO WK-MAP-COLNO (WK-N-MAP-COUNT)
024400           MOVE FM-FORMAT TO WK-MAP-FORMAT (WK-N-MAP-COUNT)
024500     END-READ.
024600 A199-READ-ONE-MAPPING-EX.
024700     EXIT.
024800
024900*-----------------------------------------------------------------
025000* B000 - READ RAWROWS-IN INTO WK-ROW-TABLE, UP TO 500 ROWS.
025100*-----------------------------------------------------------------
025200 B000-LOAD-ROW-TABLE.
025300     OPEN INPUT RAWROWS-IN.
025320     IF NOT WK-C-SUCCESSFUL
025340        DISPLAY "KSTNTMP - OPEN FILE ERROR - RAWROWS-IN"
025350        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025360        GO TO Y900-ABNORMAL-TERMINATION
025370     END-IF.
025400     PERFORM B100-READ-ONE-ROW
025500        THRU B199-READ-ONE-ROW-EX
025600        UNTIL WK-C-NO-MORE-RECORDS
025700           OR WK-N-ROW-COUNT = 500.
025800     CLOSE RAWROWS-IN.
025900     MOVE "N" TO WK-C-NO-MORE-RECORDS-SW.
026000 B999-LOAD-ROW-TABLE-EX.
026100     EXIT.
026200 B100-READ-ONE-ROW.
026300     READ RAWROWS-IN
026400        AT END
026500           MOVE "Y" TO WK-C-NO-MORE-RECORDS-SW
026600        NOT AT END
026700           ADD 1 TO WK-N-ROW-COUNT
026800           PERFORM B110-SPLIT-ROW-INTO-CELLS
026900              THRU B119-SPLIT-ROW-INTO-CELLS-EX
027000     END-READ.
027100 B199-READ-ONE-ROW-EX.
027200     EXIT.
027300 B110-SPLIT-ROW-INTO-CELLS.
027400     MOVE ZERO TO RR-CELL-COUNT (WK-N-ROW-COUNT).
027500     UNSTRING RR-RAW-LINE DELIMITED BY "|"
027600        INTO RR-CELL (WK-N-ROW-COUNT, 1)
027700             RR-CELL (WK-N-ROW-COUNT, 2)
027800             RR-CELL (WK-N-ROW-COUNT, 3)
027900             RR-CELL (WK-N-ROW-COUNT, 4)
028000             RR-CELL (WK-N-ROW-COUNT, 5)
028100             RR-CELL (WK-N-ROW-COUNT, 6)
028200             RR-CELL (WK-N-ROW-COUNT, 7)
028300             RR-CELL (WK-N-ROW-COUNT, 8)
028400             RR-CELL (WK-N-ROW-COUNT, 9)
028500             RR-CELL (WK-N-ROW-COUNT, 10)
028600        TALLYING IN RR-CELL-COUNT (WK-N-ROW-COUNT)
028700     END-UNSTRING.
028800 B119-SPLIT-ROW-INTO-CELLS-EX.
028900     EXIT.
029000
029100*-----------------------------------------------------------------
029200* C000 - FIND THE START ROW.  THE FIRST OF THE FIRST 5 ROWS
029300* WHOSE JOINED LOWER-CASE TEXT CONTAINS ANY OF THE 7 KEYWORDS IS
029400* THE HEADER - DATA BEGINS ON THE ROW AFTER IT.  NONE FOUND MEANS
029500* DATA BEGINS AT ROW 0 (PHYSICAL ROW 1).
029600*-----------------------------------------------------------------
029700 C000-FIND-START-ROW.
029800     MOVE 1 TO WK-N-DATA-START-PHYS.
029900     PERFORM C100-SCAN-ONE-ROW-FOR-START
030000        THRU C199-SCAN-ONE-ROW-FOR-START-EX
030100        VARYING WK-ROW-IDX FROM 1 BY 1
030200        UNTIL WK-ROW-IDX > 5
030300           OR WK-ROW-IDX > WK-N-ROW-COUNT
030400           OR WK-SW-START-FOUND = "Y".
030500 C999-FIND-START-ROW-EX.
030600     EXIT.
030700 C100-SCAN-ONE-ROW-FOR-START.
030800     MOVE RR-ROW-TEXT (WK-ROW-IDX) TO WK-C-ROWSCAN.
030900     INSPECT WK-C-ROWSCAN
031000        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031100                TO "abcdefghijklmnopqrstuvwxyz".
031200     MOVE ZERO TO WK-N-KEYWORD-HITS.
031300     MOVE ZERO TO WK-N-I.
031400     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "date".
031500     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
031600     MOVE ZERO TO WK-N-I.
031700     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "amount".
031800     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
031900     MOVE ZERO TO WK-N-I.
032000     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "balance".
032100     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
032200     MOVE ZERO TO WK-N-I.
032300     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "narration".
032400     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
032500     MOVE ZERO TO WK-N-I.
032600     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "description".
032700     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
032800     MOVE ZERO TO WK-N-I.
032900     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "debit".
033000     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
033100     MOVE ZERO TO WK-N-I.
033200     INSPECT WK-C-ROWSCAN TALLYING WK-N-I FOR ALL "credit".
033300     IF WK-N-I > ZERO ADD 1 TO WK-N-KEYWORD-HITS END-IF.
033400     IF WK-N-KEYWORD-HITS > ZERO
033500        COMPUTE WK-N-DATA-START-PHYS = WK-ROW-IDX + 1
033600        MOVE "Y" TO WK-SW-START-FOUND
033700     END-IF.
033800 C199-SCAN-ONE-ROW-FOR-START-EX.
033900     EXIT.
034000
034100*-----------------------------------------------------------------
034200* D000 - WALK EVERY ROW FROM THE DATA START ROW ONWARD.  EVERY
034300* ROW VISITED COUNTS AS PROCESSED - INCLUDES BLANK AND INVALID
034400* ROWS, NOT JUST THE GOOD ONES.
034500*-----------------------------------------------------------------
034600 D000-PROCESS-DATA-ROWS.
034700     PERFORM D010-PROCESS-ONE-ROW
034800        THRU D019-PROCESS-ONE-ROW-EX
034900        VARYING WK-ROW-IDX FROM WK-N-DATA-START-PHYS BY 1
035000        UNTIL WK-ROW-IDX > WK-N-ROW-COUNT.
035100 D999-PROCESS-DATA-ROWS-EX.
035200     EXIT.
035300
035400 D010-PROCESS-ONE-ROW.
035500     ADD 1 TO CT-ROWS-PROCESSED.
035600     IF RR-ROW-TEXT (WK-ROW-IDX) = SPACES
035700        ADD 1 TO CT-ROWS-SKIPPED
035800     ELSE
035900        PERFORM D100-POPULATE-FIELDS
036000           THRU D199-POPULATE-FIELDS-EX
036100        PERFORM D200-VALIDATE-ROW
036200           THRU D299-VALIDATE-ROW-EX
036300        IF WK-SW-ROW-VALID = "Y"
036400           PERFORM D300-RESOLVE-AMOUNT-TYPE
036500              THRU D399-RESOLVE-AMOUNT-TYPE-EX
036600           WRITE TXN-REC
036700           ADD 1 TO CT-TXN-COUNT
036800        ELSE
036900           ADD 1 TO CT-ROWS-SKIPPED
037000           PERFORM D400-WRITE-ROW-ERROR
037100              THRU D499-WRITE-ROW-ERROR-EX
037200        END-IF
037300     END-IF.
037400 D019-PROCESS-ONE-ROW-EX.
037500     EXIT.
037600
037700*-----------------------------------------------------------------
037800* D100 - APPLY EVERY MAPPING ENTRY TO THE CURRENT ROW.
037900*-----------------------------------------------------------------
038000 D100-POPULATE-FIELDS.
038100     INITIALIZE WK-TX-WORK.
038200     PERFORM D110-POPULATE-ONE-MAPPING
038300        THRU D119-POPULATE-ONE-MAPPING-EX
038400        VARYING WK-MAP-IX FROM 1 BY 1
038500        UNTIL WK-MAP-IX > WK-N-MAP-COUNT.
038600 D199-POPULATE-FIELDS-EX.
038700     EXIT.
038800
038900 D110-POPULATE-ONE-MAPPING.
039000     COMPUTE WK-N-CELL-COLNO = WK-MAP-COLNO (WK-MAP-IX) + 1.
039100     IF WK-N-CELL-COLNO >= 1 AND WK-N-CELL-COLNO <= 10
039200        MOVE RR-CELL (WK-ROW-IDX, WK-N-CELL-COLNO) TO
039300           WK-C-CELL-TEXT
039400        EVALUATE WK-MAP-FIELD (WK-MAP-IX)
039500           WHEN "DATE"
039600              MOVE WK-C-CELL-TEXT (1:20) TO WK-C-DTN-I-TEXT
039700              MOVE WK-MAP-FORMAT (WK-MAP-IX) TO WK-C-DTN-I-FORMAT
039800              CALL "KSTNDTN" USING WK-C-DTN-RECORD
039900              IF WK-C-DTN-O-VALID = "Y"
040000                 MOVE WK-C-DTN-O-ISO TO WK-TX-DATE-ISO
040100                 MOVE "Y" TO WK-TX-DATE-OK
040200              END-IF
040300           WHEN "VALUEDATE"
040400              MOVE WK-C-CELL-TEXT (1:20) TO WK-C-DTN-I-TEXT
040500              MOVE WK-MAP-FORMAT (WK-MAP-IX) TO WK-C-DTN-I-FORMAT
040600              CALL "KSTNDTN" USING WK-C-DTN-RECORD
040700              IF WK-C-DTN-O-VALID = "Y"
040800                 MOVE WK-C-DTN-O-ISO TO WK-TX-VDATE-ISO
040900                 MOVE "Y" TO WK-TX-VDATE-OK
041000              END-IF
041100           WHEN "NARRATION"
041200              MOVE WK-C-CELL-TEXT TO WK-TX-NARRATION
041300           WHEN "REFERENCE"
041400              IF WK-C-CELL-TEXT NOT = SPACES
041500                 MOVE WK-C-CELL-TEXT TO WK-TX-REFERENCE
041600              END-IF
041700           WHEN "TXNTYPE"
041800              IF WK-C-CELL-TEXT NOT = SPACES
041900                 MOVE WK-C-CELL-TEXT TO WK-TX-TXNTYPE-TXT
042000              END-IF
042100           WHEN "CATEGORY"
042200              IF WK-C-CELL-TEXT NOT = SPACES
042300                 MOVE WK-C-CELL-TEXT TO WK-TX-CATEGORY-TXT
042400              END-IF
042500           WHEN "MERCHANT"
042600              IF WK-C-CELL-TEXT NOT = SPACES
042700                 MOVE WK-C-CELL-TEXT TO WK-TX-MERCHANT
042800              END-IF
042900           WHEN "CARDNUMBER"
043000              IF WK-C-CELL-TEXT NOT = SPACES
043100                 MOVE WK-C-CELL-TEXT TO WK-TX-CARDNO-TXT
043200              END-IF
043300           WHEN "WITHDRAWAL"
043400              MOVE WK-C-CELL-TEXT (1:24) TO WK-C-AMT-I-TEXT
043500              MOVE "N" TO WK-C-AMT-I-INDIAN-SW
043600              CALL "KSTNAMT" USING WK-C-AMT-RECORD
043700              IF WK-C-AMT-O-PRESENT = "Y"
043800                    AND WK-C-AMT-O-VALUE NOT = ZERO
043900                 IF WK-C-AMT-O-VALUE < ZERO
044000                    COMPUTE WK-TX-WD-VALUE = WK-C-AMT-O-VALUE * -1
044100                 ELSE
044200                    MOVE WK-C-AMT-O-VALUE TO WK-TX-WD-VALUE
044300                 END-IF
044400                 MOVE "Y" TO WK-TX-WD-OK
044500              END-IF
044600           WHEN "DEPOSIT"
044700              MOVE WK-C-CELL-TEXT (1:24) TO WK-C-AMT-I-TEXT
044800              MOVE "N" TO WK-C-AMT-I-INDIAN-SW
044900              CALL "KSTNAMT" USING WK-C-AMT-RECORD
045000              IF WK-C-AMT-O-PRESENT = "Y"
045100                    AND WK-C-AMT-O-VALUE NOT = ZERO
045200                 IF WK-C-AMT-O-VALUE < ZERO
045300                    COMPUTE WK-TX-DEP-VALUE =
045400                       WK-C-AMT-O-VALUE * -1
045500                 ELSE
045600                    MOVE WK-C-AMT-O-VALUE TO WK-TX-DEP-VALUE
045700                 END-IF
045800                 MOVE "Y" TO WK-TX-DEP-OK
045900              END-IF
046000           WHEN "AMOUNT"
046100              MOVE WK-C-CELL-TEXT (1:24) TO WK-C-AMT-I-TEXT
046200              MOVE "N" TO WK-C-AMT-I-INDIAN-SW
046300              CALL "KSTNAMT" USING WK-C-AMT-RECORD
046400              IF WK-C-AMT-O-PRESENT = "Y"
046500                 MOVE WK-C-AMT-O-VALUE TO WK-TX-AMT-VALUE
046600                 MOVE "Y" TO WK-TX-AMT-OK
046700              END-IF
046800           WHEN "BALANCE"
046900              MOVE WK-C-CELL-TEXT (1:24) TO WK-C-AMT-I-TEXT
047000              MOVE "N" TO WK-C-AMT-I-INDIAN-SW
047100              CALL "KSTNAMT" USING WK-C-AMT-RECORD
047200              IF WK-C-AMT-O-PRESENT = "Y"
047300                 MOVE WK-C-AMT-O-VALUE TO WK-TX-BAL-VALUE
047400                 MOVE "Y" TO WK-TX-BAL-OK
047500              END-IF
047600        END-EVALUATE
047700     END-IF.
047800 D119-POPULATE-ONE-MAPPING-EX.
047900     EXIT.
048000
048100*-----------------------------------------------------------------
048200* D200 - REQUIRED-FIELD VALIDATION.  IN VALIDATION ORDER, FIRST
048300* FAILURE WINS.
048400*-----------------------------------------------------------------
048500 D200-VALIDATE-ROW.
048600     MOVE "Y" TO WK-SW-ROW-VALID.
048700     MOVE SPACES TO WK-C-ERROR-REASON.
048800     IF WK-TX-DATE-OK NOT = "Y"
048900        MOVE "Missing or invalid date" TO WK-C-ERROR-REASON
049000        MOVE "N" TO WK-SW-ROW-VALID
049100     ELSE
049200        IF WK-TX-NARRATION = SPACES AND WK-TX-MERCHANT = SPACES
049300           MOVE "Missing narration/description" TO
049400              WK-C-ERROR-REASON
049500           MOVE "N" TO WK-SW-ROW-VALID
049600        ELSE
049700           IF WK-TX-WD-OK NOT = "Y" AND WK-TX-DEP-OK NOT = "Y"
049800                 AND WK-TX-AMT-OK NOT = "Y"
049900              MOVE "Missing amount" TO WK-C-ERROR-REASON
050000              MOVE "N" TO WK-SW-ROW-VALID
050100           END-IF
050200        END-IF
050300     END-IF.
050400 D299-VALIDATE-ROW-EX.
050500     EXIT.
050600
050700*-----------------------------------------------------------------
050800* D300 - RESOLVE AMOUNT/TYPE AND BUILD THE OUTPUT TXN-REC.
050900* WITHDRAWAL BEATS DEPOSIT BEATS THE SIGNED AMOUNT FIELD.
051000*-----------------------------------------------------------------
051100 D300-RESOLVE-AMOUNT-TYPE.
051200     INITIALIZE TXN-REC.
051300     IF WK-TX-WD-OK = "Y"
051400        MOVE WK-TX-WD-VALUE TO TX-AMOUNT
051500        MOVE "DEBIT " TO TX-TYPE
051600     ELSE
051700        IF WK-TX-DEP-OK = "Y"
051800           MOVE WK-TX-DEP-VALUE TO TX-AMOUNT
051900           MOVE "CREDIT" TO TX-TYPE
052000        ELSE
052100           IF WK-TX-AMT-VALUE < ZERO
052200              COMPUTE TX-AMOUNT = WK-TX-AMT-VALUE * -1
052300              MOVE "DEBIT " TO TX-TYPE
052400           ELSE
052500              MOVE WK-TX-AMT-VALUE TO TX-AMOUNT
052600              MOVE "CREDIT" TO TX-TYPE
052700           END-IF
052800        END-IF
052900     END-IF.
053000     MOVE WK-TX-DATE-ISO TO TX-DATE.
053100     MOVE WK-TX-VDATE-ISO TO TX-VALUE-DATE.
053200     MOVE WK-TX-NARRATION TO TX-NARRATION.
053300     MOVE WK-TX-REFERENCE TO TX-REFERENCE.
053400     MOVE WK-TX-BAL-OK TO TX-BAL-PRESENT.
053500     IF WK-TX-BAL-OK = "Y"
053600        MOVE WK-TX-BAL-VALUE TO TX-BALANCE
053700     END-IF.
053800     MOVE "N" TO TX-CORRECTED.
053900     MOVE ZERO TO TX-ORIG-AMOUNT.
054000     MOVE "N" TO TX-SUSPICIOUS.
054100 D399-RESOLVE-AMOUNT-TYPE-EX.
054200     EXIT.
054300
054400*-----------------------------------------------------------------
054500* D400 - WRITE ONE ROW-ERROR LINE, CAPPED AT 50.  THE CAP TEST
054600* RUNS BEFORE THE WRITE (SEE K047).
054700*-----------------------------------------------------------------
054800 D400-WRITE-ROW-ERROR.
054900     IF CT-ERROR-COUNT < 50
055000        ADD 1 TO CT-ERROR-COUNT
055100        MOVE "ROW " TO EL-LABEL
055200        MOVE CT-ROWS-PROCESSED TO WK-N-EDIT-5
055300        MOVE WK-N-EDIT-5 TO EL-ROWNO
055400        MOVE ": " TO EL-COLON-SP
055500        MOVE WK-C-ERROR-REASON TO EL-REASON
055600        WRITE ERROR-LINE-REC
055700     END-IF.
055800 D499-WRITE-ROW-ERROR-EX.
055900     EXIT.
056000
056100*-----------------------------------------------------------------
056200* E000 - WRITE THE CONTROL-TOTALS REPORT, ECHOING EACH LINE TO
056300* THE CONSOLE.
056400*-----------------------------------------------------------------
056500 E000-WRITE-TOTALS.
056600     OPEN OUTPUT TOTALS-OUT.
056700     MOVE "ROWS PROCESSED : " TO TL-LABEL.
056800     MOVE CT-ROWS-PROCESSED TO WK-N-EDIT-5.
056900     MOVE WK-N-EDIT-5 TO TL-VALUE.
057000     WRITE WK-TOTALS-LINE.
057100     DISPLAY WK-TOTALS-LINE.
057200     MOVE "ROWS SKIPPED   : " TO TL-LABEL.
057300     MOVE CT-ROWS-SKIPPED TO WK-N-EDIT-5.
057400     MOVE WK-N-EDIT-5 TO TL-VALUE.
057500     WRITE WK-TOTALS-LINE.
057600     DISPLAY WK-TOTALS-LINE.
057700     MOVE "TRANSACTIONS   : " TO TL-LABEL.
057800     MOVE CT-TXN-COUNT TO WK-N-EDIT-5.
057900     MOVE WK-N-EDIT-5 TO TL-VALUE.
058000     WRITE WK-TOTALS-LINE.
058100     DISPLAY WK-TOTALS-LINE.
058200     MOVE "ERRORS         : " TO TL-LABEL.
058300     MOVE CT-ERROR-COUNT TO WK-N-EDIT-5.
058400     MOVE WK-N-EDIT-5 TO TL-VALUE.
058500     WRITE WK-TOTALS-LINE.
058600     DISPLAY WK-TOTALS-LINE.
058700     CLOSE TOTALS-OUT.
058800 E999-WRITE-TOTALS-EX.
058900     EXIT.
059000
059110*-----------------------------------------------------------------
059120* Y900 - FATAL FILE ERROR.  CLOSE WHATEVER IS OPEN AND GIVE UP -
059130* A BAD FILE STATUS HERE MEANS THE JOB STEP FAILS, NOT THE RUN.
059140*-----------------------------------------------------------------
059150 Y900-ABNORMAL-TERMINATION.
059160     PERFORM Z000-END-PROGRAM-ROUTINE
059170        THRU Z999-END-PROGRAM-ROUTINE-EX.
059180     GOBACK.
059190*-----------------------------------------------------------------
059195* Z000 - CLOSE DOWN.
059197*-----------------------------------------------------------------
059400 Z000-END-PROGRAM-ROUTINE.
059500     CONTINUE.
059600 Z999-END-PROGRAM-ROUTINE-EX.
059700     EXIT.
