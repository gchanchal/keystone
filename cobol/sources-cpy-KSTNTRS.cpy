000100*-----------------------------------------------------------*
000200* KSTNTRS.cpybk
000300* I-O FORMAT: TEMPLATE-RESULT-REC  FROM FILE TEMPLATE-OUT
000400* THE LEARNED TEMPLATE FOR ONE STATEMENT TABLE, WRITTEN BY
000500* KSTNTMX.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* K007   - RSOMAN  - 06/03/1987 - INITIAL VERSION, 8 COLUMNS.     K007    
001000* K019   - RSOMAN  - 04/05/1991 - WIDEN TO 10 COLUMNS TO          K019    
001100*                     MATCH THE RAW-ROW-REC CHANGE.
001200*-----------------------------------------------------------*
001300 01  TEMPLATE-RESULT-REC.
001400     05  TR-HEADER-ROW-IDX        PIC 9(03).
001500     05  TR-COL-COUNT             PIC 9(02).
001600     05  TR-HEADING               PIC X(30) OCCURS 10 TIMES.
001700     05  TR-COL-TYPE              PIC X(08) OCCURS 10 TIMES.
001800*                        DATE / AMOUNT / NUMBER / TEXT /
001900*                        UNKNOWN
002000     05  TR-DATA-ROW-COUNT        PIC 9(05).
002100     05  FILLER                   PIC X(06) VALUE SPACES.
